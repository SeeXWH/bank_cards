000100****************************************************************
000200*    RJCCPY    -  REJECTED-COMMAND ECHO LINE LAYOUT
000300*    INSTALLATION.  THE SYSTEMS GROUP.
000400*----------------------------------------------------------------
000500*    ONE LINE WRITTEN TO THE REJECTS FILE PER COMMAND THAT FAILED
000600*    A BUSINESS-RULE CHECK IN CBTXNPST.  ECHOES THE COMMAND PLUS
000700*    A SHORT REASON TEXT FOR THE OPERATOR'S AFTER-RUN REVIEW.
000800*----------------------------------------------------------------
000900*    CHANGED    BY    RQST        DESCRIPTION
001000*    --------   ----  ----------  --------------------------
001100*    06/19/95   RKM   CR-0229     ORIGINAL COPY MEMBER
001200****************************************************************
001300 01  RJC-LINE.
001400     05  RJC-CMD-CODE            PIC X(08).
001500     05  FILLER                  PIC X(02)  VALUE SPACES.
001600     05  RJC-CARD-ID-1           PIC 9(09).
001700     05  FILLER                  PIC X(02)  VALUE SPACES.
001800     05  RJC-CARD-ID-2           PIC 9(09).
001900     05  FILLER                  PIC X(02)  VALUE SPACES.
002000     05  RJC-AMOUNT              PIC ZZZ,ZZZ,ZZ9.99-.
002100     05  FILLER                  PIC X(02)  VALUE SPACES.
002200     05  RJC-REASON              PIC X(40).
002300     05  FILLER                  PIC X(30)  VALUE SPACES.
