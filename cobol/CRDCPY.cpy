000100****************************************************************
000200*    CRDCPY    -  PAYMENT CARD MASTER RECORD LAYOUT
000300*    INSTALLATION.  THE SYSTEMS GROUP.
000400*----------------------------------------------------------------
000500*    ONE ENTRY PER CARD ISSUED AGAINST A USR-RECORD (USRCPY).
000600*    CRD-NUMBER IS UNIQUE ACROSS THE WHOLE MASTER; CRD-ID IS THE
000700*    SURROGATE KEY CARRIED ON THE JOURNAL (TXNCPY) AND REQUEST
000800*    (REQCPY) FILES.
000900*----------------------------------------------------------------
001000*    CHANGED    BY    RQST        DESCRIPTION
001100*    --------   ----  ----------  --------------------------
001200*    03/11/91   RKM   CR-0042     ORIGINAL COPY MEMBER
001300*    11/02/93   DAS   CR-0165     ADDED DAILY/MONTHLY LIMIT AND
001400*                                 SPENT-TO-DATE FIELDS
001500*    01/05/99   WDL   CR-0477     Y2K - CRD-EXPIRY-DATE ALREADY
001600*                                 CCYYMMDD, VERIFIED CLEAN
001700****************************************************************
001800 01  CRD-RECORD.
001900     05  CRD-ID                  PIC 9(09).
002000     05  CRD-NUMBER              PIC X(16).
002100     05  CRD-OWNER-ID            PIC 9(09).
002200     05  CRD-EXPIRY-DATE         PIC 9(08).
002300     05  CRD-EXPIRY-DATE-YMD REDEFINES CRD-EXPIRY-DATE.
002400         10  CRD-EXPIRY-CCYY     PIC 9(04).
002500         10  CRD-EXPIRY-MM       PIC 9(02).
002600         10  CRD-EXPIRY-DD       PIC 9(02).
002700     05  CRD-STATUS              PIC X(07).
002800         88  CRD-STATUS-ACTIVE        VALUE 'ACTIVE '.
002900         88  CRD-STATUS-BLOCKED       VALUE 'BLOCKED'.
003000         88  CRD-STATUS-EXPIRED       VALUE 'EXPIRED'.
003100     05  CRD-BALANCE             PIC S9(11)V99 COMP-3.
003200     05  CRD-DAILY-LIMIT         PIC S9(11)V99 COMP-3.
003300     05  CRD-MONTHLY-LIMIT       PIC S9(11)V99 COMP-3.
003400     05  CRD-DAY-SPENT           PIC S9(11)V99 COMP-3.
003500     05  CRD-MONTH-SPENT         PIC S9(11)V99 COMP-3.
003600     05  FILLER                  PIC X(05)  VALUE SPACES.
