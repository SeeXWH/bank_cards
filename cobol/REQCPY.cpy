000100****************************************************************
000200*    REQCPY    -  CARD REQUEST WORKFLOW RECORD LAYOUT
000300*    INSTALLATION.  THE SYSTEMS GROUP.
000400*----------------------------------------------------------------
000500*    ONE ENTRY PER CUSTOMER-SERVICE REQUEST (CREATE A CARD, OR
000600*    BLOCK AN EXISTING CARD).  MAINTAINED BY CBCREQ.
000700*----------------------------------------------------------------
000800*    CHANGED    BY    RQST        DESCRIPTION
000900*    --------   ----  ----------  --------------------------
001000*    04/14/97   THP   CR-0352     ORIGINAL COPY MEMBER
001100*    01/05/99   WDL   CR-0477     Y2K - REQ-CREATED-AT ALREADY
001200*                                 CCYYMMDDHHMMSS, VERIFIED CLEAN
001300****************************************************************
001400 01  REQ-RECORD.
001500     05  REQ-ID                  PIC 9(09).
001600     05  REQ-OWNER-ID            PIC 9(09).
001700     05  REQ-CARD-ID             PIC 9(09).
001800     05  REQ-TYPE                PIC X(11).
001900         88  REQ-TYPE-IS-CREATE       VALUE 'CREATE-CARD'.
002000         88  REQ-TYPE-IS-BLOCK        VALUE 'BLOCK-CARD '.
002100     05  REQ-STATUS              PIC X(08).
002200         88  REQ-STATUS-IS-PENDING    VALUE 'PENDING '.
002300         88  REQ-STATUS-IS-APPROVED   VALUE 'APPROVED'.
002400         88  REQ-STATUS-IS-REJECTED   VALUE 'REJECTED'.
002500     05  REQ-CREATED-AT          PIC 9(14).
002600     05  FILLER                  PIC X(05)  VALUE SPACES.
