000100****************************************************************
000200*    USRCPY    -  CUSTOMER / USER MASTER RECORD LAYOUT
000300*    INSTALLATION.  THE SYSTEMS GROUP.
000400*----------------------------------------------------------------
000500*    ONE ENTRY PER REGISTERED CARDHOLDER OR ADMINISTRATOR.
000600*    USR-EMAIL IS THE LOGICAL KEY USED BY ALL ON-LINE-REPLACEMENT
000700*    BATCH JOBS (CBTXNPST, CBCREQ, CBUSREG) TO RESOLVE A USER.
000800*----------------------------------------------------------------
000900*    CHANGED    BY    RQST        DESCRIPTION
001000*    --------   ----  ----------  --------------------------
001100*    03/11/91   RKM   CR-0041     ORIGINAL COPY MEMBER
001200*    08/22/96   THP   CR-0309     ADDED USR-ROLE, USR-LOCKED
001300*                                 (ROLE-BASED SERVICING)
001400*    01/05/99   WDL   CR-0477     Y2K - NO 2-DIGIT DATES IN THIS
001500*                                 MEMBER, VERIFIED CLEAN
001600****************************************************************
001700 01  USR-RECORD.
001800     05  USR-ID                  PIC 9(09).
001900     05  USR-NAME                PIC X(30).
002000     05  USR-EMAIL                PIC X(40).
002100     05  USR-PWHASH               PIC X(20).
002200     05  USR-ROLE                PIC X(05).
002300         88  USR-ROLE-IS-ADMIN        VALUE 'ADMIN'.
002400         88  USR-ROLE-IS-USER         VALUE 'USER '.
002500     05  USR-LOCKED              PIC X(01).
002600         88  USR-IS-LOCKED            VALUE 'Y'.
002700         88  USR-IS-UNLOCKED          VALUE 'N'.
002800     05  FILLER                  PIC X(05)  VALUE SPACES.
