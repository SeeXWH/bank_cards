000100****************************************************************
000200*    LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000300*    ALL RIGHTS RESERVED
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    CBCARDMG.
000700 AUTHOR.        R K MARLOWE.
000800 INSTALLATION.  THE SYSTEMS GROUP.
000900 DATE-WRITTEN.  09/02/91.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200****************************************************************
001300*    CBCARDMG  -  CARD MASTER MAINTENANCE RUN
001400*
001500*    READS THE USR MASTER AND THE CRD MASTER INTO WORKING-
001600*    STORAGE TABLES, THEN READS THE DAILY CARD-MANAGEMENT
001700*    COMMANDS FILE (CREATE/SETSTAT/SETLIMIT/LIST/DELETE) IN
001800*    ARRIVAL ORDER AND APPLIES EACH ONE AGAINST THE IN-CORE
001900*    CARD TABLE.  CREATE CALLS CBCRDSUB TO MANUFACTURE A NUMBER
002000*    THAT IS NOT ALREADY ON THE TABLE.  DELETE DOES NOT SHRINK
002100*    THE TABLE - IT FLAGS THE ENTRY SO THE END-OF-RUN REWRITE
002200*    DROPS IT FROM THE OUTPUT MASTER.  AT END OF RUN THE CRD
002300*    MASTER IS REWRITTEN (LESS DELETED ENTRIES) AND A CONTROL-
002400*    TOTAL REPORT IS PRINTED.
002500*----------------------------------------------------------------
002600*    CHANGE LOG
002700*    --------------------------------------------------------
002800*    DATE       BY    RQST        DESCRIPTION
002900*    --------   ----  ----------  --------------------------
003000*    09/02/91   RKM   CR-0056     ORIGINAL PROGRAM - CREATE AND
003100*                                 SETSTAT ONLY, TERMINAL-DRIVEN
003200*    06/14/92   DAS   CR-0099     ADDED SETLIMIT COMMAND
003300*    06/19/95   RKM   CR-0230     REPLACED TERMINAL ENTRY WITH
003400*                                 BATCH COMMANDS FILE (CMGCPY);
003500*                                 ADDED LIST AND DELETE COMMANDS
003600*    11/02/96   DGS   CR-0309     CARD NUMBER NOW GENERATED BY
003700*                                 CBCRDSUB RATHER THAN KEYED IN
003800*                                 BY THE REQUESTING TELLER
003900*    01/05/99   WDL   CR-0477     Y2K REMEDIATION - CRD-EXPIRY-
004000*                                 DATE AND WS-RUN-DATE ALREADY
004100*                                 CCYYMMDD, NO CHANGE REQUIRED
004200*    07/08/02   THP   CR-0589     DELETE NO LONGER PHYSICALLY
004300*                                 CLOSES THE GAP IN THE TABLE -
004400*                                 A FLAGGED-DELETED ENTRY IS
004500*                                 SIMPLY SKIPPED BY LOOKUP, LIST
004600*                                 AND REWRITE LOGIC
004700****************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-370.
005200 OBJECT-COMPUTER.  IBM-370.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT USERS-FILE ASSIGN TO USERIN
005900         ORGANIZATION IS SEQUENTIAL
006000         ACCESS MODE  IS SEQUENTIAL
006100         FILE STATUS  IS WS-USERIN-STATUS.
006200
006300     SELECT CARDS-FILE ASSIGN TO CARDIN
006400         ORGANIZATION IS SEQUENTIAL
006500         ACCESS MODE  IS SEQUENTIAL
006600         FILE STATUS  IS WS-CARDIN-STATUS.
006700
006800     SELECT CARDS-FILE-OUT ASSIGN TO CARDOUT
006900         ORGANIZATION IS SEQUENTIAL
007000         ACCESS MODE  IS SEQUENTIAL
007100         FILE STATUS  IS WS-CARDOUT-STATUS.
007200
007300     SELECT CMGCMD-FILE ASSIGN TO CMGCMD
007400         ORGANIZATION IS SEQUENTIAL
007500         ACCESS MODE  IS SEQUENTIAL
007600         FILE STATUS  IS WS-CMGCMD-STATUS.
007700
007800     SELECT REPORT-FILE ASSIGN TO RPTFILE
007900         ORGANIZATION IS SEQUENTIAL
008000         ACCESS MODE  IS SEQUENTIAL
008100         FILE STATUS  IS WS-RPTFILE-STATUS.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500
008600 FD  USERS-FILE
008700     RECORDING MODE IS F.
008800 01  USERS-FD-REC                PIC X(110).
008900
009000 FD  CARDS-FILE
009100     RECORDING MODE IS F.
009200 01  CARDS-FD-REC                PIC X(120).
009300
009400 FD  CARDS-FILE-OUT
009500     RECORDING MODE IS F.
009600 01  CARDS-OUT-FD-REC            PIC X(120).
009700
009800 FD  CMGCMD-FILE
009900     RECORDING MODE IS F.
010000 01  CMGCMD-FD-REC               PIC X(100).
010100
010200 FD  REPORT-FILE
010300     RECORDING MODE IS F.
010400 01  REPORT-RECORD               PIC X(132).
010500
010600 WORKING-STORAGE SECTION.
010700*----------------------------------------------------------------
010800*    FILE STATUS SWITCHES
010900*----------------------------------------------------------------
011000 01  WS-FILE-STATUS-CODES.
011100     05  WS-USERIN-STATUS        PIC X(02) VALUE SPACES.
011200     05  WS-CARDIN-STATUS        PIC X(02) VALUE SPACES.
011300     05  WS-CARDOUT-STATUS       PIC X(02) VALUE SPACES.
011400     05  WS-CMGCMD-STATUS        PIC X(02) VALUE SPACES.
011500     05  WS-RPTFILE-STATUS       PIC X(02) VALUE SPACES.
011600     05  FILLER                  PIC X(05) VALUE SPACES.
011700
011800 01  WS-SWITCHES.
011900     05  WS-USER-EOF             PIC X(01) VALUE 'N'.
012000         88  USER-EOF                 VALUE 'Y'.
012100     05  WS-CARD-EOF             PIC X(01) VALUE 'N'.
012200         88  CARD-EOF                 VALUE 'Y'.
012300     05  WS-CMD-EOF              PIC X(01) VALUE 'N'.
012400         88  CMD-EOF                  VALUE 'Y'.
012500     05  WS-CMD-OK               PIC X(01) VALUE 'Y'.
012600     05  WS-USER-FOUND           PIC X(01) VALUE 'N'.
012700         88  USER-WAS-FOUND           VALUE 'Y'.
012800     05  WS-CARD-FOUND           PIC X(01) VALUE 'N'.
012900         88  CARD-WAS-FOUND           VALUE 'Y'.
013000     05  WS-NUM-DUP-SW           PIC X(01) VALUE 'N'.
013100         88  NUM-IS-DUPLICATE         VALUE 'Y'.
013200     05  FILLER                  PIC X(05) VALUE SPACES.
013300
013400*----------------------------------------------------------------
013500*    IN-CORE USER AND CARD TABLES - LOADED ONCE AT START OF RUN
013600*----------------------------------------------------------------
013700 01  WS-USER-TABLE.
013800     05  WS-USER-COUNT           PIC 9(05) COMP VALUE 0.
013900     05  WS-USER-ENTRY OCCURS 5000 TIMES
014000                              INDEXED BY USR-IX.
014100         10  WS-USR-ID           PIC 9(09).
014200         10  WS-USR-EMAIL        PIC X(40).
014300
014400 01  WS-CARD-TABLE.
014500     05  WS-CARD-COUNT           PIC 9(05) COMP VALUE 0.
014600     05  WS-CARD-ENTRY OCCURS 5000 TIMES
014700                              INDEXED BY CRD-IX.
014800         10  WS-CRD-ID           PIC 9(09).
014900         10  WS-CRD-NUMBER       PIC X(16).
015000         10  WS-CRD-OWNER-ID     PIC 9(09).
015100         10  WS-CRD-EXPIRY-DATE  PIC 9(08).
015200         10  WS-CRD-STATUS       PIC X(07).
015300         10  WS-CRD-BALANCE      PIC S9(11)V99 COMP-3.
015400         10  WS-CRD-DAILY-LIMIT  PIC S9(11)V99 COMP-3.
015500         10  WS-CRD-MONTH-LIMIT  PIC S9(11)V99 COMP-3.
015600         10  WS-CRD-DAY-SPENT    PIC S9(11)V99 COMP-3.
015700         10  WS-CRD-MONTH-SPENT  PIC S9(11)V99 COMP-3.
015800         10  WS-CRD-DELETED-SW   PIC X(01).
015900             88  CRD-IS-DELETED       VALUE 'Y'.
016000
016100 01  WS-RESOLVED-SUBS.
016200     05  WS-USR-SUB              PIC 9(05) COMP VALUE 0.
016300     05  WS-CRD-SUB              PIC 9(05) COMP VALUE 0.
016400     05  WS-NEXT-CRD-ID          PIC 9(09) COMP-3 VALUE 0.
016500     05  WS-SCAN-EMAIL           PIC X(40) VALUE SPACES.
016600     05  WS-SCAN-CARD-ID         PIC 9(09) VALUE 0.
016700     05  FILLER                  PIC X(05) VALUE SPACES.
016800
016900 01  WS-REJECT-REASON            PIC X(40) VALUE SPACES.
017000
017100*----------------------------------------------------------------
017200*    CARD-NUMBER GENERATOR WORK AREA
017300*----------------------------------------------------------------
017400 01  WS-NUM-GEN-WORK.
017500     05  WS-NUM-GEN-SEED         PIC 9(09) COMP VALUE 0.
017600     05  WS-NEW-CARD-NUMBER      PIC X(16) VALUE SPACES.
017700     05  WS-NEW-CARD-NUMBER-N REDEFINES WS-NEW-CARD-NUMBER
017800                              PIC 9(16).
017900     05  FILLER                  PIC X(05) VALUE SPACES.
018000
018100*----------------------------------------------------------------
018200*    CONTROL COUNTERS
018300*----------------------------------------------------------------
018400 01  WS-RUN-TOTALS.
018500     05  WS-CMDS-READ            PIC S9(09) COMP-3 VALUE +0.
018600     05  WS-CARDS-CREATED        PIC S9(09) COMP-3 VALUE +0.
018700     05  WS-STATUS-CHANGED       PIC S9(09) COMP-3 VALUE +0.
018800     05  WS-LIMITS-CHANGED       PIC S9(09) COMP-3 VALUE +0.
018900     05  WS-CARDS-LISTED         PIC S9(09) COMP-3 VALUE +0.
019000     05  WS-CARDS-DELETED        PIC S9(09) COMP-3 VALUE +0.
019100     05  WS-CMDS-REJECTED        PIC S9(09) COMP-3 VALUE +0.
019200     05  FILLER                  PIC X(05) VALUE SPACES.
019300
019400*----------------------------------------------------------------
019500*    REPORT LINES
019600*----------------------------------------------------------------
019700 01  RPT-HEADER1.
019800     05  FILLER                  PIC X(40)
019900         VALUE 'CARD MASTER MAINTENANCE RUN REPORT     '.
020000     05  RPT-MM                  PIC 99.
020100     05  FILLER                  PIC X     VALUE '/'.
020200     05  RPT-DD                  PIC 99.
020300     05  FILLER                  PIC X     VALUE '/'.
020400     05  RPT-CCYY                PIC 9999.
020500     05  FILLER                  PIC X(75) VALUE SPACES.
020600
020700 01  RPT-REJ-HDR.
020800     05  FILLER PIC X(30) VALUE 'REJECTED COMMANDS'.
020900     05  FILLER PIC X(102) VALUE SPACES.
021000
021100 01  RPT-REJ-DETAIL.
021200     05  RPT-REJ-CODE            PIC X(08).
021300     05  FILLER                  PIC X(02) VALUE SPACES.
021400     05  RPT-REJ-EMAIL           PIC X(40).
021500     05  FILLER                  PIC X(02) VALUE SPACES.
021600     05  RPT-REJ-CARD-ID         PIC 9(09).
021700     05  FILLER                  PIC X(02) VALUE SPACES.
021800     05  RPT-REJ-REASON          PIC X(40).
021900     05  FILLER                  PIC X(29) VALUE SPACES.
022000
022100 01  RPT-LIST-HDR.
022200     05  FILLER PIC X(30) VALUE 'CARDS LISTED'.
022300     05  FILLER PIC X(102) VALUE SPACES.
022400
022500 01  RPT-LIST-DETAIL.
022600     05  RPT-LST-CARD-ID         PIC 9(09).
022700     05  FILLER                  PIC X(02) VALUE SPACES.
022800     05  RPT-LST-MASKED-NBR      PIC X(16).
022900     05  FILLER                  PIC X(02) VALUE SPACES.
023000     05  RPT-LST-OWNER-ID        PIC 9(09).
023100     05  FILLER                  PIC X(02) VALUE SPACES.
023200     05  RPT-LST-STATUS          PIC X(07).
023300     05  FILLER                  PIC X(02) VALUE SPACES.
023400     05  RPT-LST-BALANCE         PIC ZZZ,ZZZ,ZZ9.99-.
023500     05  FILLER                  PIC X(58) VALUE SPACES.
023600
023700 01  RPT-TOTALS-HDR.
023800     05  FILLER PIC X(26) VALUE 'CONTROL TOTALS'.
023900     05  FILLER PIC X(106) VALUE SPACES.
024000
024100 01  RPT-TOTALS-DETAIL.
024200     05  RPT-TOT-LABEL           PIC X(24).
024300     05  RPT-TOT-VALUE           PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
024400     05  FILLER                  PIC X(92) VALUE SPACES.
024500
024600*----------------------------------------------------------------
024700*    COPYBOOK WORK RECORDS
024800*----------------------------------------------------------------
024900 COPY CMGCPY.
025000 COPY USRCPY.
025100 COPY CRDCPY.
025200 COPY CRSCPY.
025300 COPY WRKCPY.
025400
025500 PROCEDURE DIVISION.
025600****************************************************************
025700 0000-MAIN.
025800
025900     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
026000
026100     PERFORM 0700-OPEN-FILES      THRU 0700-EXIT.
026200     PERFORM 0800-INIT-REPORT     THRU 0800-EXIT.
026300     PERFORM 0705-LOAD-USER-TABLE THRU 0705-EXIT.
026400     PERFORM 0715-LOAD-CARD-TABLE THRU 0715-EXIT.
026500     PERFORM 0716-COMPUTE-NEXT-ID THRU 0716-EXIT.
026600
026700     PERFORM 0110-READ-COMMAND-REC THRU 0110-EXIT.
026800     PERFORM 0100-PROCESS-COMMANDS THRU 0100-EXIT
026900         UNTIL CMD-EOF.
027000
027100     PERFORM 0830-REWRITE-CARD-MASTER THRU 0830-EXIT.
027200     PERFORM 0850-REPORT-CONTROL-TOTALS THRU 0850-EXIT.
027300     PERFORM 0790-CLOSE-FILES     THRU 0790-EXIT.
027400
027500     GOBACK.
027600
027700 0100-PROCESS-COMMANDS.
027800     ADD 1 TO WS-CMDS-READ.
027900     MOVE 'Y' TO WS-CMD-OK.
028000     MOVE SPACES TO WS-REJECT-REASON.
028100
028200     EVALUATE TRUE
028300         WHEN CMG-CODE-IS-CREATE
028400             PERFORM 0200-CREATE-CARD  THRU 0200-EXIT
028500         WHEN CMG-CODE-IS-SETSTAT
028600             PERFORM 0300-SET-STATUS   THRU 0300-EXIT
028700         WHEN CMG-CODE-IS-SETLIMIT
028800             PERFORM 0400-SET-LIMITS   THRU 0400-EXIT
028900         WHEN CMG-CODE-IS-LIST
029000             PERFORM 0500-LIST-CARDS   THRU 0500-EXIT
029100         WHEN CMG-CODE-IS-DELETE
029200             PERFORM 0600-DELETE-CARD  THRU 0600-EXIT
029300         WHEN OTHER
029400             MOVE 'N' TO WS-CMD-OK
029500             MOVE 'UNKNOWN COMMAND CODE' TO WS-REJECT-REASON
029600     END-EVALUATE.
029700
029800     IF WS-CMD-OK = 'N'
029900         PERFORM 0299-REPORT-REJECT THRU 0299-EXIT
030000     END-IF.
030100
030200     PERFORM 0110-READ-COMMAND-REC THRU 0110-EXIT.
030300
030400 0100-EXIT.
030500     EXIT.
030600
030700 0110-READ-COMMAND-REC.
030800     READ CMGCMD-FILE INTO CMG-RECORD
030900         AT END
031000             MOVE 'Y' TO WS-CMD-EOF
031100     END-READ.
031200
031300 0110-EXIT.
031400     EXIT.
031500
031600****************************************************************
031700*    0200 - CREATE CARD
031800****************************************************************
031900 0200-CREATE-CARD.
032000     IF CMG-USER-EMAIL = SPACES
032100         MOVE 'N' TO WS-CMD-OK
032200         MOVE 'USER EMAIL MUST NOT BE BLANK' TO WS-REJECT-REASON
032300         GO TO 0200-EXIT
032400     END-IF.
032500
032600     IF CMG-EXPIRY-DATE = 0 OR CMG-EXPIRY-DATE < WS-RUN-DATE
032700         MOVE 'N' TO WS-CMD-OK
032800         MOVE 'EXPIRY DATE MISSING OR IN THE PAST'
032900             TO WS-REJECT-REASON
033000         GO TO 0200-EXIT
033100     END-IF.
033200
033300     MOVE CMG-USER-EMAIL TO WS-SCAN-EMAIL.
033400     PERFORM 0230-FIND-USER-BY-EMAIL THRU 0230-EXIT.
033500     IF NOT USER-WAS-FOUND
033600         MOVE 'N' TO WS-CMD-OK
033700         MOVE 'USER NOT FOUND' TO WS-REJECT-REASON
033800         GO TO 0200-EXIT
033900     END-IF.
034000
034100     PERFORM 0240-GENERATE-CARD-NUMBER THRU 0240-EXIT.
034200
034300     ADD 1 TO WS-CARD-COUNT.
034400     SET CRD-IX TO WS-CARD-COUNT.
034500     ADD 1 TO WS-NEXT-CRD-ID.
034600     MOVE WS-NEXT-CRD-ID          TO WS-CRD-ID(CRD-IX).
034700     MOVE WS-NEW-CARD-NUMBER      TO WS-CRD-NUMBER(CRD-IX).
034800     MOVE WS-USR-ID(WS-USR-SUB)   TO WS-CRD-OWNER-ID(CRD-IX).
034900     MOVE CMG-EXPIRY-DATE         TO WS-CRD-EXPIRY-DATE(CRD-IX).
035000     MOVE 'ACTIVE '               TO WS-CRD-STATUS(CRD-IX).
035100     MOVE 0                       TO WS-CRD-BALANCE(CRD-IX).
035200     MOVE 0                       TO WS-CRD-DAILY-LIMIT(CRD-IX).
035300     MOVE 0                       TO WS-CRD-MONTH-LIMIT(CRD-IX).
035400     MOVE 0                       TO WS-CRD-DAY-SPENT(CRD-IX).
035500     MOVE 0                       TO WS-CRD-MONTH-SPENT(CRD-IX).
035600     MOVE 'N'                     TO WS-CRD-DELETED-SW(CRD-IX).
035700
035800     ADD 1 TO WS-CARDS-CREATED.
035900
036000 0200-EXIT.
036100     EXIT.
036200
036300****************************************************************
036400*    0230 - RESOLVE A USER BY E-MAIL ADDRESS AGAINST THE TABLE
036500****************************************************************
036600 0230-FIND-USER-BY-EMAIL.
036700     MOVE 'N' TO WS-USER-FOUND.
036800     MOVE 0   TO WS-USR-SUB.
036900     PERFORM 0231-SCAN-USER-TABLE THRU 0231-EXIT
037000         VARYING USR-IX FROM 1 BY 1
037100         UNTIL USR-IX > WS-USER-COUNT.
037200
037300 0230-EXIT.
037400     EXIT.
037500
037600 0231-SCAN-USER-TABLE.
037700     IF WS-USR-EMAIL(USR-IX) = WS-SCAN-EMAIL
037800         SET WS-USR-SUB TO USR-IX
037900         MOVE 'Y' TO WS-USER-FOUND
038000         SET USR-IX TO WS-USER-COUNT
038100     END-IF.
038200 0231-EXIT.
038300     EXIT.
038400
038500****************************************************************
038600*    0235 - RESOLVE A CARD BY CARD-ID AGAINST THE TABLE -
038700*    DELETED ENTRIES ARE TREATED AS NOT ON FILE
038800****************************************************************
038900 0235-FIND-CARD-BY-ID.
039000     MOVE 'N' TO WS-CARD-FOUND.
039100     MOVE 0   TO WS-CRD-SUB.
039200     PERFORM 0236-SCAN-CARD-TABLE THRU 0236-EXIT
039300         VARYING CRD-IX FROM 1 BY 1
039400         UNTIL CRD-IX > WS-CARD-COUNT.
039500
039600 0235-EXIT.
039700     EXIT.
039800
039900 0236-SCAN-CARD-TABLE.
040000     IF WS-CRD-ID(CRD-IX) = WS-SCAN-CARD-ID
040100             AND NOT CRD-IS-DELETED(CRD-IX)
040200         SET WS-CRD-SUB TO CRD-IX
040300         MOVE 'Y' TO WS-CARD-FOUND
040400         SET CRD-IX TO WS-CARD-COUNT
040500     END-IF.
040600 0236-EXIT.
040700     EXIT.
040800
040900****************************************************************
041000*    0240 - GENERATE A CARD NUMBER VIA CBCRDSUB AND KEEP TRYING
041100*    UNTIL THE RESULT IS NOT ALREADY ON THE CARD TABLE
041200****************************************************************
041300 0240-GENERATE-CARD-NUMBER.
041400     MOVE WS-CARD-COUNT TO WS-NUM-GEN-SEED.
041500     ADD 1 TO WS-NUM-GEN-SEED.
041600     MOVE 'Y' TO WS-NUM-DUP-SW.
041700     PERFORM 0241-TRY-GENERATE THRU 0241-EXIT
041800         UNTIL NOT NUM-IS-DUPLICATE.
041900
042000 0240-EXIT.
042100     EXIT.
042200
042300 0241-TRY-GENERATE.
042400     MOVE '3'             TO CRDSUB-FUNCTION.
042500     MOVE WS-NUM-GEN-SEED TO CRDSUB-SEED.
042600     CALL 'CBCRDSUB' USING CRDSUB-PARMS.
042700     MOVE CRDSUB-CARD-NUMBER TO WS-NEW-CARD-NUMBER.
042800
042900     MOVE 'N' TO WS-NUM-DUP-SW.
043000     PERFORM 0242-SCAN-FOR-DUPLICATE THRU 0242-EXIT
043100         VARYING CRD-IX FROM 1 BY 1
043200         UNTIL CRD-IX > WS-CARD-COUNT.
043300
043400     IF NUM-IS-DUPLICATE
043500         ADD 1 TO WS-NUM-GEN-SEED
043600     END-IF.
043700
043800 0241-EXIT.
043900     EXIT.
044000
044100 0242-SCAN-FOR-DUPLICATE.
044200     IF WS-CRD-NUMBER(CRD-IX) = WS-NEW-CARD-NUMBER
044300             AND NOT CRD-IS-DELETED(CRD-IX)
044400         MOVE 'Y' TO WS-NUM-DUP-SW
044500         SET CRD-IX TO WS-CARD-COUNT
044600     END-IF.
044700 0242-EXIT.
044800     EXIT.
044900
045000****************************************************************
045100*    0300 - SET CARD STATUS
045200****************************************************************
045300 0300-SET-STATUS.
045400     MOVE CMG-CARD-ID TO WS-SCAN-CARD-ID.
045500     PERFORM 0235-FIND-CARD-BY-ID THRU 0235-EXIT.
045600     IF NOT CARD-WAS-FOUND
045700         MOVE 'N' TO WS-CMD-OK
045800         MOVE 'CARD NOT FOUND' TO WS-REJECT-REASON
045900         GO TO 0300-EXIT
046000     END-IF.
046100
046200     IF CMG-NEW-STATUS NOT = 'ACTIVE ' AND
046300        CMG-NEW-STATUS NOT = 'BLOCKED' AND
046400        CMG-NEW-STATUS NOT = 'EXPIRED'
046500         MOVE 'N' TO WS-CMD-OK
046600         MOVE 'INVALID CARD STATUS' TO WS-REJECT-REASON
046700         GO TO 0300-EXIT
046800     END-IF.
046900
047000     MOVE CMG-NEW-STATUS TO WS-CRD-STATUS(WS-CRD-SUB).
047100     ADD 1 TO WS-STATUS-CHANGED.
047200
047300 0300-EXIT.
047400     EXIT.
047500
047600****************************************************************
047700*    0400 - SET / PATCH SPENDING LIMITS - A LIMIT-SUPPLIED
047800*    SWITCH OF 'N' LEAVES THAT LIMIT UNTOUCHED
047900****************************************************************
048000 0400-SET-LIMITS.
048100     MOVE CMG-CARD-ID TO WS-SCAN-CARD-ID.
048200     PERFORM 0235-FIND-CARD-BY-ID THRU 0235-EXIT.
048300     IF NOT CARD-WAS-FOUND
048400         MOVE 'N' TO WS-CMD-OK
048500         MOVE 'CARD NOT FOUND' TO WS-REJECT-REASON
048600         GO TO 0400-EXIT
048700     END-IF.
048800
048900     IF CMG-DAILY-LIMIT-SW = 'Y'
049000         MOVE CMG-DAILY-LIMIT TO WS-CRD-DAILY-LIMIT(WS-CRD-SUB)
049100     END-IF.
049200
049300     IF CMG-MONTHLY-LIMIT-SW = 'Y'
049400         MOVE CMG-MONTHLY-LIMIT
049500             TO WS-CRD-MONTH-LIMIT(WS-CRD-SUB)
049600     END-IF.
049700
049800     ADD 1 TO WS-LIMITS-CHANGED.
049900
050000 0400-EXIT.
050100     EXIT.
050200
050300****************************************************************
050400*    0500 - LIST A USER'S CARDS, OPTIONALLY FILTERED BY STATUS
050500****************************************************************
050600 0500-LIST-CARDS.
050700     MOVE CMG-USER-EMAIL TO WS-SCAN-EMAIL.
050800     PERFORM 0230-FIND-USER-BY-EMAIL THRU 0230-EXIT.
050900     IF NOT USER-WAS-FOUND
051000         MOVE 'N' TO WS-CMD-OK
051100         MOVE 'USER NOT FOUND' TO WS-REJECT-REASON
051200         GO TO 0500-EXIT
051300     END-IF.
051400
051500     WRITE REPORT-RECORD FROM RPT-LIST-HDR AFTER 2.
051600
051700     PERFORM 0501-LIST-ONE-CARD THRU 0501-EXIT
051800         VARYING CRD-IX FROM 1 BY 1
051900         UNTIL CRD-IX > WS-CARD-COUNT.
052000
052100 0500-EXIT.
052200     EXIT.
052300
052400 0501-LIST-ONE-CARD.
052500     IF WS-CRD-OWNER-ID(CRD-IX) = WS-USR-ID(WS-USR-SUB)
052600             AND NOT CRD-IS-DELETED(CRD-IX)
052700         IF CMG-LIST-STATUS = SPACES OR
052800            CMG-LIST-STATUS = WS-CRD-STATUS(CRD-IX)
052900             PERFORM 0510-WRITE-LIST-LINE THRU 0510-EXIT
053000         END-IF
053100     END-IF.
053200 0501-EXIT.
053300     EXIT.
053400
053500 0510-WRITE-LIST-LINE.
053600     MOVE '2'                       TO CRDSUB-FUNCTION.
053700     MOVE WS-CRD-NUMBER(CRD-IX)     TO CRDSUB-CARD-NUMBER.
053800     CALL 'CBCRDSUB' USING CRDSUB-PARMS.
053900
054000     MOVE WS-CRD-ID(CRD-IX)         TO RPT-LST-CARD-ID.
054100     MOVE CRDSUB-MASKED-NUMBER      TO RPT-LST-MASKED-NBR.
054200     MOVE WS-CRD-OWNER-ID(CRD-IX)   TO RPT-LST-OWNER-ID.
054300     MOVE WS-CRD-STATUS(CRD-IX)     TO RPT-LST-STATUS.
054400     MOVE WS-CRD-BALANCE(CRD-IX)    TO RPT-LST-BALANCE.
054500     WRITE REPORT-RECORD FROM RPT-LIST-DETAIL.
054600
054700     ADD 1 TO WS-CARDS-LISTED.
054800
054900 0510-EXIT.
055000     EXIT.
055100
055200****************************************************************
055300*    0600 - DELETE A CARD - FLAGS THE TABLE ENTRY, DOES NOT
055400*    COLLAPSE THE TABLE
055500****************************************************************
055600 0600-DELETE-CARD.
055700     MOVE CMG-CARD-ID TO WS-SCAN-CARD-ID.
055800     PERFORM 0235-FIND-CARD-BY-ID THRU 0235-EXIT.
055900     IF NOT CARD-WAS-FOUND
056000         MOVE 'N' TO WS-CMD-OK
056100         MOVE 'CARD NOT FOUND' TO WS-REJECT-REASON
056200         GO TO 0600-EXIT
056300     END-IF.
056400
056500     MOVE 'Y' TO WS-CRD-DELETED-SW(WS-CRD-SUB).
056600     ADD 1 TO WS-CARDS-DELETED.
056700
056800 0600-EXIT.
056900     EXIT.
057000
057100****************************************************************
057200*    0299 - ECHO A REJECTED COMMAND TO THE REPORT
057300****************************************************************
057400 0299-REPORT-REJECT.
057500     MOVE CMG-CODE       TO RPT-REJ-CODE.
057600     MOVE CMG-USER-EMAIL TO RPT-REJ-EMAIL.
057700     MOVE CMG-CARD-ID    TO RPT-REJ-CARD-ID.
057800     MOVE WS-REJECT-REASON TO RPT-REJ-REASON.
057900     WRITE REPORT-RECORD FROM RPT-REJ-DETAIL.
058000     ADD 1 TO WS-CMDS-REJECTED.
058100
058200 0299-EXIT.
058300     EXIT.
058400
058500****************************************************************
058600*    0700 - OPEN ALL FILES FOR THE RUN
058700****************************************************************
058800 0700-OPEN-FILES.
058900     OPEN INPUT  USERS-FILE
059000                 CARDS-FILE
059100                 CMGCMD-FILE
059200          OUTPUT CARDS-FILE-OUT
059300                 REPORT-FILE.
059400
059500     IF WS-USERIN-STATUS NOT = '00'
059600         DISPLAY 'CBCARDMG - ERROR OPENING USERIN FILE RC: '
059700                 WS-USERIN-STATUS
059800         MOVE 16 TO RETURN-CODE
059900         MOVE 'Y' TO WS-USER-EOF
060000     END-IF.
060100
060200     IF WS-CARDIN-STATUS NOT = '00'
060300         DISPLAY 'CBCARDMG - ERROR OPENING CARDIN FILE RC: '
060400                 WS-CARDIN-STATUS
060500         MOVE 16 TO RETURN-CODE
060600         MOVE 'Y' TO WS-CARD-EOF
060700     END-IF.
060800
060900     IF WS-CMGCMD-STATUS NOT = '00'
061000         DISPLAY 'CBCARDMG - ERROR OPENING CMGCMD FILE RC: '
061100                 WS-CMGCMD-STATUS
061200         MOVE 16 TO RETURN-CODE
061300         MOVE 'Y' TO WS-CMD-EOF
061400     END-IF.
061500
061600 0700-EXIT.
061700     EXIT.
061800
061900****************************************************************
062000*    0705 - LOAD THE USR MASTER INTO WS-USER-TABLE
062100****************************************************************
062200 0705-LOAD-USER-TABLE.
062300     MOVE 0 TO WS-USER-COUNT.
062400     PERFORM 0710-READ-USER-REC THRU 0710-EXIT
062500         UNTIL USER-EOF.
062600
062700 0705-EXIT.
062800     EXIT.
062900
063000 0710-READ-USER-REC.
063100     READ USERS-FILE INTO USR-RECORD
063200         AT END
063300             MOVE 'Y' TO WS-USER-EOF
063400             GO TO 0710-EXIT
063500     END-READ.
063600     ADD 1 TO WS-USER-COUNT.
063700     SET USR-IX TO WS-USER-COUNT.
063800     MOVE USR-ID      TO WS-USR-ID(USR-IX).
063900     MOVE USR-EMAIL   TO WS-USR-EMAIL(USR-IX).
064000
064100 0710-EXIT.
064200     EXIT.
064300
064400****************************************************************
064500*    0715 - LOAD THE CRD MASTER INTO WS-CARD-TABLE
064600****************************************************************
064700 0715-LOAD-CARD-TABLE.
064800     MOVE 0 TO WS-CARD-COUNT.
064900     PERFORM 0720-READ-CARD-REC THRU 0720-EXIT
065000         UNTIL CARD-EOF.
065100
065200 0715-EXIT.
065300     EXIT.
065400
065500 0720-READ-CARD-REC.
065600     READ CARDS-FILE INTO CRD-RECORD
065700         AT END
065800             MOVE 'Y' TO WS-CARD-EOF
065900             GO TO 0720-EXIT
066000     END-READ.
066100     ADD 1 TO WS-CARD-COUNT.
066200     SET CRD-IX TO WS-CARD-COUNT.
066300     MOVE CRD-ID            TO WS-CRD-ID(CRD-IX).
066400     MOVE CRD-NUMBER        TO WS-CRD-NUMBER(CRD-IX).
066500     MOVE CRD-OWNER-ID      TO WS-CRD-OWNER-ID(CRD-IX).
066600     MOVE CRD-EXPIRY-DATE   TO WS-CRD-EXPIRY-DATE(CRD-IX).
066700     MOVE CRD-STATUS        TO WS-CRD-STATUS(CRD-IX).
066800     MOVE CRD-BALANCE       TO WS-CRD-BALANCE(CRD-IX).
066900     MOVE CRD-DAILY-LIMIT   TO WS-CRD-DAILY-LIMIT(CRD-IX).
067000     MOVE CRD-MONTHLY-LIMIT TO WS-CRD-MONTH-LIMIT(CRD-IX).
067100     MOVE CRD-DAY-SPENT     TO WS-CRD-DAY-SPENT(CRD-IX).
067200     MOVE CRD-MONTH-SPENT   TO WS-CRD-MONTH-SPENT(CRD-IX).
067300     MOVE 'N'               TO WS-CRD-DELETED-SW(CRD-IX).
067400
067500 0720-EXIT.
067600     EXIT.
067700
067800****************************************************************
067900*    0716 - SCAN THE LOADED CARD TABLE FOR THE HIGHEST CRD-ID
068000*    ON FILE SO NEWLY CREATED CARDS GET THE NEXT FREE KEY
068100****************************************************************
068200 0716-COMPUTE-NEXT-ID.
068300     MOVE 0 TO WS-NEXT-CRD-ID.
068400     PERFORM 0717-CHECK-HIGHEST-ID THRU 0717-EXIT
068500         VARYING CRD-IX FROM 1 BY 1
068600         UNTIL CRD-IX > WS-CARD-COUNT.
068700
068800 0716-EXIT.
068900     EXIT.
069000
069100 0717-CHECK-HIGHEST-ID.
069200     IF WS-CRD-ID(CRD-IX) > WS-NEXT-CRD-ID
069300         MOVE WS-CRD-ID(CRD-IX) TO WS-NEXT-CRD-ID
069400     END-IF.
069500 0717-EXIT.
069600     EXIT.
069700
069800****************************************************************
069900*    0790 - CLOSE ALL FILES
070000****************************************************************
070100 0790-CLOSE-FILES.
070200     CLOSE USERS-FILE
070300           CARDS-FILE
070400           CARDS-FILE-OUT
070500           CMGCMD-FILE
070600           REPORT-FILE.
070700
070800 0790-EXIT.
070900     EXIT.
071000
071100****************************************************************
071200*    0800 - PRINT THE REPORT HEADING
071300****************************************************************
071400 0800-INIT-REPORT.
071500     MOVE WS-RUN-YEAR  TO RPT-CCYY.
071600     MOVE WS-RUN-MONTH TO RPT-MM.
071700     MOVE WS-RUN-DAY   TO RPT-DD.
071800     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
071900     WRITE REPORT-RECORD FROM RPT-REJ-HDR AFTER 2.
072000
072100 0800-EXIT.
072200     EXIT.
072300
072400****************************************************************
072500*    0830 - REWRITE THE CARD MASTER, DROPPING DELETED ENTRIES
072600****************************************************************
072700 0830-REWRITE-CARD-MASTER.
072800     PERFORM 0831-REWRITE-ONE-CARD THRU 0831-EXIT
072900         VARYING CRD-IX FROM 1 BY 1
073000         UNTIL CRD-IX > WS-CARD-COUNT.
073100
073200 0830-EXIT.
073300     EXIT.
073400
073500 0831-REWRITE-ONE-CARD.
073600     IF NOT CRD-IS-DELETED(CRD-IX)
073700         MOVE WS-CRD-ID(CRD-IX)       TO CRD-ID
073800         MOVE WS-CRD-NUMBER(CRD-IX)   TO CRD-NUMBER
073900         MOVE WS-CRD-OWNER-ID(CRD-IX) TO CRD-OWNER-ID
074000         MOVE WS-CRD-EXPIRY-DATE(CRD-IX) TO CRD-EXPIRY-DATE
074100         MOVE WS-CRD-STATUS(CRD-IX)   TO CRD-STATUS
074200         MOVE WS-CRD-BALANCE(CRD-IX)  TO CRD-BALANCE
074300         MOVE WS-CRD-DAILY-LIMIT(CRD-IX) TO CRD-DAILY-LIMIT
074400         MOVE WS-CRD-MONTH-LIMIT(CRD-IX)
074500             TO CRD-MONTHLY-LIMIT
074600         MOVE WS-CRD-DAY-SPENT(CRD-IX)   TO CRD-DAY-SPENT
074700         MOVE WS-CRD-MONTH-SPENT(CRD-IX) TO CRD-MONTH-SPENT
074800         WRITE CARDS-OUT-FD-REC FROM CRD-RECORD
074900     END-IF.
075000 0831-EXIT.
075100     EXIT.
075200
075300****************************************************************
075400*    0850 - PRINT THE CONTROL-TOTAL TRAILER
075500****************************************************************
075600 0850-REPORT-CONTROL-TOTALS.
075700     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR AFTER 2.
075800
075900     MOVE 'COMMANDS READ          ' TO RPT-TOT-LABEL.
076000     MOVE WS-CMDS-READ              TO RPT-TOT-VALUE.
076100     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
076200
076300     MOVE 'CARDS CREATED          ' TO RPT-TOT-LABEL.
076400     MOVE WS-CARDS-CREATED          TO RPT-TOT-VALUE.
076500     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
076600
076700     MOVE 'STATUS CHANGES         ' TO RPT-TOT-LABEL.
076800     MOVE WS-STATUS-CHANGED         TO RPT-TOT-VALUE.
076900     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
077000
077100     MOVE 'LIMIT CHANGES          ' TO RPT-TOT-LABEL.
077200     MOVE WS-LIMITS-CHANGED         TO RPT-TOT-VALUE.
077300     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
077400
077500     MOVE 'CARDS LISTED           ' TO RPT-TOT-LABEL.
077600     MOVE WS-CARDS-LISTED           TO RPT-TOT-VALUE.
077700     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
077800
077900     MOVE 'CARDS DELETED          ' TO RPT-TOT-LABEL.
078000     MOVE WS-CARDS-DELETED          TO RPT-TOT-VALUE.
078100     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
078200
078300     MOVE 'COMMANDS REJECTED      ' TO RPT-TOT-LABEL.
078400     MOVE WS-CMDS-REJECTED          TO RPT-TOT-VALUE.
078500     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
078600
078700 0850-EXIT.
078800     EXIT.
