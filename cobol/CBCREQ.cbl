000100****************************************************************
000200*    LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000300*    ALL RIGHTS RESERVED
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    CBCREQ.
000700 AUTHOR.        DOUG STOUT.
000800 INSTALLATION.  THE SYSTEMS GROUP.
000900 DATE-WRITTEN.  12/01/94.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200****************************************************************
001300*    CBCREQ  -  CARD REQUEST WORKFLOW RUN
001400*
001500*    READS THE USR AND CRD MASTERS AND THE REQ REQUEST FILE
001600*    INTO WORKING-STORAGE TABLES, THEN READS THE DAILY CARD-
001700*    REQUEST COMMANDS FILE (CREATQ/BLOCKQ/SETSTAT/LIST) IN
001800*    ARRIVAL ORDER.  CREATQ AND BLOCKQ APPEND A NEW PENDING
001900*    REQUEST TO THE TABLE; SETSTAT MOVES AN EXISTING REQUEST TO
002000*    APPROVED OR REJECTED; LIST WRITES A FILTERED DETAIL LINE
002100*    PER MATCHING REQUEST WITHOUT CHANGING ANYTHING.  AT END OF
002200*    RUN THE REQ FILE IS REWRITTEN IN FULL (THE TABLE NEVER
002300*    LOSES AN ENTRY, ONLY GAINS OR UPDATES ONE) AND A CONTROL-
002400*    TOTAL REPORT IS PRINTED.
002500*----------------------------------------------------------------
002600*    CHANGE LOG
002700*    --------------------------------------------------------
002800*    DATE       BY    RQST        DESCRIPTION
002900*    --------   ----  ----------  --------------------------
003000*    12/01/94   DGS   CR-0352     ORIGINAL PROGRAM - CREATQ AND
003100*                                 BLOCKQ ONLY
003200*    09/10/97   DGS   CR-0366     ADDED SETSTAT COMMAND FOR THE
003300*                                 BACK-OFFICE APPROVAL QUEUE
003400*    01/05/99   WDL   CR-0477     Y2K REMEDIATION - REQ-CREATED-
003500*                                 AT WIDENED TO CCYYMMDDHHMMSS
003600*                                 BY THE COPY MEMBER, VERIFIED
003700*                                 CLEAN HERE
003800*    07/08/02   THP   CR-0590     ADDED LIST COMMAND SO THE
003900*                                 BACK OFFICE CAN FILTER THE
004000*                                 QUEUE WITHOUT A TSO BROWSE
004100****************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-370.
004600 OBJECT-COMPUTER.  IBM-370.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT USERS-FILE ASSIGN TO USERIN
005300         ORGANIZATION IS SEQUENTIAL
005400         ACCESS MODE  IS SEQUENTIAL
005500         FILE STATUS  IS WS-USERIN-STATUS.
005600
005700     SELECT CARDS-FILE ASSIGN TO CARDIN
005800         ORGANIZATION IS SEQUENTIAL
005900         ACCESS MODE  IS SEQUENTIAL
006000         FILE STATUS  IS WS-CARDIN-STATUS.
006100
006200     SELECT REQUESTS-FILE ASSIGN TO REQIN
006300         ORGANIZATION IS SEQUENTIAL
006400         ACCESS MODE  IS SEQUENTIAL
006500         FILE STATUS  IS WS-REQIN-STATUS.
006600
006700     SELECT REQUESTS-FILE-OUT ASSIGN TO REQOUT
006800         ORGANIZATION IS SEQUENTIAL
006900         ACCESS MODE  IS SEQUENTIAL
007000         FILE STATUS  IS WS-REQOUT-STATUS.
007100
007200     SELECT RQCCMD-FILE ASSIGN TO RQCCMD
007300         ORGANIZATION IS SEQUENTIAL
007400         ACCESS MODE  IS SEQUENTIAL
007500         FILE STATUS  IS WS-RQCCMD-STATUS.
007600
007700     SELECT REPORT-FILE ASSIGN TO RPTFILE
007800         ORGANIZATION IS SEQUENTIAL
007900         ACCESS MODE  IS SEQUENTIAL
008000         FILE STATUS  IS WS-RPTFILE-STATUS.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400
008500 FD  USERS-FILE
008600     RECORDING MODE IS F.
008700 01  USERS-FD-REC                PIC X(110).
008800
008900 FD  CARDS-FILE
009000     RECORDING MODE IS F.
009100 01  CARDS-FD-REC                PIC X(120).
009200
009300 FD  REQUESTS-FILE
009400     RECORDING MODE IS F.
009500 01  REQUESTS-FD-REC             PIC X(070).
009600
009700 FD  REQUESTS-FILE-OUT
009800     RECORDING MODE IS F.
009900 01  REQUESTS-OUT-FD-REC         PIC X(070).
010000
010100 FD  RQCCMD-FILE
010200     RECORDING MODE IS F.
010300 01  RQCCMD-FD-REC               PIC X(142).
010400
010500 FD  REPORT-FILE
010600     RECORDING MODE IS F.
010700 01  REPORT-RECORD               PIC X(132).
010800
010900 WORKING-STORAGE SECTION.
011000*----------------------------------------------------------------
011100*    FILE STATUS SWITCHES
011200*----------------------------------------------------------------
011300 01  WS-FILE-STATUS-CODES.
011400     05  WS-USERIN-STATUS        PIC X(02) VALUE SPACES.
011500     05  WS-CARDIN-STATUS        PIC X(02) VALUE SPACES.
011600     05  WS-REQIN-STATUS         PIC X(02) VALUE SPACES.
011700     05  WS-REQOUT-STATUS        PIC X(02) VALUE SPACES.
011800     05  WS-RQCCMD-STATUS        PIC X(02) VALUE SPACES.
011900     05  WS-RPTFILE-STATUS       PIC X(02) VALUE SPACES.
012000     05  FILLER                  PIC X(05) VALUE SPACES.
012100
012200 01  WS-SWITCHES.
012300     05  WS-USER-EOF             PIC X(01) VALUE 'N'.
012400         88  USER-EOF                 VALUE 'Y'.
012500     05  WS-CARD-EOF             PIC X(01) VALUE 'N'.
012600         88  CARD-EOF                 VALUE 'Y'.
012700     05  WS-REQ-EOF              PIC X(01) VALUE 'N'.
012800         88  REQ-EOF                  VALUE 'Y'.
012900     05  WS-CMD-EOF              PIC X(01) VALUE 'N'.
013000         88  CMD-EOF                  VALUE 'Y'.
013100     05  WS-CMD-OK               PIC X(01) VALUE 'Y'.
013200     05  WS-USER-FOUND           PIC X(01) VALUE 'N'.
013300         88  USER-WAS-FOUND           VALUE 'Y'.
013400     05  WS-CARD-FOUND           PIC X(01) VALUE 'N'.
013500         88  CARD-WAS-FOUND           VALUE 'Y'.
013600     05  WS-REQ-FOUND            PIC X(01) VALUE 'N'.
013700         88  REQ-WAS-FOUND            VALUE 'Y'.
013800     05  FILLER                  PIC X(05) VALUE SPACES.
013900
014000*----------------------------------------------------------------
014100*    IN-CORE LOOKUP TABLES - LOADED ONCE AT START OF RUN
014200*----------------------------------------------------------------
014300 01  WS-USER-TABLE.
014400     05  WS-USER-COUNT           PIC 9(05) COMP VALUE 0.
014500     05  WS-USER-ENTRY OCCURS 5000 TIMES
014600                              INDEXED BY USR-IX.
014700         10  WS-USR-ID           PIC 9(09).
014800         10  WS-USR-EMAIL        PIC X(40).
014900
015000 01  WS-CARD-TABLE.
015100     05  WS-CARD-COUNT           PIC 9(05) COMP VALUE 0.
015200     05  WS-CARD-ENTRY OCCURS 5000 TIMES
015300                              INDEXED BY CRD-IX.
015400         10  WS-CRD-ID           PIC 9(09).
015500         10  WS-CRD-NUMBER       PIC X(16).
015600         10  WS-CRD-OWNER-ID     PIC 9(09).
015700
015800*----------------------------------------------------------------
015900*    IN-CORE REQUEST TABLE - LOADED, APPENDED TO, REWRITTEN
016000*----------------------------------------------------------------
016100 01  WS-REQUEST-TABLE.
016200     05  WS-REQ-COUNT            PIC 9(05) COMP VALUE 0.
016300     05  WS-REQ-ENTRY OCCURS 5000 TIMES
016400                              INDEXED BY REQ-IX.
016500         10  WS-REQ-ID           PIC 9(09).
016600         10  WS-REQ-OWNER-ID     PIC 9(09).
016700         10  WS-REQ-CARD-ID      PIC 9(09).
016800         10  WS-REQ-TYPE         PIC X(11).
016900         10  WS-REQ-STATUS       PIC X(08).
017000         10  WS-REQ-CREATED-AT   PIC 9(14).
017100
017200 01  WS-RESOLVED-SUBS.
017300     05  WS-USR-SUB              PIC 9(05) COMP VALUE 0.
017400     05  WS-CRD-SUB              PIC 9(05) COMP VALUE 0.
017500     05  WS-REQ-SUB              PIC 9(05) COMP VALUE 0.
017600     05  WS-NEXT-REQ-ID          PIC 9(09) COMP-3 VALUE 0.
017700     05  WS-SCAN-EMAIL           PIC X(40) VALUE SPACES.
017800     05  WS-SCAN-CARD-NUMBER     PIC X(16) VALUE SPACES.
017900     05  WS-SCAN-REQ-ID          PIC 9(09) VALUE 0.
018000     05  FILLER                  PIC X(05) VALUE SPACES.
018100
018200 01  WS-REJECT-REASON            PIC X(40) VALUE SPACES.
018300
018400*----------------------------------------------------------------
018500*    TIMESTAMP-BUILD WORK AREA FOR NEWLY CREATED REQUESTS
018600*----------------------------------------------------------------
018700 01  WS-TS-BUILD.
018800     05  WS-TS-BUILD-VALUE       PIC 9(14) VALUE 0.
018900     05  WS-TS-BUILD-BRK REDEFINES WS-TS-BUILD-VALUE.
019000         10  WS-TS-BUILD-DATE    PIC 9(08).
019100         10  WS-TS-BUILD-TIME    PIC 9(06).
019200     05  FILLER                  PIC X(05) VALUE SPACES.
019300
019400*----------------------------------------------------------------
019500*    CONTROL COUNTERS
019600*----------------------------------------------------------------
019700 01  WS-RUN-TOTALS.
019800     05  WS-CMDS-READ            PIC S9(09) COMP-3 VALUE +0.
019900     05  WS-CREATE-REQS          PIC S9(09) COMP-3 VALUE +0.
020000     05  WS-BLOCK-REQS           PIC S9(09) COMP-3 VALUE +0.
020100     05  WS-STATUS-CHANGED       PIC S9(09) COMP-3 VALUE +0.
020200     05  WS-REQS-LISTED          PIC S9(09) COMP-3 VALUE +0.
020300     05  WS-CMDS-REJECTED        PIC S9(09) COMP-3 VALUE +0.
020400     05  FILLER                  PIC X(05) VALUE SPACES.
020500
020600*----------------------------------------------------------------
020700*    REPORT LINES
020800*----------------------------------------------------------------
020900 01  RPT-HEADER1.
021000     05  FILLER                  PIC X(40)
021100         VALUE 'CARD REQUEST WORKFLOW RUN REPORT       '.
021200     05  RPT-MM                  PIC 99.
021300     05  FILLER                  PIC X     VALUE '/'.
021400     05  RPT-DD                  PIC 99.
021500     05  FILLER                  PIC X     VALUE '/'.
021600     05  RPT-CCYY                PIC 9999.
021700     05  FILLER                  PIC X(75) VALUE SPACES.
021800
021900 01  RPT-REJ-HDR.
022000     05  FILLER PIC X(30) VALUE 'REJECTED COMMANDS'.
022100     05  FILLER PIC X(102) VALUE SPACES.
022200
022300 01  RPT-REJ-DETAIL.
022400     05  RPT-REJ-CODE            PIC X(08).
022500     05  FILLER                  PIC X(02) VALUE SPACES.
022600     05  RPT-REJ-EMAIL           PIC X(40).
022700     05  FILLER                  PIC X(02) VALUE SPACES.
022800     05  RPT-REJ-REASON          PIC X(40).
022900     05  FILLER                  PIC X(38) VALUE SPACES.
023000
023100 01  RPT-LIST-HDR.
023200     05  FILLER PIC X(30) VALUE 'REQUESTS LISTED'.
023300     05  FILLER PIC X(102) VALUE SPACES.
023400
023500 01  RPT-LIST-DETAIL.
023600     05  RPT-LST-REQ-ID          PIC 9(09).
023700     05  FILLER                  PIC X(02) VALUE SPACES.
023800     05  RPT-LST-OWNER-ID        PIC 9(09).
023900     05  FILLER                  PIC X(02) VALUE SPACES.
024000     05  RPT-LST-CARD-ID         PIC 9(09).
024100     05  FILLER                  PIC X(02) VALUE SPACES.
024200     05  RPT-LST-TYPE            PIC X(11).
024300     05  FILLER                  PIC X(02) VALUE SPACES.
024400     05  RPT-LST-STATUS          PIC X(08).
024500     05  FILLER                  PIC X(02) VALUE SPACES.
024600     05  RPT-LST-CREATED-AT      PIC 9(14).
024700     05  FILLER                  PIC X(59) VALUE SPACES.
024800
024900 01  RPT-TOTALS-HDR.
025000     05  FILLER PIC X(26) VALUE 'CONTROL TOTALS'.
025100     05  FILLER PIC X(106) VALUE SPACES.
025200
025300 01  RPT-TOTALS-DETAIL.
025400     05  RPT-TOT-LABEL           PIC X(24).
025500     05  RPT-TOT-VALUE           PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
025600     05  FILLER                  PIC X(92) VALUE SPACES.
025700
025800*----------------------------------------------------------------
025900*    COPYBOOK WORK RECORDS
026000*----------------------------------------------------------------
026100 COPY RQCCPY.
026200 COPY USRCPY.
026300 COPY CRDCPY.
026400 COPY REQCPY.
026500 COPY WRKCPY.
026600 COPY CRSCPY.
026700
026800 PROCEDURE DIVISION.
026900****************************************************************
027000 0000-MAIN.
027100
027200     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
027300     ACCEPT WS-RUN-TIME FROM TIME.
027400
027500     PERFORM 0700-OPEN-FILES      THRU 0700-EXIT.
027600     PERFORM 0800-INIT-REPORT     THRU 0800-EXIT.
027700     PERFORM 0705-LOAD-USER-TABLE THRU 0705-EXIT.
027800     PERFORM 0715-LOAD-CARD-TABLE THRU 0715-EXIT.
027900     PERFORM 0725-LOAD-REQ-TABLE  THRU 0725-EXIT.
028000     PERFORM 0726-COMPUTE-NEXT-ID THRU 0726-EXIT.
028100
028200     PERFORM 0110-READ-COMMAND-REC THRU 0110-EXIT.
028300     PERFORM 0100-PROCESS-COMMANDS THRU 0100-EXIT
028400         UNTIL CMD-EOF.
028500
028600     PERFORM 0830-REWRITE-REQ-FILE      THRU 0830-EXIT.
028700     PERFORM 0850-REPORT-CONTROL-TOTALS THRU 0850-EXIT.
028800     PERFORM 0790-CLOSE-FILES           THRU 0790-EXIT.
028900
029000     GOBACK.
029100
029200 0100-PROCESS-COMMANDS.
029300     ADD 1 TO WS-CMDS-READ.
029400     MOVE 'Y' TO WS-CMD-OK.
029500     MOVE SPACES TO WS-REJECT-REASON.
029600
029700     EVALUATE TRUE
029800         WHEN RQC-CODE-IS-CREATQ
029900             PERFORM 0200-CREATE-REQUEST THRU 0200-EXIT
030000         WHEN RQC-CODE-IS-BLOCKQ
030100             PERFORM 0210-BLOCK-REQUEST  THRU 0210-EXIT
030200         WHEN RQC-CODE-IS-SETSTAT
030300             PERFORM 0220-SET-STATUS     THRU 0220-EXIT
030400         WHEN RQC-CODE-IS-LIST
030500             PERFORM 0230-LIST-REQUESTS  THRU 0230-EXIT
030600         WHEN OTHER
030700             MOVE 'N' TO WS-CMD-OK
030800             MOVE 'UNKNOWN COMMAND CODE' TO WS-REJECT-REASON
030900     END-EVALUATE.
031000
031100     IF WS-CMD-OK = 'N'
031200         PERFORM 0299-REPORT-REJECT THRU 0299-EXIT
031300     END-IF.
031400
031500     PERFORM 0110-READ-COMMAND-REC THRU 0110-EXIT.
031600
031700 0100-EXIT.
031800     EXIT.
031900
032000 0110-READ-COMMAND-REC.
032100     READ RQCCMD-FILE INTO RQC-RECORD
032200         AT END
032300             MOVE 'Y' TO WS-CMD-EOF
032400     END-READ.
032500
032600 0110-EXIT.
032700     EXIT.
032800
032900****************************************************************
033000*    0200 - CREATE-CARD REQUEST
033100****************************************************************
033200 0200-CREATE-REQUEST.
033300     MOVE RQC-USER-EMAIL TO WS-SCAN-EMAIL.
033400     PERFORM 0240-FIND-USER-BY-EMAIL THRU 0240-EXIT.
033500     IF NOT USER-WAS-FOUND
033600         MOVE 'N' TO WS-CMD-OK
033700         MOVE 'USER NOT FOUND' TO WS-REJECT-REASON
033800         GO TO 0200-EXIT
033900     END-IF.
034000
034100     PERFORM 0280-APPEND-REQUEST THRU 0280-EXIT.
034200     MOVE WS-USR-ID(WS-USR-SUB)   TO WS-REQ-OWNER-ID(REQ-IX).
034300     MOVE 0                       TO WS-REQ-CARD-ID(REQ-IX).
034400     MOVE 'CREATE-CARD'           TO WS-REQ-TYPE(REQ-IX).
034500
034600     ADD 1 TO WS-CREATE-REQS.
034700
034800 0200-EXIT.
034900     EXIT.
035000
035100****************************************************************
035200*    0210 - BLOCK-CARD REQUEST
035300*    07/08/02 THP - FORMAT-VALIDATES THE CARD NUMBER THROUGH
035400*    CBCRDSUB BEFORE THE TABLE IS EVEN SCANNED, PER CR-0590
035500****************************************************************
035600 0210-BLOCK-REQUEST.
035700     IF RQC-CARD-NUMBER = SPACES
035800         MOVE 'N' TO WS-CMD-OK
035900         MOVE 'CARD NUMBER MUST NOT BE BLANK' TO WS-REJECT-REASON
036000         GO TO 0210-EXIT
036100     END-IF.
036200
036300     SET CRDSUB-FN-VALIDATE    TO TRUE.
036400     MOVE RQC-CARD-NUMBER      TO CRDSUB-CARD-NUMBER.
036500     CALL 'CBCRDSUB' USING CRDSUB-PARMS.
036600     IF NOT CRDSUB-IS-VALID
036700         MOVE 'N' TO WS-CMD-OK
036800         MOVE 'CARD NUMBER IS NOT A VALID 16-DIGIT NUMBER'
036900             TO WS-REJECT-REASON
037000         GO TO 0210-EXIT
037100     END-IF.
037200
037300     MOVE RQC-USER-EMAIL TO WS-SCAN-EMAIL.
037400     PERFORM 0240-FIND-USER-BY-EMAIL THRU 0240-EXIT.
037500     IF NOT USER-WAS-FOUND
037600         MOVE 'N' TO WS-CMD-OK
037700         MOVE 'USER NOT FOUND' TO WS-REJECT-REASON
037800         GO TO 0210-EXIT
037900     END-IF.
038000
038100     MOVE RQC-CARD-NUMBER TO WS-SCAN-CARD-NUMBER.
038200     PERFORM 0250-FIND-CARD-BY-NUMBER THRU 0250-EXIT.
038300     IF NOT CARD-WAS-FOUND
038400         MOVE 'N' TO WS-CMD-OK
038500         MOVE 'CARD NOT FOUND' TO WS-REJECT-REASON
038600         GO TO 0210-EXIT
038700     END-IF.
038800
038900     IF WS-CRD-OWNER-ID(WS-CRD-SUB) NOT = WS-USR-ID(WS-USR-SUB)
039000         MOVE 'N' TO WS-CMD-OK
039100         MOVE 'FORBIDDEN - NOT THE CARD OWNER' TO WS-REJECT-REASON
039200         GO TO 0210-EXIT
039300     END-IF.
039400
039500     PERFORM 0280-APPEND-REQUEST THRU 0280-EXIT.
039600     MOVE WS-USR-ID(WS-USR-SUB)   TO WS-REQ-OWNER-ID(REQ-IX).
039700     MOVE WS-CRD-ID(WS-CRD-SUB)   TO WS-REQ-CARD-ID(REQ-IX).
039800     MOVE 'BLOCK-CARD '           TO WS-REQ-TYPE(REQ-IX).
039900
040000     ADD 1 TO WS-BLOCK-REQS.
040100
040200 0210-EXIT.
040300     EXIT.
040400
040500****************************************************************
040600*    0220 - SET REQUEST STATUS (APPROVED OR REJECTED)
040700****************************************************************
040800 0220-SET-STATUS.
040900     IF RQC-NEW-STATUS NOT = 'APPROVED' AND
041000        RQC-NEW-STATUS NOT = 'REJECTED'
041100         MOVE 'N' TO WS-CMD-OK
041200         MOVE 'INVALID REQUEST STATUS' TO WS-REJECT-REASON
041300         GO TO 0220-EXIT
041400     END-IF.
041500
041600     MOVE RQC-REQ-ID TO WS-SCAN-REQ-ID.
041700     PERFORM 0260-FIND-REQUEST-BY-ID THRU 0260-EXIT.
041800     IF NOT REQ-WAS-FOUND
041900         MOVE 'N' TO WS-CMD-OK
042000         MOVE 'REQUEST NOT FOUND' TO WS-REJECT-REASON
042100         GO TO 0220-EXIT
042200     END-IF.
042300
042400     MOVE RQC-NEW-STATUS TO WS-REQ-STATUS(WS-REQ-SUB).
042500     ADD 1 TO WS-STATUS-CHANGED.
042600
042700 0220-EXIT.
042800     EXIT.
042900
043000****************************************************************
043100*    0230 - FILTERED LISTING OF THE REQUEST QUEUE - EACH
043200*    SUPPLIED CRITERION IS ANDED, A ZERO/BLANK FILTER FIELD
043300*    MEANS THAT CRITERION IS NOT APPLIED
043400****************************************************************
043500 0230-LIST-REQUESTS.
043600     WRITE REPORT-RECORD FROM RPT-LIST-HDR AFTER 2.
043700
043800     PERFORM 0232-TEST-ONE-REQUEST THRU 0232-EXIT
043900         VARYING REQ-IX FROM 1 BY 1
044000         UNTIL REQ-IX > WS-REQ-COUNT.
044100
044200 0230-EXIT.
044300     EXIT.
044400
044500 0232-TEST-ONE-REQUEST.
044600     IF (RQC-FLT-OWNER-ID = 0 OR
044700         RQC-FLT-OWNER-ID = WS-REQ-OWNER-ID(REQ-IX))
044800        AND (RQC-FLT-TYPE = SPACES OR
044900         RQC-FLT-TYPE = WS-REQ-TYPE(REQ-IX))
045000        AND (RQC-FLT-STATUS = SPACES OR
045100         RQC-FLT-STATUS = WS-REQ-STATUS(REQ-IX))
045200        AND (RQC-FLT-CR-FROM = 0 OR
045300         WS-REQ-CREATED-AT(REQ-IX) >= RQC-FLT-CR-FROM)
045400        AND (RQC-FLT-CR-TO = 0 OR
045500         WS-REQ-CREATED-AT(REQ-IX) <= RQC-FLT-CR-TO)
045600         PERFORM 0231-WRITE-LIST-LINE THRU 0231-EXIT
045700     END-IF.
045800 0232-EXIT.
045900     EXIT.
046000 0231-WRITE-LIST-LINE.
046100     MOVE WS-REQ-ID(REQ-IX)         TO RPT-LST-REQ-ID.
046200     MOVE WS-REQ-OWNER-ID(REQ-IX)   TO RPT-LST-OWNER-ID.
046300     MOVE WS-REQ-CARD-ID(REQ-IX)    TO RPT-LST-CARD-ID.
046400     MOVE WS-REQ-TYPE(REQ-IX)       TO RPT-LST-TYPE.
046500     MOVE WS-REQ-STATUS(REQ-IX)     TO RPT-LST-STATUS.
046600     MOVE WS-REQ-CREATED-AT(REQ-IX) TO RPT-LST-CREATED-AT.
046700     WRITE REPORT-RECORD FROM RPT-LIST-DETAIL.
046800
046900     ADD 1 TO WS-REQS-LISTED.
047000
047100 0231-EXIT.
047200     EXIT.
047300
047400****************************************************************
047500*    0240 - RESOLVE A USER BY E-MAIL ADDRESS AGAINST THE TABLE
047600****************************************************************
047700 0240-FIND-USER-BY-EMAIL.
047800     MOVE 'N' TO WS-USER-FOUND.
047900     MOVE 0   TO WS-USR-SUB.
048000     PERFORM 0241-SCAN-USER-TABLE THRU 0241-EXIT
048100         VARYING USR-IX FROM 1 BY 1
048200         UNTIL USR-IX > WS-USER-COUNT.
048300
048400 0240-EXIT.
048500     EXIT.
048600
048700 0241-SCAN-USER-TABLE.
048800     IF WS-USR-EMAIL(USR-IX) = WS-SCAN-EMAIL
048900         SET WS-USR-SUB TO USR-IX
049000         MOVE 'Y' TO WS-USER-FOUND
049100         SET USR-IX TO WS-USER-COUNT
049200     END-IF.
049300 0241-EXIT.
049400     EXIT.
049500
049600****************************************************************
049700*    0250 - RESOLVE A CARD BY CARD-NUMBER AGAINST THE TABLE
049800****************************************************************
049900 0250-FIND-CARD-BY-NUMBER.
050000     MOVE 'N' TO WS-CARD-FOUND.
050100     MOVE 0   TO WS-CRD-SUB.
050200     PERFORM 0251-SCAN-CARD-TABLE THRU 0251-EXIT
050300         VARYING CRD-IX FROM 1 BY 1
050400         UNTIL CRD-IX > WS-CARD-COUNT.
050500
050600 0250-EXIT.
050700     EXIT.
050800
050900 0251-SCAN-CARD-TABLE.
051000     IF WS-CRD-NUMBER(CRD-IX) = WS-SCAN-CARD-NUMBER
051100         SET WS-CRD-SUB TO CRD-IX
051200         MOVE 'Y' TO WS-CARD-FOUND
051300         SET CRD-IX TO WS-CARD-COUNT
051400     END-IF.
051500 0251-EXIT.
051600     EXIT.
051700
051800****************************************************************
051900*    0260 - RESOLVE A REQUEST BY REQ-ID AGAINST THE TABLE
052000****************************************************************
052100 0260-FIND-REQUEST-BY-ID.
052200     MOVE 'N' TO WS-REQ-FOUND.
052300     MOVE 0   TO WS-REQ-SUB.
052400     PERFORM 0261-SCAN-REQUEST-TABLE THRU 0261-EXIT
052500         VARYING REQ-IX FROM 1 BY 1
052600         UNTIL REQ-IX > WS-REQ-COUNT.
052700
052800 0260-EXIT.
052900     EXIT.
053000
053100 0261-SCAN-REQUEST-TABLE.
053200     IF WS-REQ-ID(REQ-IX) = WS-SCAN-REQ-ID
053300         SET WS-REQ-SUB TO REQ-IX
053400         MOVE 'Y' TO WS-REQ-FOUND
053500         SET REQ-IX TO WS-REQ-COUNT
053600     END-IF.
053700 0261-EXIT.
053800     EXIT.
053900
054000****************************************************************
054100*    0280 - APPEND A NEW PENDING REQUEST ENTRY TO THE TABLE -
054200*    THE CALLER FILLS IN THE OWNER, CARD ID AND TYPE AFTERWARD
054300****************************************************************
054400 0280-APPEND-REQUEST.
054500     MOVE WS-RUN-DATE TO WS-TS-BUILD-DATE.
054600     MOVE WS-RUN-TIME TO WS-TS-BUILD-TIME.
054700
054800     ADD 1 TO WS-REQ-COUNT.
054900     SET REQ-IX TO WS-REQ-COUNT.
055000     ADD 1 TO WS-NEXT-REQ-ID.
055100     MOVE WS-NEXT-REQ-ID     TO WS-REQ-ID(REQ-IX).
055200     MOVE 'PENDING '         TO WS-REQ-STATUS(REQ-IX).
055300     MOVE WS-TS-BUILD-VALUE  TO WS-REQ-CREATED-AT(REQ-IX).
055400
055500 0280-EXIT.
055600     EXIT.
055700
055800****************************************************************
055900*    0299 - ECHO A REJECTED COMMAND TO THE REPORT
056000****************************************************************
056100 0299-REPORT-REJECT.
056200     MOVE RQC-CODE       TO RPT-REJ-CODE.
056300     MOVE RQC-USER-EMAIL TO RPT-REJ-EMAIL.
056400     MOVE WS-REJECT-REASON TO RPT-REJ-REASON.
056500     WRITE REPORT-RECORD FROM RPT-REJ-DETAIL.
056600     ADD 1 TO WS-CMDS-REJECTED.
056700
056800 0299-EXIT.
056900     EXIT.
057000
057100****************************************************************
057200*    0700 - OPEN ALL FILES FOR THE RUN
057300****************************************************************
057400 0700-OPEN-FILES.
057500     OPEN INPUT  USERS-FILE
057600                 CARDS-FILE
057700                 REQUESTS-FILE
057800                 RQCCMD-FILE
057900          OUTPUT REQUESTS-FILE-OUT
058000                 REPORT-FILE.
058100
058200     IF WS-USERIN-STATUS NOT = '00'
058300         DISPLAY 'CBCREQ - ERROR OPENING USERIN FILE RC: '
058400                 WS-USERIN-STATUS
058500         MOVE 16 TO RETURN-CODE
058600         MOVE 'Y' TO WS-USER-EOF
058700     END-IF.
058800
058900     IF WS-CARDIN-STATUS NOT = '00'
059000         DISPLAY 'CBCREQ - ERROR OPENING CARDIN FILE RC: '
059100                 WS-CARDIN-STATUS
059200         MOVE 16 TO RETURN-CODE
059300         MOVE 'Y' TO WS-CARD-EOF
059400     END-IF.
059500
059600     IF WS-REQIN-STATUS NOT = '00'
059700         DISPLAY 'CBCREQ - ERROR OPENING REQIN FILE RC: '
059800                 WS-REQIN-STATUS
059900         MOVE 16 TO RETURN-CODE
060000         MOVE 'Y' TO WS-REQ-EOF
060100     END-IF.
060200
060300     IF WS-RQCCMD-STATUS NOT = '00'
060400         DISPLAY 'CBCREQ - ERROR OPENING RQCCMD FILE RC: '
060500                 WS-RQCCMD-STATUS
060600         MOVE 16 TO RETURN-CODE
060700         MOVE 'Y' TO WS-CMD-EOF
060800     END-IF.
060900
061000 0700-EXIT.
061100     EXIT.
061200
061300****************************************************************
061400*    0705 - LOAD THE USR MASTER INTO WS-USER-TABLE
061500****************************************************************
061600 0705-LOAD-USER-TABLE.
061700     MOVE 0 TO WS-USER-COUNT.
061800     PERFORM 0710-READ-USER-REC THRU 0710-EXIT
061900         UNTIL USER-EOF.
062000
062100 0705-EXIT.
062200     EXIT.
062300
062400 0710-READ-USER-REC.
062500     READ USERS-FILE INTO USR-RECORD
062600         AT END
062700             MOVE 'Y' TO WS-USER-EOF
062800             GO TO 0710-EXIT
062900     END-READ.
063000     ADD 1 TO WS-USER-COUNT.
063100     SET USR-IX TO WS-USER-COUNT.
063200     MOVE USR-ID      TO WS-USR-ID(USR-IX).
063300     MOVE USR-EMAIL   TO WS-USR-EMAIL(USR-IX).
063400
063500 0710-EXIT.
063600     EXIT.
063700
063800****************************************************************
063900*    0715 - LOAD THE CRD MASTER INTO WS-CARD-TABLE
064000****************************************************************
064100 0715-LOAD-CARD-TABLE.
064200     MOVE 0 TO WS-CARD-COUNT.
064300     PERFORM 0720-READ-CARD-REC THRU 0720-EXIT
064400         UNTIL CARD-EOF.
064500
064600 0715-EXIT.
064700     EXIT.
064800
064900 0720-READ-CARD-REC.
065000     READ CARDS-FILE INTO CRD-RECORD
065100         AT END
065200             MOVE 'Y' TO WS-CARD-EOF
065300             GO TO 0720-EXIT
065400     END-READ.
065500     ADD 1 TO WS-CARD-COUNT.
065600     SET CRD-IX TO WS-CARD-COUNT.
065700     MOVE CRD-ID            TO WS-CRD-ID(CRD-IX).
065800     MOVE CRD-NUMBER        TO WS-CRD-NUMBER(CRD-IX).
065900     MOVE CRD-OWNER-ID      TO WS-CRD-OWNER-ID(CRD-IX).
066000
066100 0720-EXIT.
066200     EXIT.
066300
066400****************************************************************
066500*    0725 - LOAD THE REQ FILE INTO WS-REQUEST-TABLE
066600****************************************************************
066700 0725-LOAD-REQ-TABLE.
066800     MOVE 0 TO WS-REQ-COUNT.
066900     PERFORM 0730-READ-REQ-REC THRU 0730-EXIT
067000         UNTIL REQ-EOF.
067100
067200 0725-EXIT.
067300     EXIT.
067400
067500 0730-READ-REQ-REC.
067600     READ REQUESTS-FILE INTO REQ-RECORD
067700         AT END
067800             MOVE 'Y' TO WS-REQ-EOF
067900             GO TO 0730-EXIT
068000     END-READ.
068100     ADD 1 TO WS-REQ-COUNT.
068200     SET REQ-IX TO WS-REQ-COUNT.
068300     MOVE REQ-ID          TO WS-REQ-ID(REQ-IX).
068400     MOVE REQ-OWNER-ID    TO WS-REQ-OWNER-ID(REQ-IX).
068500     MOVE REQ-CARD-ID     TO WS-REQ-CARD-ID(REQ-IX).
068600     MOVE REQ-TYPE        TO WS-REQ-TYPE(REQ-IX).
068700     MOVE REQ-STATUS      TO WS-REQ-STATUS(REQ-IX).
068800     MOVE REQ-CREATED-AT  TO WS-REQ-CREATED-AT(REQ-IX).
068900
069000 0730-EXIT.
069100     EXIT.
069200
069300****************************************************************
069400*    0726 - SCAN THE LOADED REQUEST TABLE FOR THE HIGHEST
069500*    REQ-ID ON FILE SO NEW REQUESTS GET THE NEXT FREE KEY
069600****************************************************************
069700 0726-COMPUTE-NEXT-ID.
069800     MOVE 0 TO WS-NEXT-REQ-ID.
069900     PERFORM 0727-CHECK-HIGHEST-ID THRU 0727-EXIT
070000         VARYING REQ-IX FROM 1 BY 1
070100         UNTIL REQ-IX > WS-REQ-COUNT.
070200
070300 0726-EXIT.
070400     EXIT.
070500
070600 0727-CHECK-HIGHEST-ID.
070700     IF WS-REQ-ID(REQ-IX) > WS-NEXT-REQ-ID
070800         MOVE WS-REQ-ID(REQ-IX) TO WS-NEXT-REQ-ID
070900     END-IF.
071000 0727-EXIT.
071100     EXIT.
071200
071300****************************************************************
071400*    0790 - CLOSE ALL FILES
071500****************************************************************
071600 0790-CLOSE-FILES.
071700     CLOSE USERS-FILE
071800           CARDS-FILE
071900           REQUESTS-FILE
072000           REQUESTS-FILE-OUT
072100           RQCCMD-FILE
072200           REPORT-FILE.
072300
072400 0790-EXIT.
072500     EXIT.
072600
072700****************************************************************
072800*    0800 - PRINT THE REPORT HEADING
072900****************************************************************
073000 0800-INIT-REPORT.
073100     MOVE WS-RUN-YEAR  TO RPT-CCYY.
073200     MOVE WS-RUN-MONTH TO RPT-MM.
073300     MOVE WS-RUN-DAY   TO RPT-DD.
073400     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
073500     WRITE REPORT-RECORD FROM RPT-REJ-HDR AFTER 2.
073600
073700 0800-EXIT.
073800     EXIT.
073900
074000****************************************************************
074100*    0830 - REWRITE THE REQUEST FILE IN FULL
074200****************************************************************
074300 0830-REWRITE-REQ-FILE.
074400     PERFORM 0831-REWRITE-ONE-REQUEST THRU 0831-EXIT
074500         VARYING REQ-IX FROM 1 BY 1
074600         UNTIL REQ-IX > WS-REQ-COUNT.
074700
074800 0830-EXIT.
074900     EXIT.
075000
075100 0831-REWRITE-ONE-REQUEST.
075200     MOVE WS-REQ-ID(REQ-IX)         TO REQ-ID.
075300     MOVE WS-REQ-OWNER-ID(REQ-IX)   TO REQ-OWNER-ID.
075400     MOVE WS-REQ-CARD-ID(REQ-IX)    TO REQ-CARD-ID.
075500     MOVE WS-REQ-TYPE(REQ-IX)       TO REQ-TYPE.
075600     MOVE WS-REQ-STATUS(REQ-IX)     TO REQ-STATUS.
075700     MOVE WS-REQ-CREATED-AT(REQ-IX) TO REQ-CREATED-AT.
075800     WRITE REQUESTS-OUT-FD-REC FROM REQ-RECORD.
075900 0831-EXIT.
076000     EXIT.
076100
076200****************************************************************
076300*    0850 - PRINT THE CONTROL-TOTAL TRAILER
076400****************************************************************
076500 0850-REPORT-CONTROL-TOTALS.
076600     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR AFTER 2.
076700
076800     MOVE 'COMMANDS READ          ' TO RPT-TOT-LABEL.
076900     MOVE WS-CMDS-READ              TO RPT-TOT-VALUE.
077000     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
077100
077200     MOVE 'CREATE-CARD REQUESTS   ' TO RPT-TOT-LABEL.
077300     MOVE WS-CREATE-REQS            TO RPT-TOT-VALUE.
077400     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
077500
077600     MOVE 'BLOCK-CARD REQUESTS    ' TO RPT-TOT-LABEL.
077700     MOVE WS-BLOCK-REQS             TO RPT-TOT-VALUE.
077800     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
077900
078000     MOVE 'STATUS CHANGES         ' TO RPT-TOT-LABEL.
078100     MOVE WS-STATUS-CHANGED         TO RPT-TOT-VALUE.
078200     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
078300
078400     MOVE 'REQUESTS LISTED        ' TO RPT-TOT-LABEL.
078500     MOVE WS-REQS-LISTED            TO RPT-TOT-VALUE.
078600     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
078700
078800     MOVE 'COMMANDS REJECTED      ' TO RPT-TOT-LABEL.
078900     MOVE WS-CMDS-REJECTED          TO RPT-TOT-VALUE.
079000     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
079100
079200 0850-EXIT.
079300     EXIT.
