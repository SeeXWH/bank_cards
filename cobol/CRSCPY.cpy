000100****************************************************************
000200*    CRSCPY    -  CBCRDSUB CALL PARAMETER BLOCK
000300*    INSTALLATION.  THE SYSTEMS GROUP.
000400*----------------------------------------------------------------
000500*    LINKAGE AREA SHARED BY EVERY CALLER OF CBCRDSUB (CARD
000600*    NUMBER FORMAT CHECK / DISPLAY MASK / GENERATOR).  COPY THIS
000700*    MEMBER IN BOTH THE CALLING PROGRAM'S WORKING-STORAGE AND IN
000800*    CBCRDSUB'S OWN LINKAGE SECTION SO THE TWO NEVER DRIFT APART.
000900*----------------------------------------------------------------
001000*    CHANGED    BY    RQST        DESCRIPTION
001100*    --------   ----  ----------  --------------------------
001200*    06/19/95   RKM   CR-0231     ORIGINAL COPY MEMBER
001300****************************************************************
001400 01  CRDSUB-PARMS.
001500     05  CRDSUB-FUNCTION         PIC X(01).
001600         88  CRDSUB-FN-VALIDATE       VALUE '1'.
001700         88  CRDSUB-FN-MASK           VALUE '2'.
001800         88  CRDSUB-FN-GENERATE       VALUE '3'.
001900     05  CRDSUB-CARD-NUMBER      PIC X(16).
002000     05  CRDSUB-MASKED-NUMBER    PIC X(16).
002100     05  CRDSUB-VALID-SW         PIC X(01).
002200         88  CRDSUB-IS-VALID          VALUE 'Y'.
002300     05  CRDSUB-SEED             PIC 9(09) COMP.
002400     05  FILLER                  PIC X(05)  VALUE SPACES.
