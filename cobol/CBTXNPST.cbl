000100****************************************************************
000200*    LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000300*    ALL RIGHTS RESERVED
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    CBTXNPST.
000700 AUTHOR.        R K MARLOWE.
000800 INSTALLATION.  THE SYSTEMS GROUP.
000900 DATE-WRITTEN.  03/11/91.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200****************************************************************
001300*    CBTXNPST  -  DAILY CARD TRANSACTION POSTING RUN
001400*
001500*    READS THE USR AND CRD MASTERS INTO WORKING-STORAGE TABLES,
001600*    THEN READS THE DAILY COMMANDS FILE (TOPUP/DEBIT/TRANSFER)
001700*    IN ARRIVAL ORDER, APPLYING THE POSTING RULES BELOW AGAINST
001800*    THE IN-CORE TABLES.  SUCCESSFUL COMMANDS UPDATE THE CARD
001900*    BALANCE/SPENDING COUNTERS AND APPEND A JOURNAL ENTRY;
002000*    FAILED COMMANDS ARE ECHOED TO THE REJECTS FILE WITH A
002100*    REASON CODE AND THE RUN CONTINUES.  AT END OF RUN THE CARD
002200*    MASTER IS REWRITTEN AND A CONTROL-TOTAL REPORT IS PRINTED.
002300*
002400*    A CARD BEING PAID (THE SENDING SIDE OF A DEBIT OR EITHER
002500*    SIDE OF A TRANSFER) MUST BE ACTIVE, HAVE SUFFICIENT FUNDS,
002600*    AND - FOR DEBITS ONLY - STAY WITHIN ITS DAILY/MONTHLY
002700*    LIMITS.  TRANSFERS DO NOT TOUCH THE SPENDING COUNTERS.
002800*----------------------------------------------------------------
002900*    CHANGE LOG
003000*    --------------------------------------------------------
003100*    DATE       BY    RQST        DESCRIPTION
003200*    --------   ----  ----------  --------------------------
003300*    03/11/91   RKM   CR-0041     ORIGINAL PROGRAM - TERMINAL-
003400*                                 DRIVEN TOPUP/DEBIT POSTING
003500*    09/02/91   RKM   CR-0055     ADDED TRANSFER COMMAND
003600*    06/14/92   DAS   CR-0098     ADDED DAILY SPENDING LIMIT
003700*                                 CHECK ON DEBITS
003800*    11/02/93   DAS   CR-0165     ADDED MONTHLY SPENDING LIMIT;
003900*                                 BALANCE/LIMIT FIELDS WIDENED
004000*                                 TO S9(11)V99 COMP-3
004100*    06/19/95   RKM   CR-0229     REPLACED TERMINAL ENTRY WITH
004200*                                 BATCH COMMANDS FILE (CMDCPY);
004300*                                 ADDED REJECTS FILE
004400*    04/14/97   THP   CR-0351     TXN-TIMESTAMP WIDENED TO 14
004500*                                 DIGITS, ADDED TXNJRNL OUTPUT
004600*    01/05/99   WDL   CR-0477     Y2K REMEDIATION - WS-RUN-DATE
004700*                                 AND ALL TIMESTAMPS NOW CCYY;
004800*                                 NO 2-DIGIT YEAR LOGIC REMAINS
004900*    07/08/02   THP   CR-0588     CONTROL TOTALS NOW ACCUMULATE
005000*                                 IN S9(13)V99 TO AVOID OVERFLOW
005100*                                 ON HIGH-VOLUME DAYS
005200****************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-370.
005700 OBJECT-COMPUTER.  IBM-370.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT USERS-FILE ASSIGN TO USERIN
006400         ORGANIZATION IS SEQUENTIAL
006500         ACCESS MODE  IS SEQUENTIAL
006600         FILE STATUS  IS WS-USERIN-STATUS.
006700
006800     SELECT CARDS-FILE ASSIGN TO CARDIN
006900         ORGANIZATION IS SEQUENTIAL
007000         ACCESS MODE  IS SEQUENTIAL
007100         FILE STATUS  IS WS-CARDIN-STATUS.
007200
007300     SELECT CARDS-FILE-OUT ASSIGN TO CARDOUT
007400         ORGANIZATION IS SEQUENTIAL
007500         ACCESS MODE  IS SEQUENTIAL
007600         FILE STATUS  IS WS-CARDOUT-STATUS.
007700
007800     SELECT COMMANDS-FILE ASSIGN TO CMDFILE
007900         ORGANIZATION IS SEQUENTIAL
008000         ACCESS MODE  IS SEQUENTIAL
008100         FILE STATUS  IS WS-CMDFILE-STATUS.
008200
008300     SELECT TXNJRNL-FILE ASSIGN TO TXNOUT
008400         ORGANIZATION IS SEQUENTIAL
008500         ACCESS MODE  IS SEQUENTIAL
008600         FILE STATUS  IS WS-TXNOUT-STATUS.
008700
008800     SELECT REJECTS-FILE ASSIGN TO REJOUT
008900         ORGANIZATION IS SEQUENTIAL
009000         ACCESS MODE  IS SEQUENTIAL
009100         FILE STATUS  IS WS-REJOUT-STATUS.
009200
009300     SELECT REPORT-FILE ASSIGN TO RPTFILE
009400         ORGANIZATION IS SEQUENTIAL
009500         ACCESS MODE  IS SEQUENTIAL
009600         FILE STATUS  IS WS-RPTFILE-STATUS.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000
010100 FD  USERS-FILE
010200     RECORDING MODE IS F.
010300 01  USERS-FD-REC                PIC X(110).
010400
010500 FD  CARDS-FILE
010600     RECORDING MODE IS F.
010700 01  CARDS-FD-REC                PIC X(120).
010800
010900 FD  CARDS-FILE-OUT
011000     RECORDING MODE IS F.
011100 01  CARDS-OUT-FD-REC            PIC X(120).
011200
011300 FD  COMMANDS-FILE
011400     RECORDING MODE IS F.
011500 01  COMMANDS-FD-REC             PIC X(085).
011600
011700 FD  TXNJRNL-FILE
011800     RECORDING MODE IS F.
011900 01  TXNJRNL-FD-REC              PIC X(070).
012000
012100 FD  REJECTS-FILE
012200     RECORDING MODE IS F.
012300 01  REJECTS-FD-REC              PIC X(132).
012400
012500 FD  REPORT-FILE
012600     RECORDING MODE IS F.
012700 01  REPORT-RECORD               PIC X(132).
012800
012900 WORKING-STORAGE SECTION.
013000*----------------------------------------------------------------
013100*    FILE STATUS SWITCHES
013200*----------------------------------------------------------------
013300 01  WS-FILE-STATUS-CODES.
013400     05  WS-USERIN-STATUS        PIC X(02) VALUE SPACES.
013500     05  WS-CARDIN-STATUS        PIC X(02) VALUE SPACES.
013600     05  WS-CARDOUT-STATUS       PIC X(02) VALUE SPACES.
013700     05  WS-CMDFILE-STATUS       PIC X(02) VALUE SPACES.
013800     05  WS-TXNOUT-STATUS        PIC X(02) VALUE SPACES.
013900     05  WS-REJOUT-STATUS        PIC X(02) VALUE SPACES.
014000     05  WS-RPTFILE-STATUS       PIC X(02) VALUE SPACES.
014100     05  FILLER                  PIC X(05) VALUE SPACES.
014200
014300 01  WS-SWITCHES.
014400     05  WS-USER-EOF             PIC X(01) VALUE 'N'.
014500         88  USER-EOF                 VALUE 'Y'.
014600     05  WS-CARD-EOF             PIC X(01) VALUE 'N'.
014700         88  CARD-EOF                 VALUE 'Y'.
014800     05  WS-CMD-EOF              PIC X(01) VALUE 'N'.
014900         88  CMD-EOF                  VALUE 'Y'.
015000     05  WS-CMD-OK               PIC X(01) VALUE 'Y'.
015100         88  CMD-IS-OK                VALUE 'Y'.
015200     05  WS-USER-FOUND           PIC X(01) VALUE 'N'.
015300         88  USER-WAS-FOUND           VALUE 'Y'.
015400     05  WS-TXN-OP-IN-PROGRESS   PIC X(08) VALUE SPACES.
015500     05  FILLER                  PIC X(05) VALUE SPACES.
015600
015700*----------------------------------------------------------------
015800*    IN-CORE USER AND CARD TABLES - LOADED ONCE AT START OF RUN
015900*----------------------------------------------------------------
016000 01  WS-USER-TABLE.
016100     05  WS-USER-COUNT           PIC 9(05) COMP VALUE 0.
016200     05  WS-USER-ENTRY OCCURS 5000 TIMES
016300                              INDEXED BY USR-IX.
016400         10  WS-USR-ID           PIC 9(09).
016500         10  WS-USR-NAME         PIC X(30).
016600         10  WS-USR-EMAIL        PIC X(40).
016700         10  WS-USR-PWHASH       PIC X(20).
016800         10  WS-USR-ROLE         PIC X(05).
016900         10  WS-USR-LOCKED       PIC X(01).
017000
017100 01  WS-CARD-TABLE.
017200     05  WS-CARD-COUNT           PIC 9(05) COMP VALUE 0.
017300     05  WS-CARD-ENTRY OCCURS 5000 TIMES
017400                              INDEXED BY CRD-IX.
017500         10  WS-CRD-ID           PIC 9(09).
017600         10  WS-CRD-NUMBER       PIC X(16).
017700         10  WS-CRD-OWNER-ID     PIC 9(09).
017800         10  WS-CRD-EXPIRY-DATE  PIC 9(08).
017900         10  WS-CRD-STATUS       PIC X(07).
018000         10  WS-CRD-BALANCE      PIC S9(11)V99 COMP-3.
018100         10  WS-CRD-DAILY-LIMIT  PIC S9(11)V99 COMP-3.
018200         10  WS-CRD-MONTH-LIMIT  PIC S9(11)V99 COMP-3.
018300         10  WS-CRD-DAY-SPENT    PIC S9(11)V99 COMP-3.
018400         10  WS-CRD-MONTH-SPENT  PIC S9(11)V99 COMP-3.
018500
018600*----------------------------------------------------------------
018700*    RESOLVED-RECORD WORK AREAS
018800*----------------------------------------------------------------
018900 01  WS-RESOLVED-SUBS.
019000     05  WS-USR-SUB              PIC 9(05) COMP VALUE 0.
019100     05  WS-PAY-SUB              PIC 9(05) COMP VALUE 0.
019200     05  WS-RCV-SUB              PIC 9(05) COMP VALUE 0.
019300     05  FILLER                  PIC X(05) VALUE SPACES.
019400
019500 77  WS-NEXT-TXN-ID              PIC 9(09) COMP-3 VALUE 0.
019600
019700 77  WS-REJECT-REASON            PIC X(40) VALUE SPACES.
019800
019900*----------------------------------------------------------------
020000*    CONTROL COUNTERS
020100*----------------------------------------------------------------
020200 01  WS-RUN-TOTALS.
020300     05  WS-CMDS-READ            PIC S9(09) COMP-3 VALUE +0.
020400     05  WS-CMDS-POSTED          PIC S9(09) COMP-3 VALUE +0.
020500     05  WS-CMDS-REJECTED        PIC S9(09) COMP-3 VALUE +0.
020600     05  FILLER                  PIC X(05) VALUE SPACES.
020700
020800*----------------------------------------------------------------
020900*    REPORT LINES
021000*----------------------------------------------------------------
021100 01  RPT-HEADER1.
021200     05  FILLER                  PIC X(40)
021300         VALUE 'DAILY CARD TRANSACTION POSTING REPORT  '.
021400     05  RPT-MM                  PIC 99.
021500     05  FILLER                  PIC X     VALUE '/'.
021600     05  RPT-DD                  PIC 99.
021700     05  FILLER                  PIC X     VALUE '/'.
021800     05  RPT-CCYY                PIC 9999.
021900     05  FILLER                  PIC X(75) VALUE SPACES.
022000
022100 01  RPT-REJ-HDR.
022200     05  FILLER PIC X(30) VALUE 'REJECTED COMMANDS'.
022300     05  FILLER PIC X(102) VALUE SPACES.
022400
022500 01  RPT-REJ-DETAIL.
022600     05  RPT-REJ-CODE            PIC X(08).
022700     05  FILLER                  PIC X(02) VALUE SPACES.
022800     05  RPT-REJ-CARD1           PIC 9(09).
022900     05  FILLER                  PIC X(02) VALUE SPACES.
023000     05  RPT-REJ-CARD2           PIC 9(09).
023100     05  FILLER                  PIC X(02) VALUE SPACES.
023200     05  RPT-REJ-AMT             PIC ZZZ,ZZZ,ZZ9.99-.
023300     05  FILLER                  PIC X(02) VALUE SPACES.
023400     05  RPT-REJ-REASON          PIC X(40).
023500     05  FILLER                  PIC X(44) VALUE SPACES.
023600
023700 01  RPT-TOTALS-HDR.
023800     05  FILLER PIC X(26) VALUE 'CONTROL TOTALS'.
023900     05  FILLER PIC X(106) VALUE SPACES.
024000
024100 01  RPT-TOTALS-DETAIL.
024200     05  RPT-TOT-LABEL           PIC X(24).
024300     05  RPT-TOT-VALUE           PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
024400     05  FILLER                  PIC X(92) VALUE SPACES.
024500
024600 01  RPT-CARD-COUNT-LINE.
024700     05  FILLER PIC X(24) VALUE 'CARDS ON MASTER AT END:'.
024800     05  RPT-CARD-CNT            PIC ZZZ,ZZ9.
024900     05  FILLER                  PIC X(95) VALUE SPACES.
025000
025100*----------------------------------------------------------------
025200*    COPYBOOK WORK RECORDS
025300*----------------------------------------------------------------
025400 COPY CMDCPY.
025500 COPY TXNCPY.
025600 COPY RJCCPY.
025700 COPY WRKCPY.
025800 COPY USRCPY.
025900 COPY CRDCPY.
026000
026100 PROCEDURE DIVISION.
026200****************************************************************
026300 0000-MAIN.
026400
026500     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
026600     ACCEPT WS-RUN-TIME FROM TIME.
026700
026800     PERFORM 0700-OPEN-FILES      THRU 0700-EXIT.
026900     PERFORM 0800-INIT-REPORT     THRU 0800-EXIT.
027000     PERFORM 0705-LOAD-USER-TABLE THRU 0705-EXIT.
027100     PERFORM 0715-LOAD-CARD-TABLE THRU 0715-EXIT.
027200
027300     PERFORM 0110-READ-COMMAND-REC THRU 0110-EXIT.
027400     PERFORM 0100-PROCESS-COMMANDS THRU 0100-EXIT
027500         UNTIL CMD-EOF.
027600
027700     PERFORM 0830-REWRITE-CARD-MASTER THRU 0830-EXIT.
027800     PERFORM 0850-REPORT-CONTROL-TOTALS THRU 0850-EXIT.
027900     PERFORM 0790-CLOSE-FILES     THRU 0790-EXIT.
028000
028100     GOBACK.
028200
028300 0100-PROCESS-COMMANDS.
028400     ADD 1 TO WS-CMDS-READ.
028500     MOVE 'Y' TO WS-CMD-OK.
028600     MOVE SPACES TO WS-REJECT-REASON.
028700     MOVE SPACES TO WS-TXN-OP-IN-PROGRESS.
028800
028900     IF CMD-AMOUNT NOT > 0
029000         MOVE 'AMOUNT MUST BE POSITIVE' TO WS-REJECT-REASON
029100         MOVE 'N' TO WS-CMD-OK
029200         GO TO 0100-DISPATCH-DONE
029300     END-IF.
029400
029500     PERFORM 0150-RESOLVE-USER THRU 0150-EXIT.
029600     IF WS-CMD-OK NOT = 'Y'
029700         GO TO 0100-DISPATCH-DONE
029800     END-IF.
029900
030000     EVALUATE TRUE
030100         WHEN CMD-CODE-IS-TOPUP
030200             PERFORM 0200-PROCESS-TOPUP-CMD THRU 0200-EXIT
030300         WHEN CMD-CODE-IS-DEBIT
030400             PERFORM 0210-PROCESS-DEBIT-CMD THRU 0210-EXIT
030500         WHEN CMD-CODE-IS-TRANSFER
030600             PERFORM 0220-PROCESS-TRANSFER-CMD THRU 0220-EXIT
030700         WHEN OTHER
030800             MOVE 'UNKNOWN COMMAND CODE' TO WS-REJECT-REASON
030900             MOVE 'N' TO WS-CMD-OK
031000     END-EVALUATE.
031100
031200 0100-DISPATCH-DONE.
031300     IF WS-CMD-OK = 'Y'
031400         ADD 1 TO WS-CMDS-POSTED
031500     ELSE
031600         PERFORM 0299-REPORT-REJECT THRU 0299-EXIT
031700     END-IF.
031800
031900     PERFORM 0110-READ-COMMAND-REC THRU 0110-EXIT.
032000
032100 0100-EXIT.
032200      EXIT.
032300
032400 0110-READ-COMMAND-REC.
032500     READ COMMANDS-FILE INTO CMD-RECORD
032600         AT END
032700             MOVE 'Y' TO WS-CMD-EOF
032800             GO TO 0110-EXIT
032900     END-READ.
033000     EVALUATE WS-CMDFILE-STATUS
033100         WHEN '00'
033200             CONTINUE
033300         WHEN '10'
033400             MOVE 'Y' TO WS-CMD-EOF
033500         WHEN OTHER
033600             DISPLAY 'CBTXNPST - COMMANDS FILE READ ERROR '
033700                     WS-CMDFILE-STATUS
033800             MOVE 'Y' TO WS-CMD-EOF
033900     END-EVALUATE.
034000
034100 0110-EXIT.
034200      EXIT.
034300
034400****************************************************************
034500*    0150 - RESOLVE ACTING USER BY E-MAIL, CHECK LOCKED STATUS
034600****************************************************************
034700 0150-RESOLVE-USER.
034800     MOVE 0 TO WS-USR-SUB.
034900     MOVE 'N' TO WS-USER-FOUND.
035000     PERFORM 0151-SCAN-USER-TABLE THRU 0151-EXIT
035100         VARYING USR-IX FROM 1 BY 1
035200         UNTIL USR-IX > WS-USER-COUNT.
035300
035400     IF WS-USER-FOUND NOT = 'Y'
035500         MOVE 'USER NOT FOUND' TO WS-REJECT-REASON
035600         MOVE 'N' TO WS-CMD-OK
035700         GO TO 0150-EXIT
035800     END-IF.
035900
036000     IF WS-USR-LOCKED(WS-USR-SUB) = 'Y'
036100         MOVE 'USER ACCOUNT IS LOCKED' TO WS-REJECT-REASON
036200         MOVE 'N' TO WS-CMD-OK
036300     END-IF.
036400
036500 0150-EXIT.
036600      EXIT.
036700
036800 0151-SCAN-USER-TABLE.
036900     IF WS-USR-EMAIL(USR-IX) = CMD-USER-EMAIL
037000         SET WS-USR-SUB TO USR-IX
037100         MOVE 'Y' TO WS-USER-FOUND
037200         SET USR-IX TO WS-USER-COUNT
037300     END-IF.
037400 0151-EXIT.
037500      EXIT.
037600
037700****************************************************************
037800*    0160/0170 - RESOLVE A CARD BY CRD-ID; SUBSCRIPT LEFT ZERO
037900*                WHEN THE CARD IS NOT ON THE MASTER
038000****************************************************************
038100 0160-RESOLVE-CARD-1.
038200     MOVE 0 TO WS-PAY-SUB.
038300     PERFORM 0161-SCAN-CARD-TABLE-1 THRU 0161-EXIT
038400         VARYING CRD-IX FROM 1 BY 1
038500         UNTIL CRD-IX > WS-CARD-COUNT.
038600
038700 0160-EXIT.
038800      EXIT.
038900
039000 0161-SCAN-CARD-TABLE-1.
039100     IF WS-CRD-ID(CRD-IX) = CMD-CARD-ID-1
039200         SET WS-PAY-SUB TO CRD-IX
039300         SET CRD-IX TO WS-CARD-COUNT
039400     END-IF.
039500 0161-EXIT.
039600      EXIT.
039700
039800 0170-RESOLVE-CARD-2.
039900     MOVE 0 TO WS-RCV-SUB.
040000     PERFORM 0171-SCAN-CARD-TABLE-2 THRU 0171-EXIT
040100         VARYING CRD-IX FROM 1 BY 1
040200         UNTIL CRD-IX > WS-CARD-COUNT.
040300
040400 0170-EXIT.
040500      EXIT.
040600
040700 0171-SCAN-CARD-TABLE-2.
040800     IF WS-CRD-ID(CRD-IX) = CMD-CARD-ID-2
040900         SET WS-RCV-SUB TO CRD-IX
041000         SET CRD-IX TO WS-CARD-COUNT
041100     END-IF.
041200 0171-EXIT.
041300      EXIT.
041400
041500****************************************************************
041600*    0200 - TOPUP (CREDIT).  CARD-ID-1 IS THE RECEIVING CARD.
041700****************************************************************
041800 0200-PROCESS-TOPUP-CMD.
041900     PERFORM 0160-RESOLVE-CARD-1 THRU 0160-EXIT.
042000     IF WS-PAY-SUB = 0
042100         MOVE 'CARD NOT FOUND' TO WS-REJECT-REASON
042200         MOVE 'N' TO WS-CMD-OK
042300         GO TO 0200-EXIT
042400     END-IF.
042500
042600     IF WS-CRD-OWNER-ID(WS-PAY-SUB) NOT =
042700            WS-USR-ID(WS-USR-SUB)
042800         MOVE 'FORBIDDEN / NOT OWNER' TO WS-REJECT-REASON
042900         MOVE 'N' TO WS-CMD-OK
043000         GO TO 0200-EXIT
043100     END-IF.
043200
043300     SET WS-RCV-SUB TO WS-PAY-SUB.
043400     PERFORM 0240-CHECK-RECEIVING-CARD THRU 0240-EXIT.
043500     IF WS-CMD-OK NOT = 'Y'
043600         GO TO 0200-EXIT
043700     END-IF.
043800
043900     ADD CMD-AMOUNT TO WS-CRD-BALANCE(WS-PAY-SUB).
044000     ADD CMD-AMOUNT TO WS-ACCUM-CREDIT.
044100
044200     MOVE 0             TO TXN-SEND-CARD-ID.
044300     MOVE CMD-CARD-ID-1 TO TXN-RECV-CARD-ID.
044400     MOVE CMD-AMOUNT    TO TXN-AMOUNT.
044500     MOVE 'CREDIT  '    TO TXN-TYPE.
044600     PERFORM 0250-POST-JOURNAL-ENTRY THRU 0250-EXIT.
044700
044800 0200-EXIT.
044900      EXIT.
045000
045100****************************************************************
045200*    0210 - DEBIT.  CARD-ID-1 IS THE PAYING CARD.
045300****************************************************************
045400 0210-PROCESS-DEBIT-CMD.
045500     PERFORM 0160-RESOLVE-CARD-1 THRU 0160-EXIT.
045600     IF WS-PAY-SUB = 0
045700         MOVE 'CARD NOT FOUND' TO WS-REJECT-REASON
045800         MOVE 'N' TO WS-CMD-OK
045900         GO TO 0210-EXIT
046000     END-IF.
046100
046200     IF WS-CRD-OWNER-ID(WS-PAY-SUB) NOT =
046300            WS-USR-ID(WS-USR-SUB)
046400         MOVE 'FORBIDDEN / NOT OWNER' TO WS-REJECT-REASON
046500         MOVE 'N' TO WS-CMD-OK
046600         GO TO 0210-EXIT
046700     END-IF.
046800
046900     PERFORM 0230-CHECK-PAYING-CARD THRU 0230-EXIT.
047000     IF WS-CMD-OK NOT = 'Y'
047100         GO TO 0210-EXIT
047200     END-IF.
047300
047400     SUBTRACT CMD-AMOUNT FROM WS-CRD-BALANCE(WS-PAY-SUB).
047500     ADD      CMD-AMOUNT TO   WS-CRD-DAY-SPENT(WS-PAY-SUB).
047600     ADD      CMD-AMOUNT TO   WS-CRD-MONTH-SPENT(WS-PAY-SUB).
047700     ADD      CMD-AMOUNT TO   WS-ACCUM-DEBIT.
047800
047900     MOVE CMD-CARD-ID-1 TO TXN-SEND-CARD-ID.
048000     MOVE 0             TO TXN-RECV-CARD-ID.
048100     MOVE CMD-AMOUNT    TO TXN-AMOUNT.
048200     MOVE 'DEBIT   '    TO TXN-TYPE.
048300     PERFORM 0250-POST-JOURNAL-ENTRY THRU 0250-EXIT.
048400
048500 0210-EXIT.
048600      EXIT.
048700
048800****************************************************************
048900*    0220 - TRANSFER.  CARD-ID-1 SENDS, CARD-ID-2 RECEIVES.
049000*           SPENDING LIMITS DO NOT APPLY TO TRANSFERS; THE
049100*           SPENDING COUNTERS ARE LEFT UNTOUCHED.
049200****************************************************************
049300 0220-PROCESS-TRANSFER-CMD.
049400     PERFORM 0160-RESOLVE-CARD-1 THRU 0160-EXIT.
049500     PERFORM 0170-RESOLVE-CARD-2 THRU 0170-EXIT.
049600
049700     IF WS-PAY-SUB = 0 OR WS-RCV-SUB = 0
049800         MOVE 'CARD NOT FOUND' TO WS-REJECT-REASON
049900         MOVE 'N' TO WS-CMD-OK
050000         GO TO 0220-EXIT
050100     END-IF.
050200
050300     IF WS-CRD-OWNER-ID(WS-PAY-SUB) NOT =
050400            WS-USR-ID(WS-USR-SUB)
050500         OR WS-CRD-OWNER-ID(WS-RCV-SUB) NOT =
050600            WS-USR-ID(WS-USR-SUB)
050700         MOVE 'FORBIDDEN / NOT OWNER' TO WS-REJECT-REASON
050800         MOVE 'N' TO WS-CMD-OK
050900         GO TO 0220-EXIT
051000     END-IF.
051100
051200     MOVE 'TRANSFER' TO WS-TXN-OP-IN-PROGRESS.
051300     PERFORM 0230-CHECK-PAYING-CARD THRU 0230-EXIT.
051400     IF WS-CMD-OK NOT = 'Y'
051500         GO TO 0220-EXIT
051600     END-IF.
051700
051800     PERFORM 0240-CHECK-RECEIVING-CARD THRU 0240-EXIT.
051900     IF WS-CMD-OK NOT = 'Y'
052000         GO TO 0220-EXIT
052100     END-IF.
052200
052300     SUBTRACT CMD-AMOUNT FROM WS-CRD-BALANCE(WS-PAY-SUB).
052400     ADD      CMD-AMOUNT TO   WS-CRD-BALANCE(WS-RCV-SUB).
052500     ADD      CMD-AMOUNT TO   WS-ACCUM-TRANSFER.
052600
052700     MOVE CMD-CARD-ID-1 TO TXN-SEND-CARD-ID.
052800     MOVE CMD-CARD-ID-2 TO TXN-RECV-CARD-ID.
052900     MOVE CMD-AMOUNT    TO TXN-AMOUNT.
053000     MOVE 'TRANSFER'    TO TXN-TYPE.
053100     PERFORM 0250-POST-JOURNAL-ENTRY THRU 0250-EXIT.
053200
053300 0220-EXIT.
053400      EXIT.
053500
053600****************************************************************
053700*    0230 - ELIGIBILITY OF A PAYING (DEBITED) CARD.
053800*           WS-TXN-OP-IN-PROGRESS = 'TRANSFER' SUPPRESSES THE
053900*           DAILY/MONTHLY LIMIT CHECK (LIMITS APPLY TO DEBIT
054000*           COMMANDS ONLY).
054100****************************************************************
054200 0230-CHECK-PAYING-CARD.
054300     IF WS-CRD-STATUS(WS-PAY-SUB) = 'BLOCKED'
054400         MOVE 'CARD IS BLOCKED' TO WS-REJECT-REASON
054500         MOVE 'N' TO WS-CMD-OK
054600         GO TO 0230-EXIT
054700     END-IF.
054800
054900     IF WS-CRD-STATUS(WS-PAY-SUB) = 'EXPIRED'
055000         MOVE 'CARD HAS EXPIRED' TO WS-REJECT-REASON
055100         MOVE 'N' TO WS-CMD-OK
055200         GO TO 0230-EXIT
055300     END-IF.
055400
055500     IF WS-CRD-BALANCE(WS-PAY-SUB) < CMD-AMOUNT
055600         MOVE 'INSUFFICIENT FUNDS' TO WS-REJECT-REASON
055700         MOVE 'N' TO WS-CMD-OK
055800         GO TO 0230-EXIT
055900     END-IF.
056000
056100     IF WS-TXN-OP-IN-PROGRESS = 'TRANSFER'
056200         GO TO 0230-EXIT
056300     END-IF.
056400
056500     IF WS-CRD-DAILY-LIMIT(WS-PAY-SUB) NOT = 0
056600         IF WS-CRD-DAY-SPENT(WS-PAY-SUB) + CMD-AMOUNT >
056700                 WS-CRD-DAILY-LIMIT(WS-PAY-SUB)
056800             MOVE 'EXCEEDS THE DAILY LIMIT' TO WS-REJECT-REASON
056900             MOVE 'N' TO WS-CMD-OK
057000             GO TO 0230-EXIT
057100         END-IF
057200     END-IF.
057300
057400     IF WS-CRD-MONTH-LIMIT(WS-PAY-SUB) NOT = 0
057500         IF WS-CRD-MONTH-SPENT(WS-PAY-SUB) + CMD-AMOUNT >
057600                 WS-CRD-MONTH-LIMIT(WS-PAY-SUB)
057700             MOVE 'EXCEEDS THE MONTHLY LIMIT'
057800                                      TO WS-REJECT-REASON
057900             MOVE 'N' TO WS-CMD-OK
058000         END-IF
058100     END-IF.
058200
058300 0230-EXIT.
058400      EXIT.
058500
058600****************************************************************
058700*    0240 - ELIGIBILITY OF A RECEIVING CARD (STATUS ONLY - NO
058800*           FUNDS OR LIMIT CHECK APPLIES TO THE RECEIVING SIDE)
058900****************************************************************
059000 0240-CHECK-RECEIVING-CARD.
059100     IF WS-CRD-STATUS(WS-RCV-SUB) = 'BLOCKED'
059200         MOVE 'RECEIVING CARD IS BLOCKED' TO WS-REJECT-REASON
059300         MOVE 'N' TO WS-CMD-OK
059400         GO TO 0240-EXIT
059500     END-IF.
059600
059700     IF WS-CRD-STATUS(WS-RCV-SUB) = 'EXPIRED'
059800         MOVE 'RECEIVING CARD HAS EXPIRED' TO WS-REJECT-REASON
059900         MOVE 'N' TO WS-CMD-OK
060000     END-IF.
060100
060200 0240-EXIT.
060300      EXIT.
060400
060500****************************************************************
060600*    0250 - APPEND A JOURNAL ENTRY WITH THE NEXT TXN-ID AND THE
060700*           CURRENT RUN TIMESTAMP.
060800****************************************************************
060900 0250-POST-JOURNAL-ENTRY.
061000     ADD 1 TO WS-NEXT-TXN-ID.
061100     MOVE WS-NEXT-TXN-ID TO TXN-ID.
061200     MOVE WS-RUN-DATE    TO TXN-TS-CCYYMMDD.
061300     MOVE WS-RUN-TIME    TO TXN-TS-HHMMSS.
061400     WRITE TXNJRNL-FD-REC FROM TXN-RECORD.
061500
061600 0250-EXIT.
061700      EXIT.
061800
061900****************************************************************
062000*    0299 - ECHO A REJECTED COMMAND TO THE REJECTS FILE AND TO
062100*           THE REPORT
062200****************************************************************
062300 0299-REPORT-REJECT.
062400     ADD 1 TO WS-CMDS-REJECTED.
062500     MOVE CMD-CODE       TO RJC-CMD-CODE.
062600     MOVE CMD-CARD-ID-1  TO RJC-CARD-ID-1.
062700     MOVE CMD-CARD-ID-2  TO RJC-CARD-ID-2.
062800     MOVE CMD-AMOUNT     TO RJC-AMOUNT.
062900     MOVE WS-REJECT-REASON TO RJC-REASON.
063000     WRITE REJECTS-FD-REC FROM RJC-LINE.
063100
063200     MOVE CMD-CODE       TO RPT-REJ-CODE.
063300     MOVE CMD-CARD-ID-1  TO RPT-REJ-CARD1.
063400     MOVE CMD-CARD-ID-2  TO RPT-REJ-CARD2.
063500     MOVE CMD-AMOUNT     TO RPT-REJ-AMT.
063600     MOVE WS-REJECT-REASON TO RPT-REJ-REASON.
063700     WRITE REPORT-RECORD FROM RPT-REJ-DETAIL.
063800
063900 0299-EXIT.
064000      EXIT.
064100
064200****************************************************************
064300*    0700 - OPEN ALL FILES FOR THE RUN
064400****************************************************************
064500 0700-OPEN-FILES.
064600     OPEN INPUT  USERS-FILE
064700                 CARDS-FILE
064800                 COMMANDS-FILE
064900          OUTPUT CARDS-FILE-OUT
065000                 TXNJRNL-FILE
065100                 REJECTS-FILE
065200                 REPORT-FILE.
065300
065400     IF WS-USERIN-STATUS NOT = '00'
065500         DISPLAY 'CBTXNPST - ERROR OPENING USERS FILE RC: '
065600                 WS-USERIN-STATUS
065700         MOVE 16 TO RETURN-CODE
065800         MOVE 'Y' TO WS-CMD-EOF
065900     END-IF.
066000
066100     IF WS-CARDIN-STATUS NOT = '00'
066200         DISPLAY 'CBTXNPST - ERROR OPENING CARDS FILE RC: '
066300                 WS-CARDIN-STATUS
066400         MOVE 16 TO RETURN-CODE
066500         MOVE 'Y' TO WS-CMD-EOF
066600     END-IF.
066700
066800     IF WS-CMDFILE-STATUS NOT = '00'
066900         DISPLAY 'CBTXNPST - ERROR OPENING COMMANDS FILE RC: '
067000                 WS-CMDFILE-STATUS
067100         MOVE 16 TO RETURN-CODE
067200         MOVE 'Y' TO WS-CMD-EOF
067300     END-IF.
067400
067500 0700-EXIT.
067600      EXIT.
067700
067800****************************************************************
067900*    0705 - LOAD THE USR MASTER INTO WS-USER-TABLE
068000****************************************************************
068100 0705-LOAD-USER-TABLE.
068200     MOVE 0 TO WS-USER-COUNT.
068300     PERFORM 0710-READ-USER-REC THRU 0710-EXIT
068400         UNTIL USER-EOF.
068500
068600 0705-EXIT.
068700      EXIT.
068800
068900 0710-READ-USER-REC.
069000     READ USERS-FILE INTO USR-RECORD
069100         AT END
069200             MOVE 'Y' TO WS-USER-EOF
069300             GO TO 0710-EXIT
069400     END-READ.
069500     ADD 1 TO WS-USER-COUNT.
069600     SET USR-IX TO WS-USER-COUNT.
069700     MOVE USR-ID      TO WS-USR-ID(USR-IX).
069800     MOVE USR-NAME    TO WS-USR-NAME(USR-IX).
069900     MOVE USR-EMAIL   TO WS-USR-EMAIL(USR-IX).
070000     MOVE USR-PWHASH  TO WS-USR-PWHASH(USR-IX).
070100     MOVE USR-ROLE    TO WS-USR-ROLE(USR-IX).
070200     MOVE USR-LOCKED  TO WS-USR-LOCKED(USR-IX).
070300
070400 0710-EXIT.
070500      EXIT.
070600
070700****************************************************************
070800*    0715 - LOAD THE CRD MASTER INTO WS-CARD-TABLE
070900****************************************************************
071000 0715-LOAD-CARD-TABLE.
071100     MOVE 0 TO WS-CARD-COUNT.
071200     PERFORM 0720-READ-CARD-REC THRU 0720-EXIT
071300         UNTIL CARD-EOF.
071400
071500 0715-EXIT.
071600      EXIT.
071700
071800 0720-READ-CARD-REC.
071900     READ CARDS-FILE INTO CRD-RECORD
072000         AT END
072100             MOVE 'Y' TO WS-CARD-EOF
072200             GO TO 0720-EXIT
072300     END-READ.
072400     ADD 1 TO WS-CARD-COUNT.
072500     SET CRD-IX TO WS-CARD-COUNT.
072600     MOVE CRD-ID            TO WS-CRD-ID(CRD-IX).
072700     MOVE CRD-NUMBER        TO WS-CRD-NUMBER(CRD-IX).
072800     MOVE CRD-OWNER-ID      TO WS-CRD-OWNER-ID(CRD-IX).
072900     MOVE CRD-EXPIRY-DATE   TO WS-CRD-EXPIRY-DATE(CRD-IX).
073000     MOVE CRD-STATUS        TO WS-CRD-STATUS(CRD-IX).
073100     MOVE CRD-BALANCE       TO WS-CRD-BALANCE(CRD-IX).
073200     MOVE CRD-DAILY-LIMIT   TO WS-CRD-DAILY-LIMIT(CRD-IX).
073300     MOVE CRD-MONTHLY-LIMIT TO WS-CRD-MONTH-LIMIT(CRD-IX).
073400     MOVE CRD-DAY-SPENT     TO WS-CRD-DAY-SPENT(CRD-IX).
073500     MOVE CRD-MONTH-SPENT   TO WS-CRD-MONTH-SPENT(CRD-IX).
073600
073700 0720-EXIT.
073800      EXIT.
073900
074000****************************************************************
074100*    0790 - CLOSE ALL FILES
074200****************************************************************
074300 0790-CLOSE-FILES.
074400     CLOSE USERS-FILE
074500           CARDS-FILE
074600           CARDS-FILE-OUT
074700           COMMANDS-FILE
074800           TXNJRNL-FILE
074900           REJECTS-FILE
075000           REPORT-FILE.
075100
075200 0790-EXIT.
075300      EXIT.
075400
075500****************************************************************
075600*    0800 - PRINT THE REPORT HEADING
075700****************************************************************
075800 0800-INIT-REPORT.
075900     MOVE WS-RUN-YEAR  TO RPT-CCYY.
076000     MOVE WS-RUN-MONTH TO RPT-MM.
076100     MOVE WS-RUN-DAY   TO RPT-DD.
076200     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
076300     WRITE REPORT-RECORD FROM RPT-REJ-HDR AFTER 2.
076400
076500 0800-EXIT.
076600      EXIT.
076700
076800****************************************************************
076900*    0830 - REWRITE THE CARD MASTER WITH UPDATED BALANCES
077000****************************************************************
077100 0830-REWRITE-CARD-MASTER.
077200     PERFORM 0831-REWRITE-ONE-CARD THRU 0831-EXIT
077300         VARYING CRD-IX FROM 1 BY 1
077400         UNTIL CRD-IX > WS-CARD-COUNT.
077500
077600 0830-EXIT.
077700      EXIT.
077800
077900 0831-REWRITE-ONE-CARD.
078000     MOVE WS-CRD-ID(CRD-IX)       TO CRD-ID.
078100     MOVE WS-CRD-NUMBER(CRD-IX)   TO CRD-NUMBER.
078200     MOVE WS-CRD-OWNER-ID(CRD-IX) TO CRD-OWNER-ID.
078300     MOVE WS-CRD-EXPIRY-DATE(CRD-IX) TO CRD-EXPIRY-DATE.
078400     MOVE WS-CRD-STATUS(CRD-IX)   TO CRD-STATUS.
078500     MOVE WS-CRD-BALANCE(CRD-IX)  TO CRD-BALANCE.
078600     MOVE WS-CRD-DAILY-LIMIT(CRD-IX) TO CRD-DAILY-LIMIT.
078700     MOVE WS-CRD-MONTH-LIMIT(CRD-IX) TO CRD-MONTHLY-LIMIT.
078800     MOVE WS-CRD-DAY-SPENT(CRD-IX)   TO CRD-DAY-SPENT.
078900     MOVE WS-CRD-MONTH-SPENT(CRD-IX) TO CRD-MONTH-SPENT.
079000     WRITE CARDS-OUT-FD-REC FROM CRD-RECORD.
079100 0831-EXIT.
079200      EXIT.
079300
079400****************************************************************
079500*    0850 - PRINT THE CONTROL-TOTAL TRAILER
079600****************************************************************
079700 0850-REPORT-CONTROL-TOTALS.
079800     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR AFTER 2.
079900
080000     MOVE 'COMMANDS READ          ' TO RPT-TOT-LABEL.
080100     MOVE WS-CMDS-READ              TO RPT-TOT-VALUE.
080200     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
080300
080400     MOVE 'COMMANDS POSTED        ' TO RPT-TOT-LABEL.
080500     MOVE WS-CMDS-POSTED            TO RPT-TOT-VALUE.
080600     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
080700
080800     MOVE 'COMMANDS REJECTED      ' TO RPT-TOT-LABEL.
080900     MOVE WS-CMDS-REJECTED          TO RPT-TOT-VALUE.
081000     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
081100
081200     MOVE 'TOTAL CREDITED         ' TO RPT-TOT-LABEL.
081300     MOVE WS-ACCUM-CREDIT           TO RPT-TOT-VALUE.
081400     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
081500
081600     MOVE 'TOTAL DEBITED          ' TO RPT-TOT-LABEL.
081700     MOVE WS-ACCUM-DEBIT            TO RPT-TOT-VALUE.
081800     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
081900
082000     MOVE 'TOTAL TRANSFERRED      ' TO RPT-TOT-LABEL.
082100     MOVE WS-ACCUM-TRANSFER         TO RPT-TOT-VALUE.
082200     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
082300
082400     MOVE WS-CARD-COUNT TO RPT-CARD-CNT.
082500     WRITE REPORT-RECORD FROM RPT-CARD-COUNT-LINE AFTER 2.
082600
082700 0850-EXIT.
082800      EXIT.
