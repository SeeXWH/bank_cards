000100****************************************************************
000200*    CMGCPY    -  CARD MANAGEMENT COMMAND RECORD LAYOUT
000300*    INSTALLATION.  THE SYSTEMS GROUP.
000400*----------------------------------------------------------------
000500*    ONE ENTRY PER REQUESTED CARD-MANAGEMENT OPERATION; DRIVES
000600*    CBCARDMG'S DAILY RUN (CREATE/SETSTAT/SETLIMIT/LIST/DELETE).
000700*    THE TWO LIMIT-SUPPLIED SWITCHES LET SETLIMIT PATCH JUST ONE
000800*    OF THE TWO LIMITS WITHOUT DISTURBING THE OTHER.
000900*----------------------------------------------------------------
001000*    CHANGED    BY    RQST        DESCRIPTION
001100*    --------   ----  ----------  --------------------------
001200*    08/22/96   THP   CR-0310     ORIGINAL COPY MEMBER
001300****************************************************************
001400 01  CMG-RECORD.
001500     05  CMG-CODE                PIC X(08).
001600         88  CMG-CODE-IS-CREATE       VALUE 'CREATE  '.
001700         88  CMG-CODE-IS-SETSTAT      VALUE 'SETSTAT '.
001800         88  CMG-CODE-IS-SETLIMIT     VALUE 'SETLIMIT'.
001900         88  CMG-CODE-IS-LIST         VALUE 'LIST    '.
002000         88  CMG-CODE-IS-DELETE       VALUE 'DELETE  '.
002100     05  CMG-USER-EMAIL          PIC X(40).
002200     05  CMG-CARD-ID             PIC 9(09).
002300     05  CMG-EXPIRY-DATE         PIC 9(08).
002400     05  CMG-NEW-STATUS          PIC X(07).
002500     05  CMG-DAILY-LIMIT-SW      PIC X(01).
002600     05  CMG-DAILY-LIMIT         PIC S9(11)V99 COMP-3.
002700     05  CMG-MONTHLY-LIMIT-SW    PIC X(01).
002800     05  CMG-MONTHLY-LIMIT       PIC S9(11)V99 COMP-3.
002900     05  CMG-LIST-STATUS         PIC X(07).
003000     05  FILLER                  PIC X(05)  VALUE SPACES.
