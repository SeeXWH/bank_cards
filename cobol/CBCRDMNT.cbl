000100****************************************************************
000200*    LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000300*    ALL RIGHTS RESERVED
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    CBCRDMNT.
000700 AUTHOR.        DOUG STOUT.
000800 INSTALLATION.  THE SYSTEMS GROUP.
000900 DATE-WRITTEN.  03/18/91.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200****************************************************************
001300*    CBCRDMNT  -  NIGHTLY CARD MAINTENANCE BATCH
001400*
001500*    READS THE CRD MASTER ONE PASS, APPLYING THREE INDEPENDENT
001600*    HOUSEKEEPING RULES TO EACH CARD AS IT GOES BY AND REWRITING
001700*    THE MASTER WITH THE RESULT:
001800*
001900*      1. EXPIRE  - A CARD WHOSE EXPIRY DATE IS STRICTLY BEFORE
002000*                   THE RUN DATE AND IS NOT ALREADY EXPIRED IS
002100*                   MARKED EXPIRED (A BLOCKED CARD EXPIRES TOO).
002200*      2. DAY     - CARD-DAY-SPENT IS ZEROED EVERY NIGHT.
002300*      3. MONTH   - CARD-MONTH-SPENT IS ZEROED ONLY WHEN THE RUN
002400*                   DATE IS THE FIRST OF THE MONTH.
002500*
002600*    THE RUN PRINTS HOW MANY CARDS WERE TOUCHED BY EACH RULE.
002700*    THIS JOB CAN BE MADE TO ABEND BY FEEDING IT A CARD MASTER
002800*    WITH AN INVALID EXPIRY DATE - USEFUL FOR THE OPERATOR
002900*    FAULT-ANALYSIS WALKTHROUGH.
003000*----------------------------------------------------------------
003100*    CHANGE LOG
003200*    --------------------------------------------------------
003300*    DATE       BY    RQST        DESCRIPTION
003400*    --------   ----  ----------  --------------------------
003500*    03/18/91   DGS   CR-0044     ORIGINAL PROGRAM - EXPIRE
003600*                                 PASS ONLY
003700*    09/09/91   DGS   CR-0056     ADDED DAILY SPENDING COUNTER
003800*                                 RESET PASS
003900*    11/09/93   DAS   CR-0166     ADDED MONTHLY SPENDING
004000*                                 COUNTER RESET, GUARDED ON
004100*                                 1ST-OF-MONTH TEST
004200*    06/19/95   RKM   CR-0230     RUN DATE NOW TAKEN FROM THE
004300*                                 SYSTEM CLOCK - OPERATOR NO
004400*                                 LONGER KEYS IT IN AT START-UP
004500*    01/05/99   WDL   CR-0477     Y2K REMEDIATION - WS-RUN-DATE
004600*                                 WIDENED TO CCYYMMDD, EXPIRY
004700*                                 COMPARE NO LONGER WINDOWED
004800*    07/08/02   THP   CR-0589     REWRITTEN AS A SINGLE SORTED
004900*                                 PASS OVER THE MASTER (WAS
005000*                                 THREE SEPARATE PASSES)
005100****************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-370.
005600 OBJECT-COMPUTER.  IBM-370.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT CARDS-FILE ASSIGN TO CARDIN
006300         ACCESS IS SEQUENTIAL
006400         FILE STATUS  IS  WS-CARDIN-STATUS.
006500
006600     SELECT CARDS-FILE-OUT ASSIGN TO CARDOUT
006700         ACCESS IS SEQUENTIAL
006800         FILE STATUS  IS  WS-CARDOUT-STATUS.
006900
007000     SELECT REPORT-FILE ASSIGN TO RPTFILE
007100         FILE STATUS  IS  WS-RPTFILE-STATUS.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500
007600 FD  CARDS-FILE
007700     RECORDING MODE IS F
007800     BLOCK CONTAINS 0 RECORDS.
007900 01  CARDS-FD-REC                PIC X(120).
008000
008100 FD  CARDS-FILE-OUT
008200     RECORDING MODE IS F
008300     BLOCK CONTAINS 0 RECORDS.
008400 01  CARDS-OUT-FD-REC            PIC X(120).
008500
008600 FD  REPORT-FILE
008700     RECORDING MODE IS F.
008800 01  REPORT-RECORD               PIC X(132).
008900
009000****************************************************************
009100 WORKING-STORAGE SECTION.
009200****************************************************************
009300 01  WS-FIELDS.
009400     05  WS-CARDIN-STATUS        PIC X(2)  VALUE SPACES.
009500     05  WS-CARDOUT-STATUS       PIC X(2)  VALUE SPACES.
009600     05  WS-RPTFILE-STATUS       PIC X(2)  VALUE SPACES.
009700     05  WS-CARD-EOF             PIC X     VALUE 'N'.
009800         88  CARD-EOF                 VALUE 'Y'.
009900     05  WS-1ST-OF-MONTH         PIC X     VALUE 'N'.
010000         88  IS-1ST-OF-MONTH          VALUE 'Y'.
010100     05  FILLER                  PIC X(05) VALUE SPACES.
010200*
010300 01  WS-CARD-DIAG-KEY            PIC X(09) VALUE SPACES.
010400 01  WS-CARD-DIAG-KEY-N REDEFINES WS-CARD-DIAG-KEY
010500                                 PIC 9(09).
010600*
010700 01  WS-MAINT-COUNTS.
010800     05  WS-CARDS-EXPIRED        PIC S9(9)   COMP-3  VALUE +0.
010900     05  WS-CARDS-DAY-RESET      PIC S9(9)   COMP-3  VALUE +0.
011000     05  WS-CARDS-MONTH-RESET    PIC S9(9)   COMP-3  VALUE +0.
011100     05  WS-CARDS-ON-MASTER      PIC S9(9)   COMP-3  VALUE +0.
011200     05  FILLER                  PIC X(05)   VALUE SPACES.
011300*
011400*        *******************
011500*            report lines
011600*        *******************
011700 01  RPT-HEADER1.
011800     05  FILLER                  PIC X(40)
011900         VALUE 'CARD MAINTENANCE BATCH REPORT   DATE: '.
012000     05  RPT-MM                  PIC 99.
012100     05  FILLER                  PIC X     VALUE '/'.
012200     05  RPT-DD                  PIC 99.
012300     05  FILLER                  PIC X     VALUE '/'.
012400     05  RPT-CCYY                PIC 9999.
012500     05  FILLER                  PIC X(73) VALUE SPACES.
012600 01  RPT-STATS-HDR1.
012700     05  FILLER PIC X(26) VALUE 'MAINTENANCE COUNTS:       '.
012800     05  FILLER PIC X(106) VALUE SPACES.
012900 01  RPT-STATS-DETAIL.
013000     05  RPT-COUNT-LABEL         PIC X(30).
013100     05  FILLER                  PIC X(4)    VALUE SPACES.
013200     05  RPT-COUNT-VALUE         PIC ZZZ,ZZZ,ZZ9.
013300     05  FILLER                  PIC X(85)   VALUE SPACES.
013400
013500 COPY WRKCPY.
013600 COPY CRDCPY.
013700
013800****************************************************************
013900 PROCEDURE DIVISION.
014000****************************************************************
014100
014200 0000-MAIN.
014300     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
014400     ACCEPT WS-RUN-TIME FROM TIME.
014500     IF WS-RUN-DAY = 01
014600         MOVE 'Y' TO WS-1ST-OF-MONTH
014700     END-IF.
014800
014900     PERFORM 0700-OPEN-FILES THRU 0700-EXIT.
015000     PERFORM 0800-INIT-REPORT THRU 0800-EXIT.
015100
015200     PERFORM 0720-READ-CARD-REC THRU 0720-EXIT.
015300     PERFORM 0100-PROCESS-CARDS THRU 0100-EXIT
015400         UNTIL CARD-EOF.
015500
015600     PERFORM 0850-REPORT-MAINT-COUNTS THRU 0850-EXIT.
015700     PERFORM 0790-CLOSE-FILES THRU 0790-EXIT.
015800
015900     GOBACK.
016000
016100 0100-PROCESS-CARDS.
016200     ADD 1 TO WS-CARDS-ON-MASTER.
016300     MOVE CRD-ID TO WS-CARD-DIAG-KEY-N.
016400
016500     PERFORM 0200-EXPIRE-PASS THRU 0200-EXIT.
016600     PERFORM 0210-DAILY-RESET-PASS THRU 0210-EXIT.
016700     IF IS-1ST-OF-MONTH
016800         PERFORM 0220-MONTHLY-RESET-PASS THRU 0220-EXIT
016900     END-IF.
017000
017100     WRITE CARDS-OUT-FD-REC FROM CRD-RECORD.
017200     PERFORM 0720-READ-CARD-REC THRU 0720-EXIT.
017300
017400 0100-EXIT.
017500      EXIT.
017600
017700****************************************************************
017800*    0200 - EXPIRE PASS
017900****************************************************************
018000 0200-EXPIRE-PASS.
018100     IF CRD-EXPIRY-DATE < WS-RUN-DATE
018200         AND CRD-STATUS NOT = 'EXPIRED'
018300         MOVE 'EXPIRED' TO CRD-STATUS
018400         ADD 1 TO WS-CARDS-EXPIRED
018500     END-IF.
018600
018700 0200-EXIT.
018800      EXIT.
018900
019000****************************************************************
019100*    0210 - DAILY SPENDING-COUNTER RESET PASS (EVERY NIGHT)
019200****************************************************************
019300 0210-DAILY-RESET-PASS.
019400     IF CRD-DAY-SPENT NOT = 0
019500         MOVE 0 TO CRD-DAY-SPENT
019600         ADD 1 TO WS-CARDS-DAY-RESET
019700     END-IF.
019800
019900 0210-EXIT.
020000      EXIT.
020100
020200****************************************************************
020300*    0220 - MONTHLY SPENDING-COUNTER RESET PASS (1ST OF MONTH)
020400****************************************************************
020500 0220-MONTHLY-RESET-PASS.
020600     IF CRD-MONTH-SPENT NOT = 0
020700         MOVE 0 TO CRD-MONTH-SPENT
020800         ADD 1 TO WS-CARDS-MONTH-RESET
020900     END-IF.
021000
021100 0220-EXIT.
021200      EXIT.
021300
021400****************************************************************
021500*    0700 - OPEN FILES
021600****************************************************************
021700 0700-OPEN-FILES.
021800     OPEN INPUT  CARDS-FILE
021900          OUTPUT CARDS-FILE-OUT
022000                 REPORT-FILE.
022100
022200     IF WS-CARDIN-STATUS NOT = '00'
022300         DISPLAY 'CBCRDMNT - ERROR OPENING CARDS INPUT FILE. '
022400                 'RC: ' WS-CARDIN-STATUS
022500         MOVE 16 TO RETURN-CODE
022600         MOVE 'Y' TO WS-CARD-EOF
022700     END-IF.
022800
022900     IF WS-CARDOUT-STATUS NOT = '00'
023000         DISPLAY 'CBCRDMNT - ERROR OPENING CARDS OUTPUT FILE. '
023100                 'RC: ' WS-CARDOUT-STATUS
023200         MOVE 16 TO RETURN-CODE
023300         MOVE 'Y' TO WS-CARD-EOF
023400     END-IF.
023500
023600 0700-EXIT.
023700      EXIT.
023800
023900****************************************************************
024000*    0720 - READ THE CARD MASTER
024100****************************************************************
024200 0720-READ-CARD-REC.
024300     READ CARDS-FILE INTO CRD-RECORD
024400         AT END
024500             MOVE 'Y' TO WS-CARD-EOF
024600             GO TO 0720-EXIT
024700     END-READ.
024800     EVALUATE WS-CARDIN-STATUS
024900         WHEN '00'
025000             CONTINUE
025100         WHEN '10'
025200             MOVE 'Y' TO WS-CARD-EOF
025300         WHEN OTHER
025400             DISPLAY 'CBCRDMNT - CARDS FILE READ ERROR. RC: '
025500                     WS-CARDIN-STATUS
025600             MOVE 'Y' TO WS-CARD-EOF
025700     END-EVALUATE.
025800
025900 0720-EXIT.
026000      EXIT.
026100
026200****************************************************************
026300*    0790 - CLOSE FILES
026400****************************************************************
026500 0790-CLOSE-FILES.
026600     CLOSE CARDS-FILE
026700           CARDS-FILE-OUT
026800           REPORT-FILE.
026900
027000 0790-EXIT.
027100      EXIT.
027200
027300****************************************************************
027400*    0800 - PRINT THE REPORT HEADING
027500****************************************************************
027600 0800-INIT-REPORT.
027700     MOVE WS-RUN-YEAR  TO RPT-CCYY.
027800     MOVE WS-RUN-MONTH TO RPT-MM.
027900     MOVE WS-RUN-DAY   TO RPT-DD.
028000     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
028100
028200 0800-EXIT.
028300      EXIT.
028400
028500****************************************************************
028600*    0850 - PRINT THE MAINTENANCE COUNTS
028700****************************************************************
028800 0850-REPORT-MAINT-COUNTS.
028900     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
029000
029100     MOVE 'CARDS EXPIRED                 ' TO RPT-COUNT-LABEL.
029200     MOVE WS-CARDS-EXPIRED                  TO RPT-COUNT-VALUE.
029300     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
029400
029500     MOVE 'CARDS - DAY COUNTER RESET     ' TO RPT-COUNT-LABEL.
029600     MOVE WS-CARDS-DAY-RESET                TO RPT-COUNT-VALUE.
029700     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
029800
029900     IF IS-1ST-OF-MONTH
030000         MOVE 'CARDS - MONTH COUNTER RESET  '
030100                                         TO RPT-COUNT-LABEL
030200         MOVE WS-CARDS-MONTH-RESET       TO RPT-COUNT-VALUE
030300         WRITE REPORT-RECORD FROM RPT-STATS-DETAIL
030400     END-IF.
030500
030600     MOVE 'CARDS ON MASTER               ' TO RPT-COUNT-LABEL.
030700     MOVE WS-CARDS-ON-MASTER                TO RPT-COUNT-VALUE.
030800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
030900
031000 0850-EXIT.
031100      EXIT.
