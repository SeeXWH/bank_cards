000100****************************************************************
000200*    TXNCPY    -  TRANSACTION JOURNAL RECORD LAYOUT
000300*    INSTALLATION.  THE SYSTEMS GROUP.
000400*----------------------------------------------------------------
000500*    ONE ENTRY PER POSTED CREDIT, DEBIT OR TRANSFER.  APPENDED
000600*    IN POSTING ORDER BY CBTXNPST; READ SEQUENTIALLY (AND
000700*    FILTERED) BY CBSTMT FOR THE STATEMENT QUERY.
000800*----------------------------------------------------------------
000900*    CHANGED    BY    RQST        DESCRIPTION
001000*    --------   ----  ----------  --------------------------
001100*    11/02/93   DAS   CR-0166     ORIGINAL COPY MEMBER
001200*    04/14/97   THP   CR-0351     WIDENED TXN-TIMESTAMP TO 14
001300*                                 DIGITS (WAS HHMM ONLY)
001400*    01/05/99   WDL   CR-0477     Y2K - TXN-TIMESTAMP ALREADY
001500*                                 CCYYMMDDHHMMSS, VERIFIED CLEAN
001600****************************************************************
001700 01  TXN-RECORD.
001800     05  TXN-ID                  PIC 9(09).
001900     05  TXN-SEND-CARD-ID        PIC 9(09).
002000     05  TXN-RECV-CARD-ID        PIC 9(09).
002100     05  TXN-TIMESTAMP           PIC 9(14).
002200     05  TXN-TIMESTAMP-BRK REDEFINES TXN-TIMESTAMP.
002300         10  TXN-TS-CCYYMMDD     PIC 9(08).
002400         10  TXN-TS-HHMMSS       PIC 9(06).
002500     05  TXN-AMOUNT               PIC S9(11)V99 COMP-3.
002600     05  TXN-TYPE                PIC X(08).
002700         88  TXN-TYPE-IS-CREDIT       VALUE 'CREDIT  '.
002800         88  TXN-TYPE-IS-DEBIT        VALUE 'DEBIT   '.
002900         88  TXN-TYPE-IS-TRANSFER     VALUE 'TRANSFER'.
003000     05  FILLER                  PIC X(05)  VALUE SPACES.
