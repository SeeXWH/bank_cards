000100****************************************************************
000200*    URGCPY    -  USER REGISTRY COMMAND RECORD LAYOUT
000300*    INSTALLATION.  THE SYSTEMS GROUP.
000400*----------------------------------------------------------------
000500*    ONE ENTRY PER REQUESTED USER-REGISTRY OPERATION; DRIVES
000600*    CBUSREG'S DAILY RUN (REGISTER/ROLE/LOCK/UNLOCK).
000700*----------------------------------------------------------------
000800*    CHANGED    BY    RQST        DESCRIPTION
000900*    --------   ----  ----------  --------------------------
001000*    08/22/96   THP   CR-0311     ORIGINAL COPY MEMBER
001100****************************************************************
001200 01  URG-RECORD.
001300     05  URG-CODE                PIC X(08).
001400         88  URG-CODE-IS-REGISTER     VALUE 'REGISTER'.
001500         88  URG-CODE-IS-ROLE         VALUE 'ROLE    '.
001600         88  URG-CODE-IS-LOCK         VALUE 'LOCK    '.
001700         88  URG-CODE-IS-UNLOCK       VALUE 'UNLOCK  '.
001800     05  URG-NAME                PIC X(30).
001900     05  URG-EMAIL               PIC X(40).
002000     05  URG-PASSWORD            PIC X(20).
002100     05  URG-NEW-ROLE            PIC X(05).
002200     05  FILLER                  PIC X(05)  VALUE SPACES.
