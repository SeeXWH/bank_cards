000100****************************************************************
000200*    LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000300*    ALL RIGHTS RESERVED
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    CBSTMT.
000700 AUTHOR.        R K MARLOWE.
000800 INSTALLATION.  THE SYSTEMS GROUP.
000900 DATE-WRITTEN.  09/02/91.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200****************************************************************
001300*    CBSTMT  -  TRANSACTION JOURNAL STATEMENT/QUERY REPORT
001400*
001500*    READS A ONE-RECORD FILTER CARD (CARD ID, TXN TYPE, AMOUNT
001600*    RANGE, TIMESTAMP RANGE, OWNING USER-ID) AT START OF RUN,
001700*    THEN READS TXNJRNL (AS WRITTEN BY CBTXNPST) SEQUENTIALLY.
001800*    EACH JOURNAL RECORD THAT SATISFIES EVERY SUPPLIED CRITERION
001900*    IS PRINTED AS ONE DETAIL LINE WITH THE CARD NUMBERS MASKED
002000*    BY CALLING CBCRDSUB.  A ZERO OR BLANK FILTER FIELD MEANS
002100*    THAT CRITERION IS NOT APPLIED.  TRAILER SHOWS THE COUNT AND
002200*    TOTAL AMOUNT OF THE SELECTED RECORDS.
002300*----------------------------------------------------------------
002400*    CHANGE LOG
002500*    --------------------------------------------------------
002600*    DATE       BY    RQST        DESCRIPTION
002700*    --------   ----  ----------  --------------------------
002800*    09/02/91   RKM   CR-0056     ORIGINAL PROGRAM - CARD-ID
002900*                                 AND TYPE FILTER ONLY
003000*    06/14/92   DAS   CR-0099     ADDED AMOUNT-RANGE FILTER
003100*    11/02/93   DAS   CR-0166     ADDED TIMESTAMP-RANGE FILTER;
003200*                                 TXN-AMOUNT WIDENED TO COMP-3
003300*    06/19/95   RKM   CR-0230     ADDED OWNING-USER FILTER;
003400*                                 MASKED CARD NUMBERS NOW BUILT
003500*                                 BY CALLING CBCRDSUB
003600*    01/05/99   WDL   CR-0477     Y2K REMEDIATION - FILTER
003700*                                 TIMESTAMPS NOW CCYY, NO 2-DIGIT
003800*                                 YEAR LOGIC REMAINS
003900*    07/08/02   THP   CR-0589     SELECTED-RECORD TOTAL NOW
004000*                                 ACCUMULATES IN S9(13)V99 TO
004100*                                 AVOID OVERFLOW ON BUSY DAYS
004200****************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-370.
004700 OBJECT-COMPUTER.  IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT CARDS-FILE ASSIGN TO CARDIN
005400         ORGANIZATION IS SEQUENTIAL
005500         ACCESS MODE  IS SEQUENTIAL
005600         FILE STATUS  IS WS-CARDIN-STATUS.
005700
005800     SELECT TXNJRNL-FILE ASSIGN TO TXNIN
005900         ORGANIZATION IS SEQUENTIAL
006000         ACCESS MODE  IS SEQUENTIAL
006100         FILE STATUS  IS WS-TXNIN-STATUS.
006200
006300     SELECT REPORT-FILE ASSIGN TO RPTFILE
006400         ORGANIZATION IS SEQUENTIAL
006500         ACCESS MODE  IS SEQUENTIAL
006600         FILE STATUS  IS WS-RPTFILE-STATUS.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100 FD  CARDS-FILE
007200     RECORDING MODE IS F.
007300 01  CARDS-FD-REC                PIC X(120).
007400
007500 FD  TXNJRNL-FILE
007600     RECORDING MODE IS F.
007700 01  TXNJRNL-FD-REC              PIC X(070).
007800
007900 FD  REPORT-FILE
008000     RECORDING MODE IS F.
008100 01  REPORT-RECORD               PIC X(132).
008200
008300 WORKING-STORAGE SECTION.
008400*----------------------------------------------------------------
008500*    FILE STATUS SWITCHES
008600*----------------------------------------------------------------
008700 01  WS-FILE-STATUS-CODES.
008800     05  WS-CARDIN-STATUS        PIC X(02) VALUE SPACES.
008900     05  WS-TXNIN-STATUS         PIC X(02) VALUE SPACES.
009000     05  WS-RPTFILE-STATUS       PIC X(02) VALUE SPACES.
009100     05  FILLER                  PIC X(05) VALUE SPACES.
009200
009300 01  WS-SWITCHES.
009400     05  WS-CARD-EOF             PIC X(01) VALUE 'N'.
009500         88  CARD-EOF                 VALUE 'Y'.
009600     05  WS-TXN-EOF              PIC X(01) VALUE 'N'.
009700         88  TXN-EOF                  VALUE 'Y'.
009800     05  WS-FILTER-MATCH         PIC X(01) VALUE 'Y'.
009900         88  FILTER-MATCHED           VALUE 'Y'.
010000     05  WS-USER-OWNS-SW         PIC X(01) VALUE 'N'.
010100         88  USER-OWNS-EITHER-CARD    VALUE 'Y'.
010200     05  FILLER                  PIC X(05) VALUE SPACES.
010300
010400*----------------------------------------------------------------
010500*    IN-CORE CARD TABLE - LOADED ONCE AT START OF RUN, USED ONLY
010600*    TO RESOLVE CARD NUMBER/OWNER FROM THE SEND/RECV CARD IDS
010700*    CARRIED ON THE JOURNAL RECORD
010800*----------------------------------------------------------------
010900 01  WS-CARD-TABLE.
011000     05  WS-CARD-COUNT           PIC 9(05) COMP VALUE 0.
011100     05  WS-CARD-ENTRY OCCURS 5000 TIMES
011200                              INDEXED BY CRD-IX.
011300         10  WS-CRD-ID           PIC 9(09).
011400         10  WS-CRD-NUMBER       PIC X(16).
011500         10  WS-CRD-OWNER-ID     PIC 9(09).
011600
011700*----------------------------------------------------------------
011800*    RESOLVED CARD-TABLE SUBSCRIPTS, ONE JOURNAL RECORD AT A TIME
011900*----------------------------------------------------------------
012000 77  WS-SEND-SUB             PIC 9(05) COMP VALUE 0.
012100 77  WS-RECV-SUB             PIC 9(05) COMP VALUE 0.
012200
012300*----------------------------------------------------------------
012400*    FILTER CARD - ONE RECORD, ACCEPTED AT START OF RUN.  A ZERO
012500*    OR BLANK FIELD MEANS THAT CRITERION IS NOT APPLIED.
012600*----------------------------------------------------------------
012700 01  WS-STMT-FILTER-PARM.
012800     05  FLT-CARD-ID             PIC 9(09).
012900     05  FLT-TYPE                PIC X(08).
013000     05  FLT-AMOUNT-FROM         PIC S9(11)V99.
013100     05  FLT-AMOUNT-TO           PIC S9(11)V99.
013200     05  FLT-TS-FROM             PIC 9(14).
013300     05  FLT-TS-TO               PIC 9(14).
013400     05  FLT-USER-ID             PIC 9(09).
013500     05  FILLER                  PIC X(05) VALUE SPACES.
013600
013700*----------------------------------------------------------------
013800*    SELECTED-RECORD TOTALS
013900*----------------------------------------------------------------
014000 77  WS-SEL-COUNT            PIC S9(09) COMP-3 VALUE +0.
014100 77  WS-SEL-TOTAL            PIC S9(13)V99 COMP-3 VALUE +0.
014200
014300*----------------------------------------------------------------
014400*    REPORT LINES
014500*----------------------------------------------------------------
014600 01  RPT-HEADER1.
014700     05  FILLER                  PIC X(40)
014800         VALUE 'CARD TRANSACTION STATEMENT REPORT      '.
014900     05  RPT-MM                  PIC 99.
015000     05  FILLER                  PIC X     VALUE '/'.
015100     05  RPT-DD                  PIC 99.
015200     05  FILLER                  PIC X     VALUE '/'.
015300     05  RPT-CCYY                PIC 9999.
015400     05  FILLER                  PIC X(75) VALUE SPACES.
015500
015600 01  RPT-DET-HDR.
015700     05  FILLER PIC X(28) VALUE 'SELECTED JOURNAL ENTRIES'.
015800     05  FILLER PIC X(104) VALUE SPACES.
015900
016000 01  RPT-DETAIL.
016100     05  RPT-TXN-ID              PIC 9(09).
016200     05  FILLER                  PIC X(02) VALUE SPACES.
016300     05  RPT-TXN-TYPE            PIC X(08).
016400     05  FILLER                  PIC X(02) VALUE SPACES.
016500     05  RPT-SEND-MASKED         PIC X(16).
016600     05  FILLER                  PIC X(02) VALUE SPACES.
016700     05  RPT-RECV-MASKED         PIC X(16).
016800     05  FILLER                  PIC X(02) VALUE SPACES.
016900     05  RPT-AMOUNT              PIC ZZ,ZZZ,ZZ9.99-.
017000     05  FILLER                  PIC X(02) VALUE SPACES.
017100     05  RPT-TIMESTAMP           PIC 9(14).
017200     05  FILLER                  PIC X(33) VALUE SPACES.
017300
017400 01  RPT-TRAILER.
017500     05  FILLER PIC X(24) VALUE 'RECORDS SELECTED:'.
017600     05  RPT-TRL-COUNT           PIC ZZZ,ZZ9.
017700     05  FILLER PIC X(10) VALUE SPACES.
017800     05  FILLER PIC X(16) VALUE 'TOTAL AMOUNT:'.
017900     05  RPT-TRL-AMOUNT          PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
018000     05  FILLER                  PIC X(62) VALUE SPACES.
018100
018200*----------------------------------------------------------------
018300*    COPYBOOK WORK RECORDS
018400*----------------------------------------------------------------
018500 COPY TXNCPY.
018600 COPY CRDCPY.
018700 COPY WRKCPY.
018800 COPY CRSCPY.
018900
019000 PROCEDURE DIVISION.
019100****************************************************************
019200 0000-MAIN.
019300
019400     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
019500     ACCEPT WS-RUN-TIME FROM TIME.
019600
019700     MOVE 0      TO FLT-CARD-ID FLT-USER-ID.
019800     MOVE SPACES TO FLT-TYPE.
019900     MOVE 0      TO FLT-AMOUNT-FROM FLT-AMOUNT-TO.
020000     MOVE 0      TO FLT-TS-FROM FLT-TS-TO.
020100     ACCEPT WS-STMT-FILTER-PARM.
020200
020300     PERFORM 0700-OPEN-FILES      THRU 0700-EXIT.
020400     PERFORM 0800-INIT-REPORT     THRU 0800-EXIT.
020500     PERFORM 0715-LOAD-CARD-TABLE THRU 0715-EXIT.
020600
020700     PERFORM 0730-READ-TXN-REC THRU 0730-EXIT.
020800     PERFORM 0100-PROCESS-TXN-RECS THRU 0100-EXIT
020900         UNTIL TXN-EOF.
021000
021100     PERFORM 0860-WRITE-TRAILER THRU 0860-EXIT.
021200     PERFORM 0790-CLOSE-FILES     THRU 0790-EXIT.
021300
021400     GOBACK.
021500
021600****************************************************************
021700*    0100 - TEST ONE JOURNAL RECORD AGAINST THE FILTER CARD AND
021800*    PRINT IT IF IT QUALIFIES
021900****************************************************************
022000 0100-PROCESS-TXN-RECS.
022100     PERFORM 0200-APPLY-FILTER THRU 0200-EXIT.
022200     IF FILTER-MATCHED
022300         PERFORM 0210-BUILD-DETAIL-LINE THRU 0210-EXIT
022400         ADD 1 TO WS-SEL-COUNT
022500         ADD TXN-AMOUNT TO WS-SEL-TOTAL
022600     END-IF.
022700
022800     PERFORM 0730-READ-TXN-REC THRU 0730-EXIT.
022900
023000 0100-EXIT.
023100      EXIT.
023200
023300****************************************************************
023400*    0200 - EACH SUPPLIED CRITERION IS ANDED; CARD ID MATCHES
023500*    EITHER SIDE OF THE ENTRY; USER FILTER MATCHES IF THE USER
023600*    OWNS EITHER SIDE
023700****************************************************************
023800 0200-APPLY-FILTER.
023900     MOVE 'Y' TO WS-FILTER-MATCH.
024000
024100     IF FLT-CARD-ID NOT = 0
024200         IF TXN-SEND-CARD-ID NOT = FLT-CARD-ID
024300        AND TXN-RECV-CARD-ID NOT = FLT-CARD-ID
024400             MOVE 'N' TO WS-FILTER-MATCH
024500             GO TO 0200-EXIT
024600         END-IF
024700     END-IF.
024800
024900     IF FLT-TYPE NOT = SPACES
025000         IF TXN-TYPE NOT = FLT-TYPE
025100             MOVE 'N' TO WS-FILTER-MATCH
025200             GO TO 0200-EXIT
025300         END-IF
025400     END-IF.
025500
025600     IF FLT-AMOUNT-FROM NOT = 0
025700         IF TXN-AMOUNT < FLT-AMOUNT-FROM
025800             MOVE 'N' TO WS-FILTER-MATCH
025900             GO TO 0200-EXIT
026000         END-IF
026100     END-IF.
026200
026300     IF FLT-AMOUNT-TO NOT = 0
026400         IF TXN-AMOUNT > FLT-AMOUNT-TO
026500             MOVE 'N' TO WS-FILTER-MATCH
026600             GO TO 0200-EXIT
026700         END-IF
026800     END-IF.
026900
027000     IF FLT-TS-FROM NOT = 0
027100         IF TXN-TIMESTAMP < FLT-TS-FROM
027200             MOVE 'N' TO WS-FILTER-MATCH
027300             GO TO 0200-EXIT
027400         END-IF
027500     END-IF.
027600
027700     IF FLT-TS-TO NOT = 0
027800         IF TXN-TIMESTAMP > FLT-TS-TO
027900             MOVE 'N' TO WS-FILTER-MATCH
028000             GO TO 0200-EXIT
028100         END-IF
028200     END-IF.
028300
028400     IF FLT-USER-ID NOT = 0
028500         PERFORM 0220-CHECK-USER-FILTER THRU 0220-EXIT
028600         IF NOT USER-OWNS-EITHER-CARD
028700             MOVE 'N' TO WS-FILTER-MATCH
028800         END-IF
028900     END-IF.
029000
029100 0200-EXIT.
029200      EXIT.
029300
029400****************************************************************
029500*    0210 - BUILD AND PRINT ONE DETAIL LINE.  CBCRDSUB MASKS THE
029600*    CARD NUMBER ON WHICHEVER SIDE IS PRESENT (SEND = 0 ON A
029700*    TOP-UP, RECV = 0 ON A DEBIT)
029800****************************************************************
029900 0210-BUILD-DETAIL-LINE.
030000     MOVE TXN-ID           TO RPT-TXN-ID.
030100     MOVE TXN-TYPE         TO RPT-TXN-TYPE.
030200     MOVE TXN-AMOUNT       TO RPT-AMOUNT.
030300     MOVE TXN-TIMESTAMP    TO RPT-TIMESTAMP.
030400
030500     MOVE SPACES TO RPT-SEND-MASKED.
030600     IF TXN-SEND-CARD-ID NOT = 0
030700         PERFORM 0230-FIND-SEND-CARD THRU 0230-EXIT
030800         IF WS-SEND-SUB NOT = 0
030900             SET CRDSUB-FN-MASK TO TRUE
031000             MOVE WS-CRD-NUMBER(WS-SEND-SUB)
031100                 TO CRDSUB-CARD-NUMBER
031200             CALL 'CBCRDSUB' USING CRDSUB-PARMS
031300             MOVE CRDSUB-MASKED-NUMBER TO RPT-SEND-MASKED
031400         END-IF
031500     END-IF.
031600
031700     MOVE SPACES TO RPT-RECV-MASKED.
031800     IF TXN-RECV-CARD-ID NOT = 0
031900         PERFORM 0240-FIND-RECV-CARD THRU 0240-EXIT
032000         IF WS-RECV-SUB NOT = 0
032100             SET CRDSUB-FN-MASK TO TRUE
032200             MOVE WS-CRD-NUMBER(WS-RECV-SUB)
032300                 TO CRDSUB-CARD-NUMBER
032400             CALL 'CBCRDSUB' USING CRDSUB-PARMS
032500             MOVE CRDSUB-MASKED-NUMBER TO RPT-RECV-MASKED
032600         END-IF
032700     END-IF.
032800
032900     WRITE REPORT-RECORD FROM RPT-DETAIL.
033000
033100 0210-EXIT.
033200      EXIT.
033300
033400****************************************************************
033500*    0220 - USER FILTER MATCHES IF THE REQUESTED USER OWNS THE
033600*    SEND OR THE RECEIVE CARD ON THIS JOURNAL ENTRY
033700****************************************************************
033800 0220-CHECK-USER-FILTER.
033900     MOVE 'N' TO WS-USER-OWNS-SW.
034000
034100     IF TXN-SEND-CARD-ID NOT = 0
034200         PERFORM 0230-FIND-SEND-CARD THRU 0230-EXIT
034300         IF WS-SEND-SUB NOT = 0
034400             IF WS-CRD-OWNER-ID(WS-SEND-SUB) = FLT-USER-ID
034500                 MOVE 'Y' TO WS-USER-OWNS-SW
034600             END-IF
034700         END-IF
034800     END-IF.
034900
035000     IF TXN-RECV-CARD-ID NOT = 0
035100         PERFORM 0240-FIND-RECV-CARD THRU 0240-EXIT
035200         IF WS-RECV-SUB NOT = 0
035300             IF WS-CRD-OWNER-ID(WS-RECV-SUB) = FLT-USER-ID
035400                 MOVE 'Y' TO WS-USER-OWNS-SW
035500             END-IF
035600         END-IF
035700     END-IF.
035800
035900 0220-EXIT.
036000      EXIT.
036100
036200****************************************************************
036300*    0230/0240 - RESOLVE THE SEND/RECV CARD-ID CARRIED ON THE
036400*    CURRENT JOURNAL RECORD TO ITS SUBSCRIPT IN WS-CARD-TABLE,
036500*    OR ZERO IF NOT ON THE MASTER
036600****************************************************************
036700 0230-FIND-SEND-CARD.
036800     MOVE 0 TO WS-SEND-SUB.
036900     PERFORM 0231-SCAN-FOR-SEND-CARD THRU 0231-EXIT
037000         VARYING CRD-IX FROM 1 BY 1
037100         UNTIL CRD-IX > WS-CARD-COUNT.
037200
037300 0230-EXIT.
037400      EXIT.
037500
037600 0231-SCAN-FOR-SEND-CARD.
037700     IF WS-CRD-ID(CRD-IX) = TXN-SEND-CARD-ID
037800         SET WS-SEND-SUB TO CRD-IX
037900         SET CRD-IX TO WS-CARD-COUNT
038000     END-IF.
038100 0231-EXIT.
038200      EXIT.
038300
038400 0240-FIND-RECV-CARD.
038500     MOVE 0 TO WS-RECV-SUB.
038600     PERFORM 0241-SCAN-FOR-RECV-CARD THRU 0241-EXIT
038700         VARYING CRD-IX FROM 1 BY 1
038800         UNTIL CRD-IX > WS-CARD-COUNT.
038900
039000 0240-EXIT.
039100      EXIT.
039200
039300 0241-SCAN-FOR-RECV-CARD.
039400     IF WS-CRD-ID(CRD-IX) = TXN-RECV-CARD-ID
039500         SET WS-RECV-SUB TO CRD-IX
039600         SET CRD-IX TO WS-CARD-COUNT
039700     END-IF.
039800 0241-EXIT.
039900      EXIT.
040000
040100****************************************************************
040200*    0700 - OPEN ALL FILES FOR THE RUN
040300****************************************************************
040400 0700-OPEN-FILES.
040500     OPEN INPUT  CARDS-FILE
040600                 TXNJRNL-FILE
040700          OUTPUT REPORT-FILE.
040800
040900     IF WS-CARDIN-STATUS NOT = '00'
041000         DISPLAY 'CBSTMT - ERROR OPENING CARDS FILE RC: '
041100                 WS-CARDIN-STATUS
041200         MOVE 16 TO RETURN-CODE
041300         MOVE 'Y' TO WS-TXN-EOF
041400     END-IF.
041500
041600     IF WS-TXNIN-STATUS NOT = '00'
041700         DISPLAY 'CBSTMT - ERROR OPENING TXNJRNL FILE RC: '
041800                 WS-TXNIN-STATUS
041900         MOVE 16 TO RETURN-CODE
042000         MOVE 'Y' TO WS-TXN-EOF
042100     END-IF.
042200
042300 0700-EXIT.
042400      EXIT.
042500
042600****************************************************************
042700*    0715 - LOAD THE CRD MASTER INTO WS-CARD-TABLE
042800****************************************************************
042900 0715-LOAD-CARD-TABLE.
043000     MOVE 0 TO WS-CARD-COUNT.
043100     PERFORM 0720-READ-CARD-REC THRU 0720-EXIT
043200         UNTIL CARD-EOF.
043300
043400 0715-EXIT.
043500      EXIT.
043600
043700 0720-READ-CARD-REC.
043800     READ CARDS-FILE INTO CRD-RECORD
043900         AT END
044000             MOVE 'Y' TO WS-CARD-EOF
044100             GO TO 0720-EXIT
044200     END-READ.
044300     ADD 1 TO WS-CARD-COUNT.
044400     SET CRD-IX TO WS-CARD-COUNT.
044500     MOVE CRD-ID       TO WS-CRD-ID(CRD-IX).
044600     MOVE CRD-NUMBER   TO WS-CRD-NUMBER(CRD-IX).
044700     MOVE CRD-OWNER-ID TO WS-CRD-OWNER-ID(CRD-IX).
044800
044900 0720-EXIT.
045000      EXIT.
045100
045200****************************************************************
045300*    0730 - READ THE NEXT TRANSACTION JOURNAL RECORD
045400****************************************************************
045500 0730-READ-TXN-REC.
045600     READ TXNJRNL-FILE INTO TXN-RECORD
045700         AT END
045800             MOVE 'Y' TO WS-TXN-EOF
045900             GO TO 0730-EXIT
046000     END-READ.
046100
046200 0730-EXIT.
046300      EXIT.
046400
046500****************************************************************
046600*    0790 - CLOSE ALL FILES
046700****************************************************************
046800 0790-CLOSE-FILES.
046900     CLOSE CARDS-FILE
047000           TXNJRNL-FILE
047100           REPORT-FILE.
047200
047300 0790-EXIT.
047400      EXIT.
047500
047600****************************************************************
047700*    0800 - PRINT THE REPORT HEADING
047800****************************************************************
047900 0800-INIT-REPORT.
048000     MOVE WS-RUN-YEAR  TO RPT-CCYY.
048100     MOVE WS-RUN-MONTH TO RPT-MM.
048200     MOVE WS-RUN-DAY   TO RPT-DD.
048300     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
048400     WRITE REPORT-RECORD FROM RPT-DET-HDR AFTER 2.
048500
048600 0800-EXIT.
048700      EXIT.
048800
048900****************************************************************
049000*    0860 - PRINT THE TRAILER LINE - RECORD COUNT AND TOTAL
049100*    AMOUNT OF THE SELECTED JOURNAL ENTRIES
049200****************************************************************
049300 0860-WRITE-TRAILER.
049400     MOVE WS-SEL-COUNT TO RPT-TRL-COUNT.
049500     MOVE WS-SEL-TOTAL TO RPT-TRL-AMOUNT.
049600     WRITE REPORT-RECORD FROM RPT-TRAILER AFTER 2.
049700
049800 0860-EXIT.
049900      EXIT.
