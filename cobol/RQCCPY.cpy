000100****************************************************************
000200*    RQCCPY    -  CARD REQUEST COMMAND RECORD LAYOUT
000300*    INSTALLATION.  THE SYSTEMS GROUP.
000400*----------------------------------------------------------------
000500*    ONE ENTRY PER REQUESTED CARD-REQUEST-WORKFLOW OPERATION;
000600*    DRIVES CBCREQ'S DAILY RUN (CREATQ/BLOCKQ/SETSTAT/LIST). THE
000700*    FILTER FIELDS ARE USED ONLY BY THE LIST OPERATION - A ZERO
000800*    OR BLANK FIELD MEANS THAT CRITERION IS NOT APPLIED.
000900*----------------------------------------------------------------
001000*    CHANGED    BY    RQST        DESCRIPTION
001100*    --------   ----  ----------  --------------------------
001200*    04/14/97   THP   CR-0353     ORIGINAL COPY MEMBER
001300****************************************************************
001400 01  RQC-RECORD.
001500     05  RQC-CODE                PIC X(08).
001600         88  RQC-CODE-IS-CREATQ       VALUE 'CREATQ  '.
001700         88  RQC-CODE-IS-BLOCKQ       VALUE 'BLOCKQ  '.
001800         88  RQC-CODE-IS-SETSTAT      VALUE 'SETSTAT '.
001900         88  RQC-CODE-IS-LIST         VALUE 'LIST    '.
002000     05  RQC-USER-EMAIL          PIC X(40).
002100     05  RQC-CARD-NUMBER         PIC X(16).
002200     05  RQC-REQ-ID              PIC 9(09).
002300     05  RQC-NEW-STATUS          PIC X(08).
002400     05  RQC-FLT-OWNER-ID        PIC 9(09).
002500     05  RQC-FLT-TYPE            PIC X(11).
002600     05  RQC-FLT-STATUS          PIC X(08).
002700     05  RQC-FLT-CR-FROM         PIC 9(14).
002800     05  RQC-FLT-CR-TO           PIC 9(14).
002900     05  FILLER                  PIC X(05)  VALUE SPACES.
