000100****************************************************************
000200*    LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000300*    ALL RIGHTS RESERVED
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    CBUSREG.
000700 AUTHOR.        DOUG STOUT.
000800 INSTALLATION.  THE SYSTEMS GROUP.
000900 DATE-WRITTEN.  11/14/95.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200****************************************************************
001300*    CBUSREG  -  USER REGISTRY MAINTENANCE RUN
001400*
001500*    READS THE USR MASTER INTO A WORKING-STORAGE TABLE, THEN
001600*    READS THE DAILY REGISTRY COMMANDS FILE (REGISTER/ROLE/LOCK/
001700*    UNLOCK) IN ARRIVAL ORDER AND APPLIES EACH ONE AGAINST THE
001800*    IN-CORE TABLE.  REGISTER APPENDS A NEW ENTRY AFTER THE NAME/
001900*    EMAIL/PASSWORD CHECKS BELOW AND A DUPLICATE-EMAIL CHECK;
002000*    ROLE/LOCK/UNLOCK ARE IDEMPOTENT - NO CHANGE IS MADE WHEN THE
002100*    TABLE ALREADY HOLDS THE REQUESTED VALUE.  AT END OF RUN THE
002200*    USR MASTER IS REWRITTEN AND A COUNTS REPORT IS PRINTED.
002300*----------------------------------------------------------------
002400*    CHANGE LOG
002500*    --------------------------------------------------------
002600*    DATE       BY    RQST        DESCRIPTION
002700*    --------   ----  ----------  --------------------------
002800*    11/14/95   DGS   CR-0310     ORIGINAL PROGRAM - REGISTER
002900*                                 AND LOCK/UNLOCK ONLY
003000*    11/02/96   DGS   CR-0312     ADDED ROLE-CHANGE COMMAND
003100*    01/05/99   WDL   CR-0477     Y2K REMEDIATION - NO DATE
003200*                                 FIELDS IN THIS PROGRAM, REVIEWED
003300*                                 AND LEFT AS-IS
003400*    07/08/02   THP   CR-0591     EMAIL FORMAT CHECK REWRITTEN AS
003500*                                 A CHARACTER SCAN - SITE STANDARDS
003600*                                 NO LONGER PERMIT INTRINSICS
003700****************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-370.
004200 OBJECT-COMPUTER.  IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT USERS-FILE ASSIGN TO USERIN
004900         ORGANIZATION IS SEQUENTIAL
005000         ACCESS MODE  IS SEQUENTIAL
005100         FILE STATUS  IS WS-USERIN-STATUS.
005200
005300     SELECT USERS-FILE-OUT ASSIGN TO USEROUT
005400         ORGANIZATION IS SEQUENTIAL
005500         ACCESS MODE  IS SEQUENTIAL
005600         FILE STATUS  IS WS-USEROUT-STATUS.
005700
005800     SELECT URGCMD-FILE ASSIGN TO URGCMD
005900         ORGANIZATION IS SEQUENTIAL
006000         ACCESS MODE  IS SEQUENTIAL
006100         FILE STATUS  IS WS-URGCMD-STATUS.
006200
006300     SELECT REPORT-FILE ASSIGN TO RPTFILE
006400         ORGANIZATION IS SEQUENTIAL
006500         ACCESS MODE  IS SEQUENTIAL
006600         FILE STATUS  IS WS-RPTFILE-STATUS.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100 FD  USERS-FILE
007200     RECORDING MODE IS F.
007300 01  USERS-FD-REC                PIC X(110).
007400
007500 FD  USERS-FILE-OUT
007600     RECORDING MODE IS F.
007700 01  USERS-OUT-FD-REC            PIC X(110).
007800
007900 FD  URGCMD-FILE
008000     RECORDING MODE IS F.
008100 01  URGCMD-FD-REC               PIC X(095).
008200
008300 FD  REPORT-FILE
008400     RECORDING MODE IS F.
008500 01  REPORT-RECORD               PIC X(132).
008600
008700 WORKING-STORAGE SECTION.
008800*----------------------------------------------------------------
008900*    FILE STATUS SWITCHES
009000*----------------------------------------------------------------
009100 01  WS-FILE-STATUS-CODES.
009200     05  WS-USERIN-STATUS        PIC X(02) VALUE SPACES.
009300     05  WS-USEROUT-STATUS       PIC X(02) VALUE SPACES.
009400     05  WS-URGCMD-STATUS        PIC X(02) VALUE SPACES.
009500     05  WS-RPTFILE-STATUS       PIC X(02) VALUE SPACES.
009600     05  FILLER                  PIC X(05) VALUE SPACES.
009700
009800 01  WS-SWITCHES.
009900     05  WS-USER-EOF             PIC X(01) VALUE 'N'.
010000         88  USER-EOF                 VALUE 'Y'.
010100     05  WS-CMD-EOF              PIC X(01) VALUE 'N'.
010200         88  CMD-EOF                  VALUE 'Y'.
010300     05  WS-CMD-OK               PIC X(01) VALUE 'Y'.
010400     05  WS-USER-FOUND           PIC X(01) VALUE 'N'.
010500         88  USER-WAS-FOUND           VALUE 'Y'.
010600     05  WS-DUP-FOUND            PIC X(01) VALUE 'N'.
010700         88  DUP-EMAIL-FOUND          VALUE 'Y'.
010800     05  FILLER                  PIC X(05) VALUE SPACES.
010900
011000*----------------------------------------------------------------
011100*    IN-CORE USER TABLE - LOADED ONCE, REWRITTEN AT END OF RUN
011200*----------------------------------------------------------------
011300 01  WS-USER-TABLE.
011400     05  WS-USER-COUNT           PIC 9(05) COMP VALUE 0.
011500     05  WS-USER-ENTRY OCCURS 5000 TIMES
011600                              INDEXED BY USR-IX.
011700         10  WS-USR-ID           PIC 9(09).
011800         10  WS-USR-NAME         PIC X(30).
011900         10  WS-USR-EMAIL        PIC X(40).
012000         10  WS-USR-PWHASH       PIC X(20).
012100         10  WS-USR-ROLE         PIC X(05).
012200         10  WS-USR-LOCKED       PIC X(01).
012300
012400 01  WS-RESOLVED-SUBS.
012500     05  WS-USR-SUB              PIC 9(05) COMP VALUE 0.
012600     05  WS-NEXT-USR-ID          PIC 9(09) COMP-3 VALUE 0.
012700     05  FILLER                  PIC X(05) VALUE SPACES.
012800
012900 01  WS-REJECT-REASON            PIC X(40) VALUE SPACES.
013000
013100*----------------------------------------------------------------
013200*    EMAIL-FORMAT SCAN WORK AREA
013300*----------------------------------------------------------------
013400 01  WS-EMAIL-SCAN.
013500     05  WS-EMAIL-SCAN-FIELD     PIC X(40).
013600     05  WS-EMAIL-SCAN-BRK REDEFINES WS-EMAIL-SCAN-FIELD.
013700         10  WS-EMAIL-LOCAL-VIEW     PIC X(20).
013800         10  WS-EMAIL-DOMAIN-VIEW    PIC X(20).
013900     05  WS-EMAIL-LEN            PIC 9(02) COMP VALUE 0.
014000     05  WS-EMAIL-TRAIL-SPS      PIC 9(02) COMP VALUE 0.
014100     05  WS-EMAIL-AT-COUNT       PIC 9(02) COMP VALUE 0.
014200     05  WS-EMAIL-AT-POS         PIC 9(02) COMP VALUE 0.
014300     05  WS-EMAIL-SCAN-SUB       PIC 9(02) COMP VALUE 0.
014400     05  WS-EMAIL-ONE-CHAR       PIC X(01).
014500     05  WS-EMAIL-OK-SW          PIC X(01) VALUE 'Y'.
014600         88  EMAIL-FORMAT-OK          VALUE 'Y'.
014700     05  FILLER                  PIC X(05) VALUE SPACES.
014800
014900 01  WS-PASSWORD-SCAN.
015000     05  WS-PWD-TRAIL-SPS        PIC 9(02) COMP VALUE 0.
015100     05  WS-PWD-LEN              PIC 9(02) COMP VALUE 0.
015200     05  FILLER                  PIC X(05) VALUE SPACES.
015300
015400*----------------------------------------------------------------
015500*    CONTROL COUNTERS
015600*----------------------------------------------------------------
015700 01  WS-RUN-TOTALS.
015800     05  WS-CMDS-READ            PIC S9(09) COMP-3 VALUE +0.
015900     05  WS-REGISTERED           PIC S9(09) COMP-3 VALUE +0.
016000     05  WS-ROLE-CHANGED         PIC S9(09) COMP-3 VALUE +0.
016100     05  WS-LOCK-CHANGED         PIC S9(09) COMP-3 VALUE +0.
016200     05  WS-CMDS-REJECTED        PIC S9(09) COMP-3 VALUE +0.
016300     05  FILLER                  PIC X(05) VALUE SPACES.
016400 01  WS-RUN-TOTALS-X REDEFINES WS-RUN-TOTALS
016500                              PIC X(30).
016600
016700*----------------------------------------------------------------
016800*    REPORT LINES
016900*----------------------------------------------------------------
017000 01  RPT-HEADER1.
017100     05  FILLER                  PIC X(40)
017200         VALUE 'USER REGISTRY MAINTENANCE REPORT       '.
017300     05  RPT-MM                  PIC 99.
017400     05  FILLER                  PIC X     VALUE '/'.
017500     05  RPT-DD                  PIC 99.
017600     05  FILLER                  PIC X     VALUE '/'.
017700     05  RPT-CCYY                PIC 9999.
017800     05  FILLER                  PIC X(75) VALUE SPACES.
017900
018000 01  RPT-REJ-HDR.
018100     05  FILLER PIC X(30) VALUE 'REJECTED COMMANDS'.
018200     05  FILLER PIC X(102) VALUE SPACES.
018300
018400 01  RPT-REJ-DETAIL.
018500     05  RPT-REJ-CODE            PIC X(08).
018600     05  FILLER                  PIC X(02) VALUE SPACES.
018700     05  RPT-REJ-EMAIL           PIC X(40).
018800     05  FILLER                  PIC X(02) VALUE SPACES.
018900     05  RPT-REJ-REASON          PIC X(40).
019000     05  FILLER                  PIC X(40) VALUE SPACES.
019100
019200 01  RPT-TOTALS-HDR.
019300     05  FILLER PIC X(26) VALUE 'CONTROL TOTALS'.
019400     05  FILLER PIC X(106) VALUE SPACES.
019500
019600 01  RPT-TOTALS-DETAIL.
019700     05  RPT-TOT-LABEL           PIC X(24).
019800     05  RPT-TOT-VALUE           PIC ZZZ,ZZZ,ZZ9.
019900     05  FILLER                  PIC X(100) VALUE SPACES.
020000
020100*----------------------------------------------------------------
020200*    COPYBOOK WORK RECORDS
020300*----------------------------------------------------------------
020400 COPY URGCPY.
020500 COPY USRCPY.
020600 COPY WRKCPY.
020700
020800 PROCEDURE DIVISION.
020900****************************************************************
021000 0000-MAIN.
021100
021200     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
021300
021400     PERFORM 0700-OPEN-FILES      THRU 0700-EXIT.
021500     PERFORM 0800-INIT-REPORT     THRU 0800-EXIT.
021600     PERFORM 0705-LOAD-USER-TABLE THRU 0705-EXIT.
021700     PERFORM 0706-COMPUTE-NEXT-ID THRU 0706-EXIT.
021800
021900     PERFORM 0110-READ-COMMAND-REC THRU 0110-EXIT.
022000     PERFORM 0100-PROCESS-COMMANDS THRU 0100-EXIT
022100         UNTIL CMD-EOF.
022200
022300     PERFORM 0830-REWRITE-USER-MASTER THRU 0830-EXIT.
022400     PERFORM 0850-REPORT-CONTROL-TOTALS THRU 0850-EXIT.
022500     PERFORM 0790-CLOSE-FILES     THRU 0790-EXIT.
022600
022700     GOBACK.
022800
022900 0100-PROCESS-COMMANDS.
023000     ADD 1 TO WS-CMDS-READ.
023100     MOVE 'Y' TO WS-CMD-OK.
023200     MOVE SPACES TO WS-REJECT-REASON.
023300
023400     EVALUATE TRUE
023500         WHEN URG-CODE-IS-REGISTER
023600             PERFORM 0200-REGISTER-USER THRU 0200-EXIT
023700         WHEN URG-CODE-IS-ROLE
023800             PERFORM 0210-CHANGE-ROLE THRU 0210-EXIT
023900         WHEN URG-CODE-IS-LOCK
024000             PERFORM 0220-SET-LOCK-FLAG THRU 0220-EXIT
024100         WHEN URG-CODE-IS-UNLOCK
024200             PERFORM 0220-SET-LOCK-FLAG THRU 0220-EXIT
024300         WHEN OTHER
024400             MOVE 'UNKNOWN COMMAND CODE' TO WS-REJECT-REASON
024500             MOVE 'N' TO WS-CMD-OK
024600     END-EVALUATE.
024700
024800     IF WS-CMD-OK NOT = 'Y'
024900         PERFORM 0299-REPORT-REJECT THRU 0299-EXIT
025000     END-IF.
025100
025200     PERFORM 0110-READ-COMMAND-REC THRU 0110-EXIT.
025300
025400 0100-EXIT.
025500      EXIT.
025600
025700 0110-READ-COMMAND-REC.
025800     READ URGCMD-FILE INTO URG-RECORD
025900         AT END
026000             MOVE 'Y' TO WS-CMD-EOF
026100             GO TO 0110-EXIT
026200     END-READ.
026300
026400 0110-EXIT.
026500      EXIT.
026600
026700****************************************************************
026800*    0200 - REGISTER A NEW USER.  NAME/EMAIL/PASSWORD MUST ALL
026900*    BE NON-BLANK, THE EMAIL MUST SCAN AS A VALID ADDRESS, THE
027000*    PASSWORD MUST BE AT LEAST 8 CHARACTERS (TRAILING SPACES NOT
027100*    COUNTED), AND THE EMAIL MUST NOT ALREADY BE ON FILE.
027200****************************************************************
027300 0200-REGISTER-USER.
027400     IF URG-NAME = SPACES
027500         MOVE 'NAME MUST NOT BE BLANK' TO WS-REJECT-REASON
027600         MOVE 'N' TO WS-CMD-OK
027700         GO TO 0200-EXIT
027800     END-IF.
027900
028000     IF URG-EMAIL = SPACES
028100         MOVE 'EMAIL MUST NOT BE BLANK' TO WS-REJECT-REASON
028200         MOVE 'N' TO WS-CMD-OK
028300         GO TO 0200-EXIT
028400     END-IF.
028500
028600     IF URG-PASSWORD = SPACES
028700         MOVE 'PASSWORD MUST NOT BE BLANK' TO WS-REJECT-REASON
028800         MOVE 'N' TO WS-CMD-OK
028900         GO TO 0200-EXIT
029000     END-IF.
029100
029200     MOVE URG-EMAIL TO WS-EMAIL-SCAN-FIELD.
029300     PERFORM 0250-VALIDATE-EMAIL THRU 0250-EXIT.
029400     IF NOT EMAIL-FORMAT-OK
029500         MOVE 'EMAIL ADDRESS IS NOT VALID' TO WS-REJECT-REASON
029600         MOVE 'N' TO WS-CMD-OK
029700         GO TO 0200-EXIT
029800     END-IF.
029900
030000     PERFORM 0260-VALIDATE-PASSWORD THRU 0260-EXIT.
030100     IF WS-PWD-LEN < 8
030200         MOVE 'PASSWORD TOO SHORT' TO WS-REJECT-REASON
030300         MOVE 'N' TO WS-CMD-OK
030400         GO TO 0200-EXIT
030500     END-IF.
030600
030700     PERFORM 0230-FIND-USER-BY-EMAIL THRU 0230-EXIT.
030800     IF USER-WAS-FOUND
030900         MOVE 'EMAIL ALREADY REGISTERED' TO WS-REJECT-REASON
031000         MOVE 'N' TO WS-CMD-OK
031100         GO TO 0200-EXIT
031200     END-IF.
031300
031400     ADD 1 TO WS-USER-COUNT.
031500     SET USR-IX TO WS-USER-COUNT.
031600     ADD 1 TO WS-NEXT-USR-ID.
031700     MOVE WS-NEXT-USR-ID TO WS-USR-ID(USR-IX).
031800     MOVE URG-NAME       TO WS-USR-NAME(USR-IX).
031900     MOVE URG-EMAIL      TO WS-USR-EMAIL(USR-IX).
032000     MOVE URG-PASSWORD   TO WS-USR-PWHASH(USR-IX).
032100     MOVE 'USER '        TO WS-USR-ROLE(USR-IX).
032200     MOVE 'N'            TO WS-USR-LOCKED(USR-IX).
032300     ADD 1 TO WS-REGISTERED.
032400
032500 0200-EXIT.
032600      EXIT.
032700
032800****************************************************************
032900*    0210 - CHANGE ROLE.  IDEMPOTENT - NO UPDATE WHEN THE TABLE
033000*    ALREADY HOLDS THE REQUESTED ROLE.
033100****************************************************************
033200 0210-CHANGE-ROLE.
033300     MOVE URG-EMAIL TO WS-EMAIL-SCAN-FIELD.
033400     PERFORM 0230-FIND-USER-BY-EMAIL THRU 0230-EXIT.
033500     IF NOT USER-WAS-FOUND
033600         MOVE 'USER NOT FOUND' TO WS-REJECT-REASON
033700         MOVE 'N' TO WS-CMD-OK
033800         GO TO 0210-EXIT
033900     END-IF.
034000
034100     IF WS-USR-ROLE(WS-USR-SUB) NOT = URG-NEW-ROLE
034200         MOVE URG-NEW-ROLE TO WS-USR-ROLE(WS-USR-SUB)
034300         ADD 1 TO WS-ROLE-CHANGED
034400     END-IF.
034500
034600 0210-EXIT.
034700      EXIT.
034800
034900****************************************************************
035000*    0220 - LOCK / UNLOCK.  IDEMPOTENT - NO UPDATE WHEN THE
035100*    TABLE ALREADY HOLDS THE REQUESTED FLAG.
035200****************************************************************
035300 0220-SET-LOCK-FLAG.
035400     MOVE URG-EMAIL TO WS-EMAIL-SCAN-FIELD.
035500     PERFORM 0230-FIND-USER-BY-EMAIL THRU 0230-EXIT.
035600     IF NOT USER-WAS-FOUND
035700         MOVE 'USER NOT FOUND' TO WS-REJECT-REASON
035800         MOVE 'N' TO WS-CMD-OK
035900         GO TO 0220-EXIT
036000     END-IF.
036100
036200     IF URG-CODE-IS-LOCK
036300         IF WS-USR-LOCKED(WS-USR-SUB) NOT = 'Y'
036400             MOVE 'Y' TO WS-USR-LOCKED(WS-USR-SUB)
036500             ADD 1 TO WS-LOCK-CHANGED
036600         END-IF
036700     ELSE
036800         IF WS-USR-LOCKED(WS-USR-SUB) NOT = 'N'
036900             MOVE 'N' TO WS-USR-LOCKED(WS-USR-SUB)
037000             ADD 1 TO WS-LOCK-CHANGED
037100         END-IF
037200     END-IF.
037300
037400 0220-EXIT.
037500      EXIT.
037600
037700****************************************************************
037800*    0230 - RESOLVE A USER BY E-MAIL; SUBSCRIPT LEFT ZERO WHEN
037900*    NOT ON THE MASTER
038000****************************************************************
038100 0230-FIND-USER-BY-EMAIL.
038200     MOVE 0   TO WS-USR-SUB.
038300     MOVE 'N' TO WS-USER-FOUND.
038400     PERFORM 0231-SCAN-USER-TABLE THRU 0231-EXIT
038500         VARYING USR-IX FROM 1 BY 1
038600         UNTIL USR-IX > WS-USER-COUNT.
038700
038800 0230-EXIT.
038900      EXIT.
039000
039100 0231-SCAN-USER-TABLE.
039200     IF WS-USR-EMAIL(USR-IX) = WS-EMAIL-SCAN-FIELD
039300         SET WS-USR-SUB TO USR-IX
039400         MOVE 'Y' TO WS-USER-FOUND
039500         SET USR-IX TO WS-USER-COUNT
039600     END-IF.
039700 0231-EXIT.
039800      EXIT.
039900
040000****************************************************************
040100*    0250 - EMAIL FORMAT CHECK.  ONE-OR-MORE OF A-Z a-z 0-9 +_.-
040200*    THEN EXACTLY ONE @ THEN ONE-OR-MORE OF A-Z a-z 0-9 .-  WITH
040300*    NO SPACES ANYWHERE AND NOTHING ELSE PERMITTED.
040400****************************************************************
040500 0250-VALIDATE-EMAIL.
040600     MOVE 'Y' TO WS-EMAIL-OK-SW.
040700     MOVE 0   TO WS-EMAIL-AT-COUNT WS-EMAIL-AT-POS.
040800
040900     INSPECT WS-EMAIL-SCAN-FIELD
041000         TALLYING WS-EMAIL-TRAIL-SPS FOR TRAILING SPACES.
041100     COMPUTE WS-EMAIL-LEN = 40 - WS-EMAIL-TRAIL-SPS.
041200
041300     IF WS-EMAIL-LEN = 0
041400         MOVE 'N' TO WS-EMAIL-OK-SW
041500         GO TO 0250-EXIT
041600     END-IF.
041700
041800     PERFORM 0251-SCAN-ONE-CHAR THRU 0251-EXIT
041900         VARYING WS-EMAIL-SCAN-SUB FROM 1 BY 1
042000         UNTIL WS-EMAIL-SCAN-SUB > WS-EMAIL-LEN.
042100
042200     IF WS-EMAIL-AT-COUNT NOT = 1
042300         MOVE 'N' TO WS-EMAIL-OK-SW
042400         GO TO 0250-EXIT
042500     END-IF.
042600
042700     IF WS-EMAIL-AT-POS = 1 OR WS-EMAIL-AT-POS = WS-EMAIL-LEN
042800         MOVE 'N' TO WS-EMAIL-OK-SW
042900     END-IF.
043000
043100 0250-EXIT.
043200      EXIT.
043300
043400 0251-SCAN-ONE-CHAR.
043500     MOVE WS-EMAIL-SCAN-FIELD(WS-EMAIL-SCAN-SUB:1)
043600         TO WS-EMAIL-ONE-CHAR.
043700     IF WS-EMAIL-ONE-CHAR = '@'
043800         ADD 1 TO WS-EMAIL-AT-COUNT
043900         IF WS-EMAIL-AT-POS = 0
044000             MOVE WS-EMAIL-SCAN-SUB TO WS-EMAIL-AT-POS
044100         END-IF
044200     ELSE
044300         IF WS-EMAIL-AT-POS = 0
044400             IF (WS-EMAIL-ONE-CHAR IS NOT ALPHABETIC)
044500            AND (WS-EMAIL-ONE-CHAR IS NOT NUMERIC)
044600            AND (WS-EMAIL-ONE-CHAR NOT = '+')
044700            AND (WS-EMAIL-ONE-CHAR NOT = '_')
044800            AND (WS-EMAIL-ONE-CHAR NOT = '.')
044900            AND (WS-EMAIL-ONE-CHAR NOT = '-')
045000                 MOVE 'N' TO WS-EMAIL-OK-SW
045100             END-IF
045200         ELSE
045300             IF (WS-EMAIL-ONE-CHAR IS NOT ALPHABETIC)
045400            AND (WS-EMAIL-ONE-CHAR IS NOT NUMERIC)
045500            AND (WS-EMAIL-ONE-CHAR NOT = '.')
045600            AND (WS-EMAIL-ONE-CHAR NOT = '-')
045700                 MOVE 'N' TO WS-EMAIL-OK-SW
045800             END-IF
045900         END-IF
046000     END-IF.
046100 0251-EXIT.
046200      EXIT.
046300
046400****************************************************************
046500*    0260 - PASSWORD LENGTH CHECK.  TRAILING SPACES DO NOT COUNT
046600*    TOWARD THE 8-CHARACTER MINIMUM.
046700****************************************************************
046800 0260-VALIDATE-PASSWORD.
046900     MOVE 0 TO WS-PWD-TRAIL-SPS.
047000     INSPECT URG-PASSWORD
047100         TALLYING WS-PWD-TRAIL-SPS FOR TRAILING SPACES.
047200     COMPUTE WS-PWD-LEN = 20 - WS-PWD-TRAIL-SPS.
047300
047400 0260-EXIT.
047500      EXIT.
047600
047700****************************************************************
047800*    0299 - ECHO A REJECTED COMMAND TO THE REPORT
047900****************************************************************
048000 0299-REPORT-REJECT.
048100     ADD 1 TO WS-CMDS-REJECTED.
048200     MOVE URG-CODE         TO RPT-REJ-CODE.
048300     MOVE URG-EMAIL        TO RPT-REJ-EMAIL.
048400     MOVE WS-REJECT-REASON TO RPT-REJ-REASON.
048500     WRITE REPORT-RECORD FROM RPT-REJ-DETAIL.
048600
048700 0299-EXIT.
048800      EXIT.
048900
049000****************************************************************
049100*    0700 - OPEN ALL FILES FOR THE RUN
049200****************************************************************
049300 0700-OPEN-FILES.
049400     OPEN INPUT  USERS-FILE
049500                 URGCMD-FILE
049600          OUTPUT USERS-FILE-OUT
049700                 REPORT-FILE.
049800
049900     IF WS-USERIN-STATUS NOT = '00'
050000         DISPLAY 'CBUSREG - ERROR OPENING USERS FILE RC: '
050100                 WS-USERIN-STATUS
050200         MOVE 16 TO RETURN-CODE
050300         MOVE 'Y' TO WS-CMD-EOF
050400     END-IF.
050500
050600     IF WS-URGCMD-STATUS NOT = '00'
050700         DISPLAY 'CBUSREG - ERROR OPENING URGCMD FILE RC: '
050800                 WS-URGCMD-STATUS
050900         MOVE 16 TO RETURN-CODE
051000         MOVE 'Y' TO WS-CMD-EOF
051100     END-IF.
051200
051300 0700-EXIT.
051400      EXIT.
051500
051600****************************************************************
051700*    0705 - LOAD THE USR MASTER INTO WS-USER-TABLE
051800****************************************************************
051900 0705-LOAD-USER-TABLE.
052000     MOVE 0 TO WS-USER-COUNT.
052100     PERFORM 0710-READ-USER-REC THRU 0710-EXIT
052200         UNTIL USER-EOF.
052300
052400 0705-EXIT.
052500      EXIT.
052600
052700 0710-READ-USER-REC.
052800     READ USERS-FILE INTO USR-RECORD
052900         AT END
053000             MOVE 'Y' TO WS-USER-EOF
053100             GO TO 0710-EXIT
053200     END-READ.
053300     ADD 1 TO WS-USER-COUNT.
053400     SET USR-IX TO WS-USER-COUNT.
053500     MOVE USR-ID      TO WS-USR-ID(USR-IX).
053600     MOVE USR-NAME    TO WS-USR-NAME(USR-IX).
053700     MOVE USR-EMAIL   TO WS-USR-EMAIL(USR-IX).
053800     MOVE USR-PWHASH  TO WS-USR-PWHASH(USR-IX).
053900     MOVE USR-ROLE    TO WS-USR-ROLE(USR-IX).
054000     MOVE USR-LOCKED  TO WS-USR-LOCKED(USR-IX).
054100
054200 0710-EXIT.
054300      EXIT.
054400
054500****************************************************************
054600*    0706 - FIND THE HIGHEST USR-ID ON FILE SO REGISTRATIONS CAN
054700*    ASSIGN THE NEXT ONE IN SEQUENCE
054800****************************************************************
054900 0706-COMPUTE-NEXT-ID.
055000     MOVE 0 TO WS-NEXT-USR-ID.
055100     PERFORM 0707-CHECK-HIGHEST-ID THRU 0707-EXIT
055200         VARYING USR-IX FROM 1 BY 1
055300         UNTIL USR-IX > WS-USER-COUNT.
055400
055500 0706-EXIT.
055600      EXIT.
055700
055800 0707-CHECK-HIGHEST-ID.
055900     IF WS-USR-ID(USR-IX) > WS-NEXT-USR-ID
056000         MOVE WS-USR-ID(USR-IX) TO WS-NEXT-USR-ID
056100     END-IF.
056200 0707-EXIT.
056300      EXIT.
056400
056500****************************************************************
056600*    0790 - CLOSE ALL FILES
056700****************************************************************
056800 0790-CLOSE-FILES.
056900     CLOSE USERS-FILE
057000           USERS-FILE-OUT
057100           URGCMD-FILE
057200           REPORT-FILE.
057300
057400 0790-EXIT.
057500      EXIT.
057600
057700****************************************************************
057800*    0800 - PRINT THE REPORT HEADING
057900****************************************************************
058000 0800-INIT-REPORT.
058100     MOVE WS-RUN-YEAR  TO RPT-CCYY.
058200     MOVE WS-RUN-MONTH TO RPT-MM.
058300     MOVE WS-RUN-DAY   TO RPT-DD.
058400     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
058500     WRITE REPORT-RECORD FROM RPT-REJ-HDR AFTER 2.
058600
058700 0800-EXIT.
058800      EXIT.
058900
059000****************************************************************
059100*    0830 - REWRITE THE USR MASTER, INCLUDING ANY NEW ENTRIES
059200****************************************************************
059300 0830-REWRITE-USER-MASTER.
059400     PERFORM 0831-REWRITE-ONE-USER THRU 0831-EXIT
059500         VARYING USR-IX FROM 1 BY 1
059600         UNTIL USR-IX > WS-USER-COUNT.
059700
059800 0830-EXIT.
059900      EXIT.
060000
060100 0831-REWRITE-ONE-USER.
060200     MOVE WS-USR-ID(USR-IX)      TO USR-ID.
060300     MOVE WS-USR-NAME(USR-IX)    TO USR-NAME.
060400     MOVE WS-USR-EMAIL(USR-IX)   TO USR-EMAIL.
060500     MOVE WS-USR-PWHASH(USR-IX)  TO USR-PWHASH.
060600     MOVE WS-USR-ROLE(USR-IX)    TO USR-ROLE.
060700     MOVE WS-USR-LOCKED(USR-IX)  TO USR-LOCKED.
060800     WRITE USERS-OUT-FD-REC FROM USR-RECORD.
060900 0831-EXIT.
061000      EXIT.
061100
061200****************************************************************
061300*    0850 - PRINT THE CONTROL-TOTAL TRAILER
061400****************************************************************
061500 0850-REPORT-CONTROL-TOTALS.
061600     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR AFTER 2.
061700
061800     MOVE 'COMMANDS READ          ' TO RPT-TOT-LABEL.
061900     MOVE WS-CMDS-READ              TO RPT-TOT-VALUE.
062000     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
062100
062200     MOVE 'USERS REGISTERED       ' TO RPT-TOT-LABEL.
062300     MOVE WS-REGISTERED             TO RPT-TOT-VALUE.
062400     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
062500
062600     MOVE 'ROLES CHANGED          ' TO RPT-TOT-LABEL.
062700     MOVE WS-ROLE-CHANGED           TO RPT-TOT-VALUE.
062800     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
062900
063000     MOVE 'LOCK FLAGS CHANGED     ' TO RPT-TOT-LABEL.
063100     MOVE WS-LOCK-CHANGED           TO RPT-TOT-VALUE.
063200     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
063300
063400     MOVE 'COMMANDS REJECTED      ' TO RPT-TOT-LABEL.
063500     MOVE WS-CMDS-REJECTED          TO RPT-TOT-VALUE.
063600     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
063700
063800 0850-EXIT.
063900      EXIT.
