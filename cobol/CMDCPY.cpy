000100****************************************************************
000200*    CMDCPY    -  DAILY TRANSACTION COMMAND RECORD LAYOUT
000300*    INSTALLATION.  THE SYSTEMS GROUP.
000400*----------------------------------------------------------------
000500*    ONE ENTRY PER REQUESTED OPERATION ON THE COMMANDS FILE; THIS
000600*    IS WHAT DRIVES CBTXNPST'S DAILY POSTING RUN.  REPLACED THE
000700*    OLD ON-LINE TERMINAL TRANSACTION IN RQST CR-0229 BELOW.
000800*----------------------------------------------------------------
000900*    CHANGED    BY    RQST        DESCRIPTION
001000*    --------   ----  ----------  --------------------------
001100*    06/19/95   RKM   CR-0229     ORIGINAL COPY MEMBER (BATCH
001200*                                 COMMAND FILE REPLACES TERMINAL
001300*                                 ENTRY SCREEN)
001400*    01/05/99   WDL   CR-0477     Y2K - NO DATE FIELDS IN THIS
001500*                                 MEMBER, VERIFIED CLEAN
001600****************************************************************
001700 01  CMD-RECORD.
001800     05  CMD-CODE                PIC X(08).
001900         88  CMD-CODE-IS-TOPUP        VALUE 'TOPUP   '.
002000         88  CMD-CODE-IS-DEBIT        VALUE 'DEBIT   '.
002100         88  CMD-CODE-IS-TRANSFER     VALUE 'TRANSFER'.
002200     05  CMD-USER-EMAIL          PIC X(40).
002300     05  CMD-CARD-ID-1           PIC 9(09).
002400     05  CMD-CARD-ID-2           PIC 9(09).
002500     05  CMD-AMOUNT              PIC S9(11)V99 COMP-3.
002600     05  FILLER                  PIC X(05)  VALUE SPACES.
