000100****************************************************************
000200*    WRKCPY    -  COMMON WORK AREA FOR CARD BATCH SUITE
000300*    INSTALLATION.  THE SYSTEMS GROUP.
000400*----------------------------------------------------------------
000500*    RUN DATE/TIME BREAKDOWN, MASKED-CARD-NUMBER WORK AREA AND
000600*    CONTROL-TOTAL ACCUMULATORS SHARED BY THE CBxxxxxx FAMILY OF
000700*    PROGRAMS.  COPY THIS MEMBER RATHER THAN RE-DECLARING THESE
000800*    FIELDS LOCALLY.
000900*----------------------------------------------------------------
001000*    CHANGED    BY    RQST        DESCRIPTION
001100*    --------   ----  ----------  --------------------------
001200*    03/11/91   RKM   CR-0043     ORIGINAL COPY MEMBER
001300*    01/05/99   WDL   CR-0477     Y2K - WS-RUN-YEAR WIDENED TO
001400*                                 4 DIGITS, CALLERS RECOMPILED
001500****************************************************************
001600 01  WS-RUN-DATE-TIME.
001700     05  WS-RUN-DATE             PIC 9(08).
001800     05  WS-RUN-DATE-YMD REDEFINES WS-RUN-DATE.
001900         10  WS-RUN-YEAR         PIC 9(04).
002000         10  WS-RUN-MONTH        PIC 9(02).
002100         10  WS-RUN-DAY          PIC 9(02).
002200     05  WS-RUN-TIME             PIC 9(06).
002300     05  FILLER                  PIC X(05)  VALUE SPACES.
002400
002500 01  WS-MASK-WORK-AREA.
002600     05  WS-MASK-RESULT.
002700         10  WS-MASK-FIRST4      PIC X(04).
002800         10  WS-MASK-MIDDLE8     PIC X(08) VALUE '********'.
002900         10  WS-MASK-LAST4       PIC X(04).
003000     05  FILLER                  PIC X(05)  VALUE SPACES.
003100
003200 01  WS-MONEY-ACCUM.
003300     05  WS-ACCUM-CREDIT         PIC S9(13)V99 COMP-3 VALUE +0.
003400     05  WS-ACCUM-DEBIT          PIC S9(13)V99 COMP-3 VALUE +0.
003500     05  WS-ACCUM-TRANSFER       PIC S9(13)V99 COMP-3 VALUE +0.
003600     05  FILLER                  PIC X(05)  VALUE SPACES.
