000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CBCRDSUB.
000300 AUTHOR.        R K MARLOWE.
000400 INSTALLATION.  THE SYSTEMS GROUP.
000500 DATE-WRITTEN.  06/19/95.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800****************************************************************
000900*    CBCRDSUB  -  CARD NUMBER UTILITIES SUBPROGRAM
001000*----------------------------------------------------------------
001100*    CALLED BY CBCARDMG, CBCREQ AND CBSTMT THROUGH THE CRSCPY
001200*    PARAMETER BLOCK.  ONE FUNCTION BYTE SELECTS THE SERVICE -
001300*    '1' CHECKS A CARD NUMBER IS 16 DECIMAL DIGITS, '2' BUILDS
001400*    THE MASKED DISPLAY FORM (FIRST 4 / 8 ASTERISKS / LAST 4)
001500*    AND '3' GENERATES THE NEXT CARD NUMBER FOR CBCARDMG WHEN A
001600*    NEW CARD IS OPENED.  KEPT AS A SINGLE SMALL SUBPROGRAM SO
001700*    THE NUMBERING RULES LIVE IN ONE PLACE.
001800*----------------------------------------------------------------
001900*    CHANGED    BY    RQST        DESCRIPTION
002000*    --------   ----  ----------  --------------------------
002100*    06/19/95   RKM   CR-0231     ORIGINAL PROGRAM - VALIDATE
002200*                                 AND MASK FUNCTIONS ONLY
002300*    11/02/96   DGS   CR-0309     ADDED GENERATE FUNCTION FOR
002400*                                 NEW-CARD-OPEN PROCESSING IN
002500*                                 CBCARDMG
002600*    01/05/99   WDL   CR-0477     Y2K - NO DATE FIELDS IN THIS
002700*                                 MEMBER, REVIEWED AND LEFT AS-IS
002800*    07/08/02   THP   CR-0588     CHECK DIGIT CALC MOVED OFF
002900*                                 FUNCTION MOD, SITE STANDARDS
003000*                                 NO LONGER PERMIT INTRINSICS
003100****************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     UPSI-0 IS CBCRDSUB-DEBUG-SW.
003600
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900
004000 01  WS-MASK-BUILD.
004100     05  WS-MASK-FIRST4          PIC X(04).
004200     05  WS-MASK-MIDDLE8         PIC X(08)  VALUE '********'.
004300     05  WS-MASK-LAST4           PIC X(04).
004400     05  FILLER                  PIC X(05)  VALUE SPACES.
004500
004600 01  WS-MASK-BUILD-X REDEFINES WS-MASK-BUILD
004700                             PIC X(21).
004800
004900 01  WS-GEN-CONSTANTS.
005000     05  WS-GEN-PREFIX           PIC 9(06)  VALUE 491825.
005100     05  WS-GEN-RUN-CTR          PIC S9(09) COMP-3 VALUE +0.
005200     05  WS-GEN-SEQ-RAW          PIC S9(11) COMP-3 VALUE +0.
005300     05  WS-GEN-SEQ-QUOT         PIC S9(09) COMP-3 VALUE +0.
005400     05  WS-GEN-SEQ-DISPLAY      PIC 9(09)  VALUE 0.
005500     05  WS-GEN-CHK-QUOT         PIC S9(09) COMP-3 VALUE +0.
005600     05  WS-GEN-CHECK-DIGIT      PIC 9(01)  VALUE 0.
005700     05  FILLER                  PIC X(05)  VALUE SPACES.
005800
005900 01  WS-GEN-NUMBER-AREA.
006000     05  WS-GEN-NUMBER           PIC 9(16)  VALUE 0.
006100     05  WS-GEN-NUMBER-X REDEFINES WS-GEN-NUMBER
006200                                 PIC X(16).
006300     05  FILLER                  PIC X(05)  VALUE SPACES.
006400
006500 LINKAGE SECTION.
006600 COPY CRSCPY.
006700 01  CRDSUB-CARD-NUMBER-N REDEFINES CRDSUB-CARD-NUMBER
006800                                 PIC 9(16).
006900
007000 PROCEDURE DIVISION USING CRDSUB-PARMS.
007100
007200 0000-MAIN-LOGIC.
007300     EVALUATE TRUE
007400         WHEN CRDSUB-FN-VALIDATE
007500             PERFORM 0100-VALIDATE-FORMAT THRU 0100-EXIT
007600         WHEN CRDSUB-FN-MASK
007700             PERFORM 0200-MASK-NUMBER THRU 0200-EXIT
007800         WHEN CRDSUB-FN-GENERATE
007900             PERFORM 0300-GENERATE-NUMBER THRU 0300-EXIT
008000         WHEN OTHER
008100             MOVE 'N' TO CRDSUB-VALID-SW
008200     END-EVALUATE.
008300     GOBACK.
008400
008500****************************************************************
008600*    0100-VALIDATE-FORMAT - CARD NUMBER MUST BE EXACTLY 16
008700*    DECIMAL DIGITS, NO SPACES OR PUNCTUATION PERMITTED.
008800****************************************************************
008900 0100-VALIDATE-FORMAT.
009000     MOVE 'N' TO CRDSUB-VALID-SW.
009100     IF CRDSUB-CARD-NUMBER-N IS NUMERIC
009200         SET CRDSUB-IS-VALID TO TRUE
009300     END-IF.
009400 0100-EXIT.
009500     EXIT.
009600
009700****************************************************************
009800*    0200-MASK-NUMBER - DISPLAY FORM SHOWS ONLY THE FIRST FOUR
009900*    AND LAST FOUR DIGITS, THE MIDDLE EIGHT ARE STARRED OUT.
010000****************************************************************
010100 0200-MASK-NUMBER.
010200     MOVE SPACES TO CRDSUB-MASKED-NUMBER.
010300     MOVE CRDSUB-CARD-NUMBER(1:4) TO WS-MASK-FIRST4.
010400     MOVE CRDSUB-CARD-NUMBER(13:4) TO WS-MASK-LAST4.
010500     MOVE WS-MASK-FIRST4 TO CRDSUB-MASKED-NUMBER(1:4).
010600     MOVE WS-MASK-MIDDLE8 TO CRDSUB-MASKED-NUMBER(5:8).
010700     MOVE WS-MASK-LAST4 TO CRDSUB-MASKED-NUMBER(13:4).
010800     IF CBCRDSUB-DEBUG-SW
010900         DISPLAY 'CBCRDSUB - MASK WORK AREA: ' WS-MASK-BUILD-X
011000     END-IF.
011100 0200-EXIT.
011200     EXIT.
011300
011400****************************************************************
011500*    0300-GENERATE-NUMBER - NEXT CARD NUMBER FOR A NEWLY OPENED
011600*    CARD.  PREFIX (6) + SEQUENCE (9) + CHECK DIGIT (1) = 16.
011700*    THE CALLER'S SEED PLUS THIS PROGRAM'S OWN CALL COUNTER
011800*    KEEP NUMBERS UNIQUE ACROSS A RUN WITHOUT A MASTER FILE OF
011900*    NUMBERS ALREADY ISSUED.
012000****************************************************************
012100 0300-GENERATE-NUMBER.
012200     ADD 1 TO WS-GEN-RUN-CTR.
012300     COMPUTE WS-GEN-SEQ-RAW = CRDSUB-SEED + WS-GEN-RUN-CTR.
012400     DIVIDE WS-GEN-SEQ-RAW BY 1000000000
012500         GIVING WS-GEN-SEQ-QUOT
012600         REMAINDER WS-GEN-SEQ-DISPLAY.
012700     DIVIDE WS-GEN-SEQ-DISPLAY BY 9
012800         GIVING WS-GEN-CHK-QUOT
012900         REMAINDER WS-GEN-CHECK-DIGIT.
013000     COMPUTE WS-GEN-NUMBER =
013100         (WS-GEN-PREFIX * 10000000000) +
013200         (WS-GEN-SEQ-DISPLAY * 10) +
013300         WS-GEN-CHECK-DIGIT.
013400     MOVE WS-GEN-NUMBER-X TO CRDSUB-CARD-NUMBER.
013500     SET CRDSUB-IS-VALID TO TRUE.
013600 0300-EXIT.
013700     EXIT.
